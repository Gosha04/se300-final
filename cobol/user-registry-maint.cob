000010*   --------------------------------------------------------------
000020*   PROGRAM-ID.  USER-REGISTRY-MAINT.
000030*   AUTHOR.      R S CARVER.
000040*   INSTALLATION. RETAIL SYSTEMS GROUP.
000050*   DATE-WRITTEN. NOVEMBER 1998.
000060*   DATE-COMPILED.
000070*   SECURITY.    UNCLASSIFIED -- INTERNAL USE ONLY.
000080*   --------------------------------------------------------------
000090*   THIS PROGRAM OWNS THE USER-MASTER FILE AND THE IN-MEMORY USER
000100*   REGISTRY TABLE. THE BATCH DRIVER CALLS IT ONCE AT THE START OF
000110*   THE RUN (LOAD) TO REFRESH THE TABLE FROM USER-MASTER, SEEDING
000120*   THE TWO DEFAULT ACCOUNTS IF THE FILE IS EMPTY OR MISSING, AND
000130*   ONCE AT THE END OF THE RUN (SAVE) TO REWRITE USER-MASTER FROM
000140*   THE TABLE. THE REGISTER/GET/UPDATE/DELETE ENTRY POINTS BELOW
000150*   CARRY THE FULL AUTHENTICATION-SERVICE RULE SET FOR THE DAY THE
000160*   REGISTRY IS OPENED UP TO ITS OWN COMMAND VERBS; THE COMMAND
000170*   SCRIPT LANGUAGE DOES NOT REACH THEM TODAY.
000180*   --------------------------------------------------------------
000190*   CHANGE LOG.
000200*   --------------------------------------------------------------
000210*   1998-11-08  RSC  ORIGINAL MEMBER -- LOAD AND SAVE ONLY.
000220*   1998-11-21  RSC  ADDED THE DEFAULT-USER SEED WHEN USER-MASTER
000230*                    IS EMPTY OR NOT PRESENT (TICKET SS-0019).
000240*   1999-03-02  RSC  ADDED REGISTER/GET/UPDATE/DELETE ENTRY POINTS
000250*                    AHEAD OF THE PLANNED SELF-SERVE REGISTRATION
000260*                    SCREEN (TICKET SS-0055).  NOT CALLED BY THE
000270*                    BATCH DRIVER YET.
000280*   1999-08-11  DBW  Y2K REVIEW -- NO DATE-BEARING FIELDS ON THIS
000290*                    RECORD.  SIGNED OFF.
000292*   1999-11-09  DBW  0300-REGISTER-USER ACCEPTED A BLANK
000294*                    REQUEST-TOKEN-04, REGISTERING A USER WITH NO
000296*                    PASSWORD AT ALL.  0300 NOW REJECTS "Password
000298*                    Required" AHEAD OF THE REGISTRY-FULL CHECK
000299*                    (TICKET SS-0065).
000301*   2000-01-12  DBW  CENTURY ROLLOVER SMOKE TEST -- RAN LOAD, SAVE,
000302*                    REGISTER AND DELETE AGAINST A 2000-DATED
000303*                    USER-MASTER COPY; NO DATE-BEARING FIELDS ON
000304*                    THE RECORD MEANT NOTHING TO CHECK.  NO CHANGE
000305*                    REQUIRED.  SIGNED OFF.
000306*   2000-08-30  RSC  REVIEWED THE TWO DEFAULT-USER SEED ACCOUNTS
000307*                    (0150-SEED-DEFAULT-USERS) AGAINST THE CURRENT
000308*                    AUTHENTICATION-SERVICE DEFAULTS DOCUMENT --
000309*                    STILL MATCH.  NO CHANGE REQUIRED.
000310*   2001-05-03  DBW  REVIEWED 0600-DELETE-USER AGAINST
000311*                    CUSTOMER-BASKET-MAINT'S GUEST-CUSTOMER RULES --
000312*                    THE TWO PROGRAMS DO NOT SHARE A TABLE, SO A
000313*                    DELETED USER'S OPEN BASKET SIMPLY BECOMES
000314*                    UNREACHABLE THROUGH THE USER-LOOKUP PATH.
000315*                    ACCEPTED AS-IS PENDING THE SELF-SERVE
000316*                    REGISTRATION SCREEN.  SIGNED OFF.
000317*   --------------------------------------------------------------
000327 IDENTIFICATION DIVISION.
000337 PROGRAM-ID. user-registry-maint.
000347 AUTHOR. R S CARVER.
000357 INSTALLATION. RETAIL SYSTEMS GROUP.
000367 DATE-WRITTEN. NOVEMBER 1998.
000377 DATE-COMPILED.
000387 SECURITY. UNCLASSIFIED -- INTERNAL USE ONLY.
000397*
000407 ENVIRONMENT DIVISION.
000417 CONFIGURATION SECTION.
000427 SPECIAL-NAMES.
000437     C01 IS TOP-OF-FORM.
000447 INPUT-OUTPUT SECTION.
000457 FILE-CONTROL.
000467     COPY "SLUSER01.CBL".
000477*
000487 DATA DIVISION.
000497 FILE SECTION.
000507 COPY "FDUSER01.CBL".
000517*
000527 WORKING-STORAGE SECTION.
000537*
000547 COPY "wscase02.cbl".
000557*
000567 01  W-USER-CONTROL-AREA.
000577     05  W-USER-FILE-STATUS           PIC X(02).
000587     05  W-EOF-SWITCH                 PIC X(01) VALUE "N".
000597         88  W-END-OF-USER-MASTER         VALUE "Y".
000607     05  W-USER-SHIFT-LIMIT           PIC S9(4) COMP.
000617     05  FILLER                        PIC X(10).
000627*
000637 LINKAGE SECTION.
000647*
000657 COPY "WSCALL01.CBL".
000667 COPY "wsuser01.cbl".
000677*
000687 PROCEDURE DIVISION USING REQUEST-BLOCK
000697                          W-USER-TABLE.
000707*
000717 0000-USER-REGISTRY-MAIN.
000727*
000737     IF REQUEST-VERB EQUAL "LOAD        "
000747        PERFORM 0100-LOAD-USER-REGISTRY
000757     ELSE
000767        IF REQUEST-VERB EQUAL "SAVE        "
000777           PERFORM 0200-SAVE-USER-REGISTRY
000787        ELSE
000797           IF REQUEST-VERB EQUAL "REGISTER    "
000807              PERFORM 0300-REGISTER-USER
000817           ELSE
000827              IF REQUEST-VERB EQUAL "GET         "
000837                 PERFORM 0400-GET-USER-BY-EMAIL
000847              ELSE
000857                 IF REQUEST-VERB EQUAL "UPDATE      "
000867                    PERFORM 0500-UPDATE-USER
000877                 ELSE
000887                    IF REQUEST-VERB EQUAL "DELETE      "
000897                       PERFORM 0600-DELETE-USER.
000907*
000917     GOBACK.
000927*
000937 0100-LOAD-USER-REGISTRY.
000947*
000957     MOVE ZERO TO W-USER-COUNT.
000967     MOVE "N" TO W-EOF-SWITCH.
000977     OPEN INPUT USER-MASTER.
000987     IF W-USER-FILE-STATUS EQUAL "35"
000997        PERFORM 0150-SEED-DEFAULT-USERS
001007        GO TO 0100-EXIT.
001017*
001027     PERFORM 0110-READ-USER-MASTER.
001037     PERFORM 0120-BUILD-USER-TABLE-ENTRY
001047         UNTIL W-END-OF-USER-MASTER.
001057     CLOSE USER-MASTER.
001067     IF W-USER-COUNT EQUAL ZERO
001077        PERFORM 0150-SEED-DEFAULT-USERS.
001087*
001097 0100-EXIT.
001107     EXIT.
001117*
001127 0110-READ-USER-MASTER.
001137     READ USER-MASTER
001147         AT END MOVE "Y" TO W-EOF-SWITCH.
001157*
001167 0110-EXIT.
001177     EXIT.
001187*
001197 0120-BUILD-USER-TABLE-ENTRY.
001207*
001217     SET W-USER-IDX TO W-USER-COUNT.
001227     SET W-USER-IDX UP BY 1.
001237     MOVE USER-EMAIL TO W-USER-EMAIL (W-USER-IDX).
001247     MOVE USER-PASSWORD TO W-USER-PASSWORD (W-USER-IDX).
001257     MOVE USER-NAME TO W-USER-NAME (W-USER-IDX).
001267     ADD 1 TO W-USER-COUNT.
001277     PERFORM 0110-READ-USER-MASTER.
001287*
001297 0120-EXIT.
001307     EXIT.
001317*
001327 0150-SEED-DEFAULT-USERS.                                          SS-0019
001337*
001347*         THE TWO STANDING ACCOUNTS EVERY STORE IS SHIPPED WITH.
001357*         RE-CREATED HERE ONLY WHEN USER-MASTER CAME UP EMPTY OR
001367*         COULD NOT BE OPENED -- NEVER OVERWRITES A LOADED
001377*         REGISTRY.
001387*
001397     MOVE ZERO TO W-USER-COUNT.
001407     SET W-USER-IDX TO 1.
001417     MOVE "admin@store.com" TO W-USER-EMAIL (W-USER-IDX).
001427     MOVE "admin123" TO W-USER-PASSWORD (W-USER-IDX).
001437     MOVE "Admin User" TO W-USER-NAME (W-USER-IDX).
001447     SET W-USER-IDX UP BY 1.
001457     MOVE "user@store.com" TO W-USER-EMAIL (W-USER-IDX).
001467     MOVE "user123" TO W-USER-PASSWORD (W-USER-IDX).
001477     MOVE "Regular User" TO W-USER-NAME (W-USER-IDX).
001487     MOVE 2 TO W-USER-COUNT.
001497*
001507 0150-EXIT.
001517     EXIT.
001527*
001537 0200-SAVE-USER-REGISTRY.
001547*
001557     OPEN OUTPUT USER-MASTER.
001567     SET W-USER-IDX TO 1.
001577     PERFORM 0210-WRITE-USER-MASTER-RECORD
001587         UNTIL W-USER-IDX GREATER THAN W-USER-COUNT.
001597     CLOSE USER-MASTER.
001607*
001617 0200-EXIT.
001627     EXIT.
001637*
001647 0210-WRITE-USER-MASTER-RECORD.
001657*
001667     MOVE W-USER-EMAIL (W-USER-IDX) TO USER-EMAIL.
001677     MOVE W-USER-PASSWORD (W-USER-IDX) TO USER-PASSWORD.
001687     MOVE W-USER-NAME (W-USER-IDX) TO USER-NAME.
001697     WRITE USER-MASTER-RECORD.
001707     SET W-USER-IDX UP BY 1.
001717*
001727 0210-EXIT.
001737     EXIT.
001747*
001757 0300-REGISTER-USER.                                               SS-0055
001767*
001777     MOVE REQUEST-TOKEN-03 TO RESPONSE-OBJECT-ID
001787                          W-SEARCH-USER-EMAIL.
001797     PERFORM 8500-LOOK-FOR-USER-RECORD.
001807     IF W-FOUND-USER-RECORD EQUAL "Y"
001817        MOVE "ERR" TO RESPONSE-STATUS
001827        MOVE "REJECTED" TO RESPONSE-ACTION
001837        MOVE "User Already Exists" TO RESPONSE-EXPLANATION
001847        GO TO 0300-EXIT.
001857*
001867     IF REQUEST-TOKEN-04 EQUAL SPACES                              SS-0065
001877        MOVE "ERR" TO RESPONSE-STATUS                              SS-0065
001887        MOVE "REJECTED" TO RESPONSE-ACTION                         SS-0065
001897        MOVE "Password Required" TO RESPONSE-EXPLANATION           SS-0065
001907        GO TO 0300-EXIT.                                           SS-0065
001917     IF W-USER-COUNT EQUAL 200
001927        MOVE "ERR" TO RESPONSE-STATUS
001937        MOVE "REJECTED" TO RESPONSE-ACTION
001947        MOVE "User Registry Full" TO RESPONSE-EXPLANATION
001957        GO TO 0300-EXIT.
001967*
001977     SET W-USER-IDX TO W-USER-COUNT.
001987     SET W-USER-IDX UP BY 1.
001997     MOVE REQUEST-TOKEN-03 TO W-USER-EMAIL (W-USER-IDX).
002007     MOVE REQUEST-TOKEN-04 TO W-USER-PASSWORD (W-USER-IDX).
002017     MOVE REQUEST-TOKEN-05 TO W-USER-NAME (W-USER-IDX).
002027     ADD 1 TO W-USER-COUNT.
002037     MOVE "OK " TO RESPONSE-STATUS.
002047     MOVE "REGISTERED" TO RESPONSE-ACTION.
002057     MOVE "User Registered" TO RESPONSE-EXPLANATION.
002067*
002077 0300-EXIT.
002087     EXIT.
002097*
002107 0400-GET-USER-BY-EMAIL.
002117*
002127     MOVE REQUEST-TOKEN-03 TO RESPONSE-OBJECT-ID
002137                          W-SEARCH-USER-EMAIL.
002147     PERFORM 8500-LOOK-FOR-USER-RECORD.
002157     IF W-FOUND-USER-RECORD EQUAL "N"
002167        MOVE "ERR" TO RESPONSE-STATUS
002177        MOVE "REJECTED" TO RESPONSE-ACTION
002187        MOVE "User Not Found" TO RESPONSE-EXPLANATION
002197        GO TO 0400-EXIT.
002207*
002217     MOVE "OK " TO RESPONSE-STATUS.
002227     MOVE "SHOWN" TO RESPONSE-ACTION.
002237     MOVE W-USER-NAME (W-USER-IDX) TO RESPONSE-EXPLANATION.
002247*
002257 0400-EXIT.
002267     EXIT.
002277*
002287 0500-UPDATE-USER.
002297*
002307     MOVE REQUEST-TOKEN-03 TO RESPONSE-OBJECT-ID
002317                          W-SEARCH-USER-EMAIL.
002327     PERFORM 8500-LOOK-FOR-USER-RECORD.
002337     IF W-FOUND-USER-RECORD EQUAL "N"
002347        MOVE "ERR" TO RESPONSE-STATUS
002357        MOVE "REJECTED" TO RESPONSE-ACTION
002367        MOVE "User Does Not Exist" TO RESPONSE-EXPLANATION
002377        GO TO 0500-EXIT.
002387*
002397     MOVE REQUEST-TOKEN-04 TO W-USER-PASSWORD (W-USER-IDX).
002407     MOVE REQUEST-TOKEN-05 TO W-USER-NAME (W-USER-IDX).
002417     MOVE "OK " TO RESPONSE-STATUS.
002427     MOVE "UPDATED" TO RESPONSE-ACTION.
002437     MOVE "User Updated" TO RESPONSE-EXPLANATION.
002447*
002457 0500-EXIT.
002467     EXIT.
002477*
002487 0600-DELETE-USER.
002497*
002507     MOVE REQUEST-TOKEN-03 TO RESPONSE-OBJECT-ID
002517                          W-SEARCH-USER-EMAIL.
002527     PERFORM 8500-LOOK-FOR-USER-RECORD.
002537     IF W-FOUND-USER-RECORD EQUAL "N"
002547        MOVE "ERR" TO RESPONSE-STATUS
002557        MOVE "REJECTED" TO RESPONSE-ACTION
002567        MOVE "User Does Not Exist" TO RESPONSE-EXPLANATION
002577        GO TO 0600-EXIT.
002587*
002597     MOVE W-USER-COUNT TO W-USER-SHIFT-LIMIT.
002607     SUBTRACT 1 FROM W-USER-SHIFT-LIMIT.
002617     PERFORM 0610-SHIFT-USER-TABLE-UP
002627         UNTIL W-USER-IDX GREATER THAN W-USER-SHIFT-LIMIT.
002637     SUBTRACT 1 FROM W-USER-COUNT.
002647     MOVE "OK " TO RESPONSE-STATUS.
002657     MOVE "DELETED" TO RESPONSE-ACTION.
002667     MOVE "User Deleted" TO RESPONSE-EXPLANATION.
002677*
002687 0600-EXIT.
002697     EXIT.
002707*
002717 0610-SHIFT-USER-TABLE-UP.
002727     MOVE W-USER-ENTRY (W-USER-IDX + 1)
002737          TO W-USER-ENTRY (W-USER-IDX).
002747     SET W-USER-IDX UP BY 1.
002757*
002767 0610-EXIT.
002777     EXIT.
002787*
002797 COPY "PL-LOOK-FOR-USER-RECORD.CBL".
