000010*   --------------------------------------------------------------
000020*   WSCUST01.CBL
000030*   IN-MEMORY MASTER TABLES FOR CUSTOMER, BASKET AND BASKET-ITEM.
000040*   BUILT AND SEARCHED BY CUSTOMER-BASKET-MAINT, SNAPSHOT TO
000050*   STORE-MASTER BY THE BATCH DRIVER AT END OF RUN.
000060*   --------------------------------------------------------------
000070*   1998-11-06  RSC  ORIGINAL MEMBER (CUSTOMER, BASKET TABLES).
000080*   1998-11-13  RSC  SPLIT BASKET-ITEM OUT OF THE BASKET TABLE
000090*                    INTO ITS OWN OCCURS TABLE -- A BASKET CAN
000100*                    HOLD MORE THAN ONE PRODUCT LINE.
000110*   1998-11-22  RSC  ADDED W-CUST-FULL-NAME AND W-ITEM-KEY
000120*                    REDEFINES.
000130*   --------------------------------------------------------------
000140 01  W-CUSTOMER-TABLE.
000150     05  W-CUSTOMER-COUNT             PIC S9(4) COMP VALUE ZERO.
000160     05  W-CUSTOMER-ENTRY OCCURS 1000 TIMES
000170                        INDEXED BY W-CUSTOMER-IDX.
000180         10  W-CUST-ID                PIC X(12).
000190         10  W-CUST-NAME.
000200             15  W-CUST-FIRST-NAME    PIC X(20).
000210             15  W-CUST-LAST-NAME     PIC X(20).
000220         10  W-CUST-FULL-NAME REDEFINES W-CUST-NAME
000230                                       PIC X(40).
000240         10  W-CUST-TYPE              PIC X(10).
000250             88  W-CUST-IS-GUEST          VALUE "GUEST     ".
000260             88  W-CUST-IS-REGISTERED     VALUE "REGISTERED".
000270             88  W-CUST-TYPE-VALID        VALUE "GUEST     "
000280                                                 "REGISTERED".
000290         10  W-CUST-EMAIL             PIC X(40).
000300         10  W-CUST-ACCOUNT           PIC X(20).
000310         10  W-CUST-AGE-GROUP         PIC X(06).
000320             88  W-CUST-AGE-VALID         VALUE "CHILD "
000330                                                  "ADULT "
000340                                                  SPACES.
000350         10  W-CUST-LOC-STORE-ID      PIC X(16).
000360         10  W-CUST-LOC-AISLE         PIC X(12).
000370         10  W-CUST-LAST-SEEN         PIC X(19).
000380         10  W-CUST-BASKET-ID         PIC X(12).
000390         10  FILLER                    PIC X(15).
000400     05  FILLER                        PIC X(04) VALUE SPACES.
000410 
000420 01  W-BASKET-TABLE.
000430     05  W-BASKET-COUNT               PIC S9(4) COMP VALUE ZERO.
000440     05  W-BASKET-ENTRY OCCURS 1000 TIMES
000450                        INDEXED BY W-BASKET-IDX.
000460         10  W-BASKET-ID              PIC X(12).
000470         10  W-BASKET-CUSTOMER-ID     PIC X(12).
000480         10  W-BASKET-STORE-ID        PIC X(16).
000490         10  FILLER                    PIC X(20).
000500     05  FILLER                        PIC X(04) VALUE SPACES.
000510 
000520 01  W-BASKET-ITEM-TABLE.
000530     05  W-ITEM-COUNT                 PIC S9(4) COMP VALUE ZERO.
000540     05  W-ITEM-ENTRY OCCURS 5000 TIMES
000550                        INDEXED BY W-ITEM-IDX.
000560         10  W-ITEM-KEY.
000570             15  W-ITEM-BASKET-ID     PIC X(12).
000580             15  W-ITEM-PRODUCT-ID    PIC X(12).
000590         10  W-ITEM-COMPOSITE-KEY REDEFINES W-ITEM-KEY
000600                                       PIC X(24).
000610         10  W-ITEM-QUANTITY          PIC S9(5).
000620         10  FILLER                    PIC X(20).
000630     05  FILLER                        PIC X(04) VALUE SPACES.
