000010*   --------------------------------------------------------------
000020*   PROGRAM-ID.  PRODUCT-INVENTORY-MAINT.
000030*   AUTHOR.      R S CARVER.
000040*   INSTALLATION. RETAIL SYSTEMS GROUP.
000050*   DATE-WRITTEN. NOVEMBER 1998.
000060*   DATE-COMPILED.
000070*   SECURITY.    UNCLASSIFIED -- INTERNAL USE ONLY.
000080*   --------------------------------------------------------------
000090*   THIS PROGRAM OWNS THE PRODUCT AND INVENTORY TABLES. IT IS
000100*   CALLED ONCE PER COMMAND LINE WHOSE OBJECT IS PRODUCT OR
000110*   INVENTORY. A NEW INVENTORY ROW MUST SIT ON A SHELF THAT
000120*   ALREADY EXISTS (STORE-AISLE-SHELF-MAINT'S TABLES ARE PASSED IN
000130*   HERE FOR THAT CHECK ONLY -- THIS PROGRAM NEVER CHANGES THEM)
000140*   AND MUST NAME A PRODUCT THAT ALREADY EXISTS. NO FILE IS OPENED
000150*   HERE; THE DRIVER SNAPSHOTS BOTH TABLES TO STORE-MASTER AT END
000160*   OF RUN.
000170*   --------------------------------------------------------------
000180*   CHANGE LOG.
000190*   --------------------------------------------------------------
000200*   1998-11-14  RSC  ORIGINAL MEMBER -- DEFINE/SHOW PRODUCT.
000210*   1998-11-24  RSC  ADDED DEFINE/SHOW INVENTORY, INCLUDING THE
000220*                    PARENT SHELF AND PARENT PRODUCT CHECKS.
000230*   1998-12-09  RSC  ADDED 2200-UPDATE-INVENTORY-COUNT FOR THE
000240*                    RECEIVING-DOCK ADJUSTMENT FEED (TICKET
000250*                    SS-0031).
000260*   1999-02-20  RSC  RESPONSE-OBJECT-ID NOW SET ON EVERY EXIT
000270*                    PATH, INCLUDING THE REJECTS (TICKET SS-0052).
000280*   1999-08-11  DBW  Y2K REVIEW -- NO DATE-BEARING FIELDS ON
000290*                    EITHER RECORD OWNED HERE.  SIGNED OFF.
000292*   2000-02-08  RSC  RECEIVING-DOCK FEED SENT A DECREASE LARGE
000294*                    ENOUGH TO DRIVE W-INV-COUNT-ON-HAND NEGATIVE
000296*                    ON A SHELF THAT WAS ALREADY SHORT.  CONFIRMED
000298*                    2200-UPDATE-INVENTORY-COUNT'S RANGE CHECK
000299*                    CATCHES IT AND REJECTS (TICKET SS-0066).
000301*   2000-09-14  DBW  RECEIVING-DOCK FEED VOLUME PASSED 5000 ROWS
000302*                    FOR THE FIRST TIME (WESTFIELD PLUS RIVERBEND
000303*                    COMBINED).  CONFIRMED W-INVENTORY-TABLE'S 5000
000304*                    OCCURS IS STILL HEADROOM, NOT A HARD LIMIT
000305*                    ALREADY HIT.  NO CHANGE REQUIRED.
000306*   2001-05-21  RSC  REVIEWED THE PARENT SHELF AND PARENT PRODUCT
000307*                    CHECKS IN 2000-DEFINE-INVENTORY AFTER THE
000308*                    SHELF NUMBERING CHANGE ON STORE-AISLE-SHELF-
000309*                    MAINT -- INVENTORY KEYS OFF W-SEARCH-SHELF-ID,
000310*                    NOT SHELF POSITION, SO NO CHANGE WAS NEEDED
000311*                    HERE.  SIGNED OFF.
000312*   --------------------------------------------------------------
000320 IDENTIFICATION DIVISION.
000330 PROGRAM-ID. product-inventory-maint.
000340 AUTHOR. R S CARVER.
000350 INSTALLATION. RETAIL SYSTEMS GROUP.
000360 DATE-WRITTEN. NOVEMBER 1998.
000370 DATE-COMPILED.
000380 SECURITY. UNCLASSIFIED -- INTERNAL USE ONLY.
000390*
000400 ENVIRONMENT DIVISION.
000410 CONFIGURATION SECTION.
000420 SPECIAL-NAMES.
000430     C01 IS TOP-OF-FORM.
000440*
000450 DATA DIVISION.
000460 WORKING-STORAGE SECTION.
000470*
000480 COPY "wscase02.cbl".
000490*
000500 01  W-INVENTORY-WORK-AREA.
000510     05  W-ADJUSTMENT-VALUE           PIC S9(9).
000520     05  W-NEW-COUNT-ON-HAND          PIC S9(9).
000530     05  FILLER                        PIC X(10).
000540*
000550 LINKAGE SECTION.
000560*
000570 COPY "WSCALL01.CBL".
000580 COPY "wsstor01.cbl".
000590 COPY "wsprod01.cbl".
000600*
000610 PROCEDURE DIVISION USING REQUEST-BLOCK
000620                          W-STORE-TABLE
000630                          W-AISLE-TABLE
000640                          W-SHELF-TABLE
000650                          W-PRODUCT-TABLE
000660                          W-INVENTORY-TABLE.
000670*
000680 0000-PRODUCT-INVENTORY-MAIN.
000690*
000700     IF REQUEST-OBJECT EQUAL "PRODUCT     "
000710        IF REQUEST-VERB EQUAL "DEFINE      "
000720           PERFORM 1000-DEFINE-PRODUCT
000730        ELSE
000740           IF REQUEST-VERB EQUAL "SHOW        "
000750              PERFORM 1100-SHOW-PRODUCT
000760     ELSE
000770        IF REQUEST-OBJECT EQUAL "INVENTORY   "
000780           IF REQUEST-VERB EQUAL "DEFINE      "
000790              PERFORM 2000-DEFINE-INVENTORY
000800           ELSE
000810              IF REQUEST-VERB EQUAL "SHOW        "
000820                 PERFORM 2100-SHOW-INVENTORY
000830              ELSE
000840                 IF REQUEST-VERB EQUAL "UPDATE      "
000850                    PERFORM 2200-UPDATE-INVENTORY-COUNT.
000860*
000870     GOBACK.
000880*
000890 1000-DEFINE-PRODUCT.
000900*
000910     MOVE REQUEST-TOKEN-03 TO RESPONSE-OBJECT-ID
000920                          W-SEARCH-PRODUCT-ID.                     SS-0052
000930     PERFORM 8200-LOOK-FOR-PRODUCT-RECORD.
000940     IF W-FOUND-PRODUCT-RECORD EQUAL "Y"
000950        MOVE "ERR" TO RESPONSE-STATUS
000960        MOVE "REJECTED" TO RESPONSE-ACTION
000970        MOVE "Product Already Exists" TO RESPONSE-EXPLANATION
000980        GO TO 1000-EXIT.
000990*
001000     IF W-PRODUCT-COUNT EQUAL 500
001010        MOVE "ERR" TO RESPONSE-STATUS
001020        MOVE "REJECTED" TO RESPONSE-ACTION
001030        MOVE "Product Table Full" TO RESPONSE-EXPLANATION
001040        GO TO 1000-EXIT.
001050*
001060     SET W-PRODUCT-IDX TO W-PRODUCT-COUNT.
001070     SET W-PRODUCT-IDX UP BY 1.
001080     MOVE REQUEST-TOKEN-03 TO W-PRODUCT-ID (W-PRODUCT-IDX).
001090     MOVE REQUEST-TOKEN-04 TO W-PRODUCT-NAME (W-PRODUCT-IDX).
001100     MOVE REQUEST-TOKEN-05 TO W-PRODUCT-DESCRIPTION (W-PRODUCT-IDX).
001110     MOVE REQUEST-TOKEN-06 TO W-PRODUCT-SIZE (W-PRODUCT-IDX).
001120     MOVE REQUEST-TOKEN-07 TO W-PRODUCT-CATEGORY (W-PRODUCT-IDX).
001130     MOVE REQUEST-TOKEN-09 TO W-PRODUCT-TEMPERATURE (W-PRODUCT-IDX).
001140     MOVE ZERO TO W-PRODUCT-UNIT-PRICE (W-PRODUCT-IDX).
001150     UNSTRING REQUEST-TOKEN-08 DELIMITED BY "."
001160              INTO W-PRODUCT-PRICE-DOLLARS (W-PRODUCT-IDX)
001170                   W-PRODUCT-PRICE-CENTS (W-PRODUCT-IDX).
001180*
001190     IF W-PRODUCT-UNIT-PRICE (W-PRODUCT-IDX) LESS THAN ZERO
001200        OR NOT W-PRODUCT-TEMP-VALID (W-PRODUCT-IDX)
001210        MOVE "ERR" TO RESPONSE-STATUS
001220        MOVE "REJECTED" TO RESPONSE-ACTION
001230        MOVE "Invalid Price Or Temperature"
001240             TO RESPONSE-EXPLANATION
001250     ELSE
001260        ADD 1 TO W-PRODUCT-COUNT
001270        MOVE "OK " TO RESPONSE-STATUS
001280        MOVE "DEFINED" TO RESPONSE-ACTION
001290        MOVE "Product Provisioned" TO RESPONSE-EXPLANATION.
001300*
001310 1000-EXIT.
001320     EXIT.
001330*
001340 1100-SHOW-PRODUCT.
001350*
001360     MOVE REQUEST-TOKEN-03 TO RESPONSE-OBJECT-ID
001370                          W-SEARCH-PRODUCT-ID.
001380     PERFORM 8200-LOOK-FOR-PRODUCT-RECORD.
001390     IF W-FOUND-PRODUCT-RECORD EQUAL "N"
001400        MOVE "ERR" TO RESPONSE-STATUS
001410        MOVE "REJECTED" TO RESPONSE-ACTION
001420        MOVE "Product Does Not Exist" TO RESPONSE-EXPLANATION
001430        GO TO 1100-EXIT.
001440*
001450     MOVE "OK " TO RESPONSE-STATUS.
001460     MOVE "SHOWN" TO RESPONSE-ACTION.
001470     STRING W-PRODUCT-NAME (W-PRODUCT-IDX)  DELIMITED BY "  "
001480            " PRICE="                            DELIMITED BY SIZE
001490            W-PRODUCT-UNIT-PRICE (W-PRODUCT-IDX)
001500                                                 DELIMITED BY SIZE
001510            INTO RESPONSE-EXPLANATION.
001520*
001530 1100-EXIT.
001540     EXIT.
001550*
001560 2000-DEFINE-INVENTORY.
001570*
001580*         REQUEST-PARSED-STORE-ID/AISLE-NBR/SHELF-ID ARRIVE ALREADY
001590*         SPLIT FROM THE storeId:aisleNumber:shelfId LOCATION
001600*         TOKEN.
001610*
001620     MOVE REQUEST-TOKEN-03 TO RESPONSE-OBJECT-ID
001630                          W-SEARCH-INVENTORY-ID.
001640     PERFORM 8220-LOOK-FOR-INVENTORY-RECORD.
001650     IF W-FOUND-INVENTORY-RECORD EQUAL "Y"
001660        MOVE "ERR" TO RESPONSE-STATUS
001670        MOVE "REJECTED" TO RESPONSE-ACTION
001680        MOVE "Inventory Already Exists"
001690             TO RESPONSE-EXPLANATION
001700        GO TO 2000-EXIT.
001710*
001720     PERFORM 8140-LOOK-FOR-SHELF-RECORD.
001730     IF W-FOUND-SHELF-RECORD EQUAL "N"
001740        MOVE "ERR" TO RESPONSE-STATUS
001750        MOVE "REJECTED" TO RESPONSE-ACTION
001760        MOVE "Shelf Does Not Exist" TO RESPONSE-EXPLANATION
001770        GO TO 2000-EXIT.
001780*
001790     MOVE REQUEST-TOKEN-05 TO W-SEARCH-PRODUCT-ID.
001800     PERFORM 8200-LOOK-FOR-PRODUCT-RECORD.
001810     IF W-FOUND-PRODUCT-RECORD EQUAL "N"
001820        MOVE "ERR" TO RESPONSE-STATUS
001830        MOVE "REJECTED" TO RESPONSE-ACTION
001840        MOVE "Product Does Not Exist" TO RESPONSE-EXPLANATION
001850        GO TO 2000-EXIT.
001860*
001870     IF REQUEST-TOKEN-06 NOT NUMERIC OR REQUEST-TOKEN-07 NOT NUMERIC
001880        MOVE "ERR" TO RESPONSE-STATUS
001890        MOVE "REJECTED" TO RESPONSE-ACTION
001900        MOVE "Capacity Or Count Not Numeric"
001910             TO RESPONSE-EXPLANATION
001920        GO TO 2000-EXIT.
001930*
001940     IF W-INVENTORY-COUNT EQUAL 5000
001950        MOVE "ERR" TO RESPONSE-STATUS
001960        MOVE "REJECTED" TO RESPONSE-ACTION
001970        MOVE "Inventory Table Full" TO RESPONSE-EXPLANATION
001980        GO TO 2000-EXIT.
001990*
002000     SET W-INVENTORY-IDX TO W-INVENTORY-COUNT.
002010     SET W-INVENTORY-IDX UP BY 1.
002020     MOVE REQUEST-TOKEN-03 TO W-INV-ID (W-INVENTORY-IDX).
002030     MOVE REQUEST-PARSED-STORE-ID
002040          TO W-INV-STORE-ID (W-INVENTORY-IDX).
002050     MOVE REQUEST-PARSED-AISLE-NBR
002060          TO W-INV-AISLE-NUMBER (W-INVENTORY-IDX).
002070     MOVE REQUEST-PARSED-SHELF-ID
002080          TO W-INV-SHELF-ID (W-INVENTORY-IDX).
002090     MOVE REQUEST-TOKEN-06 TO W-INV-CAPACITY (W-INVENTORY-IDX).
002100     MOVE REQUEST-TOKEN-07 TO W-INV-COUNT-ON-HAND (W-INVENTORY-IDX).
002110     MOVE REQUEST-TOKEN-05 TO W-INV-PRODUCT-ID (W-INVENTORY-IDX).
002120     MOVE REQUEST-TOKEN-08 TO W-INV-TYPE (W-INVENTORY-IDX).
002130*
002140     IF W-INV-CAPACITY (W-INVENTORY-IDX) LESS THAN ZERO
002150        OR W-INV-COUNT-ON-HAND (W-INVENTORY-IDX) LESS THAN ZERO
002160        OR W-INV-COUNT-ON-HAND (W-INVENTORY-IDX)
002170                 GREATER THAN W-INV-CAPACITY (W-INVENTORY-IDX)
002180        MOVE "ERR" TO RESPONSE-STATUS
002190        MOVE "REJECTED" TO RESPONSE-ACTION
002200        MOVE "Capacity Or Count Out Of Range"
002210             TO RESPONSE-EXPLANATION
002220     ELSE
002230        ADD 1 TO W-INVENTORY-COUNT
002240        MOVE "OK " TO RESPONSE-STATUS
002250        MOVE "DEFINED" TO RESPONSE-ACTION
002260        MOVE "Inventory Provisioned" TO RESPONSE-EXPLANATION.
002270*
002280 2000-EXIT.
002290     EXIT.
002300*
002310 2100-SHOW-INVENTORY.
002320*
002330     MOVE REQUEST-TOKEN-03 TO RESPONSE-OBJECT-ID
002340                          W-SEARCH-INVENTORY-ID.
002350     PERFORM 8220-LOOK-FOR-INVENTORY-RECORD.
002360     IF W-FOUND-INVENTORY-RECORD EQUAL "N"
002370        MOVE "ERR" TO RESPONSE-STATUS
002380        MOVE "REJECTED" TO RESPONSE-ACTION
002390        MOVE "Inventory Does Not Exist"
002400             TO RESPONSE-EXPLANATION
002410        GO TO 2100-EXIT.
002420*
002430     MOVE "OK " TO RESPONSE-STATUS.
002440     MOVE "SHOWN" TO RESPONSE-ACTION.
002450     STRING "COUNT="                       DELIMITED BY SIZE
002460            W-INV-COUNT-ON-HAND (W-INVENTORY-IDX)
002470                                             DELIMITED BY SIZE
002480            " CAP="                         DELIMITED BY SIZE
002490            W-INV-CAPACITY (W-INVENTORY-IDX)
002500                                             DELIMITED BY SIZE
002510            INTO RESPONSE-EXPLANATION.
002520*
002530 2100-EXIT.
002540     EXIT.
002550*
002560 2200-UPDATE-INVENTORY-COUNT.                                      SS-0031
002570*
002580*         TOKEN 4 IS THE KEYWORD INCREASE OR DECREASE AND TOKEN
002590*         5 THE UNSIGNED AMOUNT -- THE COMMAND SCRIPT NEVER
002600*         CARRIES A BARE SIGNED NUMBER FOR THIS VERB.
002610*
002620     MOVE REQUEST-TOKEN-03 TO RESPONSE-OBJECT-ID
002630                          W-SEARCH-INVENTORY-ID.
002640     PERFORM 8220-LOOK-FOR-INVENTORY-RECORD.
002650     IF W-FOUND-INVENTORY-RECORD EQUAL "N"
002660        MOVE "ERR" TO RESPONSE-STATUS
002670        MOVE "REJECTED" TO RESPONSE-ACTION
002680        MOVE "Inventory Does Not Exist"
002690             TO RESPONSE-EXPLANATION
002700        GO TO 2200-EXIT.
002710*
002720     IF REQUEST-TOKEN-05 NOT NUMERIC
002730        MOVE "ERR" TO RESPONSE-STATUS
002740        MOVE "REJECTED" TO RESPONSE-ACTION
002750        MOVE "Adjustment Amount Not Numeric"
002760             TO RESPONSE-EXPLANATION
002770        GO TO 2200-EXIT.
002780*
002790     MOVE REQUEST-TOKEN-05 TO W-ADJUSTMENT-VALUE.
002800     IF REQUEST-TOKEN-04 EQUAL "DECREASE    "
002810        COMPUTE W-NEW-COUNT-ON-HAND =
002820                W-INV-COUNT-ON-HAND (W-INVENTORY-IDX)
002830                    - W-ADJUSTMENT-VALUE
002840     ELSE
002850        COMPUTE W-NEW-COUNT-ON-HAND =
002860                W-INV-COUNT-ON-HAND (W-INVENTORY-IDX)
002870                    + W-ADJUSTMENT-VALUE.
002880*
002890     IF W-NEW-COUNT-ON-HAND LESS THAN ZERO
002900        OR W-NEW-COUNT-ON-HAND
002910                 GREATER THAN W-INV-CAPACITY (W-INVENTORY-IDX)
002920        MOVE "ERR" TO RESPONSE-STATUS
002930        MOVE "REJECTED" TO RESPONSE-ACTION
002940        MOVE "Adjustment Out Of Range"
002950             TO RESPONSE-EXPLANATION
002960     ELSE
002970        MOVE W-NEW-COUNT-ON-HAND
002980             TO W-INV-COUNT-ON-HAND (W-INVENTORY-IDX)
002990        MOVE "OK " TO RESPONSE-STATUS
003000        MOVE "UPDATED" TO RESPONSE-ACTION
003010        MOVE "Inventory Count Adjusted"
003020             TO RESPONSE-EXPLANATION.
003030*
003040 2200-EXIT.
003050     EXIT.
003060*
003070 COPY "PL-LOOK-FOR-STORE-RECORD.CBL".
003080 COPY "PL-LOOK-FOR-PRODUCT-RECORD.CBL".
