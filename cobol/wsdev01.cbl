000010*   --------------------------------------------------------------
000020*   WSDEV01.CBL
000030*   IN-MEMORY MASTER TABLE FOR IN-STORE DEVICES (SENSORS AND
000040*   APPLIANCES).  BUILT AND SEARCHED BY DEVICE-MAINT, SNAPSHOT TO
000050*   STORE-MASTER BY THE BATCH DRIVER AT END OF RUN.
000060*   --------------------------------------------------------------
000070*   1998-11-07  RSC  ORIGINAL MEMBER.
000080*   1998-11-22  RSC  ADDED W-DEVICE-LOCATION-KEY REDEFINES.
000090*   --------------------------------------------------------------
000100 01  W-DEVICE-TABLE.
000110     05  W-DEVICE-COUNT               PIC S9(4) COMP VALUE ZERO.
000120     05  W-DEVICE-ENTRY OCCURS 500 TIMES                           SS-0041
000130                        INDEXED BY W-DEVICE-IDX.
000140         10  W-DEVICE-ID              PIC X(12).
000150         10  W-DEVICE-NAME            PIC X(30).
000160         10  W-DEVICE-TYPE            PIC X(12).
000170             88  W-DEVICE-TYPE-VALID      VALUE "CAMERA      "
000180                                                  "MICROPHONE  "
000190                                                  "ROBOT       "
000200                                                  "SPEAKER     "
000210                                                  "TURNSTILE   ".
000220         10  W-DEVICE-LOCATION.
000230             15  W-DEV-STORE-ID       PIC X(16).
000240             15  W-DEV-AISLE-NUMBER   PIC X(12).
000250         10  W-DEVICE-LOCATION-KEY REDEFINES W-DEVICE-LOCATION
000260                                       PIC X(28).
000270         10  FILLER                    PIC X(18).
000280     05  FILLER                        PIC X(04) VALUE SPACES.
