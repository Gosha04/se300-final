000010*   --------------------------------------------------------------
000020*   PL-LOOK-FOR-CUSTOMER-RECORD.CBL -- SEARCHES THE IN-MEMORY
000030*   CUSTOMER, BASKET AND BASKET-ITEM TABLES (ALL THREE MAINTAINED
000040*   BY CUSTOMER-BASKET-MAINT). ON RETURN THE MATCHING W-FOUND-xxx
000050*   SWITCH IS "Y" OR "N" AND, WHEN FOUND, THE MATCHING INDEX
000060*   POINTS AT THE ENTRY.
000070*   --------------------------------------------------------------
000080*   1998-11-16  RSC  ORIGINAL MEMBER (CUSTOMER SEARCH ONLY).
000090*   1998-11-25  RSC  ADDED THE BASKET AND BASKET-ITEM SEARCHES.
000100*   --------------------------------------------------------------
000110 8300-LOOK-FOR-CUSTOMER-RECORD.
000120*
000130     MOVE "N" TO W-FOUND-CUST-RECORD.
000140     SET W-CUSTOMER-IDX TO 1.
000150     PERFORM 8310-SEARCH-CUSTOMER-TABLE
000160         UNTIL W-CUSTOMER-IDX GREATER THAN W-CUSTOMER-COUNT
000170            OR W-FOUND-CUST-RECORD EQUAL "Y".
000180     IF W-FOUND-CUST-RECORD EQUAL "N"
000190        SET W-CUSTOMER-IDX TO 1.
000200*
000210 8300-EXIT.
000220     EXIT.
000230*
000240 8310-SEARCH-CUSTOMER-TABLE.
000250     IF W-CUST-ID (W-CUSTOMER-IDX) EQUAL W-SEARCH-CUST-ID
000260        MOVE "Y" TO W-FOUND-CUST-RECORD
000270     ELSE
000280        SET W-CUSTOMER-IDX UP BY 1.
000290*
000300 8310-EXIT.
000310     EXIT.
000320*
000330 8320-LOOK-FOR-BASKET-RECORD.
000340*
000350     MOVE "N" TO W-FOUND-BASKET-RECORD.
000360     SET W-BASKET-IDX TO 1.
000370     PERFORM 8330-SEARCH-BASKET-TABLE
000380         UNTIL W-BASKET-IDX GREATER THAN W-BASKET-COUNT
000390            OR W-FOUND-BASKET-RECORD EQUAL "Y".
000400     IF W-FOUND-BASKET-RECORD EQUAL "N"
000410        SET W-BASKET-IDX TO 1.
000420*
000430 8320-EXIT.
000440     EXIT.
000450*
000460 8330-SEARCH-BASKET-TABLE.
000470     IF W-BASKET-ID (W-BASKET-IDX) EQUAL W-SEARCH-BASKET-ID
000480        MOVE "Y" TO W-FOUND-BASKET-RECORD
000490     ELSE
000500        SET W-BASKET-IDX UP BY 1.
000510*
000520 8330-EXIT.
000530     EXIT.
000540*
000550 8340-LOOK-FOR-ITEM-RECORD.
000560*
000570*         SEARCHES ON W-SEARCH-BASKET-ID AND W-SEARCH-ITEM-
000580*         PRODUCT-ID TOGETHER -- THE BASKET-ITEM KEY IS THE PAIR.
000590*
000600     MOVE "N" TO W-FOUND-ITEM-RECORD.
000610     SET W-ITEM-IDX TO 1.
000620     PERFORM 8350-SEARCH-ITEM-TABLE
000630         UNTIL W-ITEM-IDX GREATER THAN W-ITEM-COUNT
000640            OR W-FOUND-ITEM-RECORD EQUAL "Y".
000650     IF W-FOUND-ITEM-RECORD EQUAL "N"
000660        SET W-ITEM-IDX TO 1.
000670*
000680 8340-EXIT.
000690     EXIT.
000700*
000710 8350-SEARCH-ITEM-TABLE.
000720     IF W-ITEM-BASKET-ID (W-ITEM-IDX) EQUAL W-SEARCH-BASKET-ID
000730        AND W-ITEM-PRODUCT-ID (W-ITEM-IDX)
000740                              EQUAL W-SEARCH-ITEM-PRODUCT-ID
000750        MOVE "Y" TO W-FOUND-ITEM-RECORD
000760     ELSE
000770        SET W-ITEM-IDX UP BY 1.
000780*
000790 8350-EXIT.
000800     EXIT.
