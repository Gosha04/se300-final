000010*   --------------------------------------------------------------
000020*   WSCALL01.CBL
000030*   CALL INTERFACE BETWEEN THE BATCH DRIVER AND EACH OF THE
000040*   OBJECT-FAMILY MAINTENANCE PROGRAMS (STORE-AISLE-SHELF-MAINT,
000050*   PRODUCT-INVENTORY-MAINT, CUSTOMER-BASKET-MAINT, DEVICE-MAINT,
000060*   USER-REGISTRY-MAINT).  COPIED INTO WORKING-STORAGE BY THE
000070*   DRIVER (WHERE THE CALL IS BUILT) AND INTO LINKAGE SECTION BY
000080*   EACH MAINTENANCE PROGRAM (WHERE THE CALL IS RECEIVED).
000090*   --------------------------------------------------------------
000100*   1998-11-04  RSC  ORIGINAL MEMBER.
000110*   1999-01-19  RSC  ADDED NAMED-TOKEN REDEFINES SO CALLED
000120*                    PROGRAMS CAN REFER TO REQUEST-TOKEN-03 ETC.
000130*                    WITHOUT SUBSCRIPTING.
000140*   1999-02-15  RSC  ADDED RESPONSE-OBJECT-ID SO THE
000150*                    RESULTS-LOG COLUMN 23 FIELD DOES NOT HAVE TO
000160*                    BE WORKED OUT A SECOND TIME IN THE DRIVER
000170*                    (TICKET SS-0052).
000180*   1999-02-19  RSC  ADDED THE REQUEST-PARSED-LOCATION FIELDS -- THE
000190*                    DRIVER NOW SPLITS A storeId:aisleNumber[:
000200*                    shelfId] TOKEN ITSELF AND PASSES THE PIECES
000210*                    DOWN SEPARATELY SO THEY NEVER COLLIDE WITH A
000220*                    RECORD'S OWN TOKEN POSITIONS (TICKET
000230*                    SS-0052).
000240*   1999-03-11  RSC  WIDENED REQUEST-VERB TO X(20) -- THE ONE-
000250*                    WORD BASKET VERBS (GET_CUSTOMER_BASKET AND
000260*                    THE LIKE) DID NOT FIT IN X(12) (TICKET
000270*                    SS-0057).
000280*   --------------------------------------------------------------
000290 01  REQUEST-BLOCK.
000300     05  REQUEST-VERB              PIC X(20).                      SS-0057
000310     05  REQUEST-OBJECT            PIC X(12).
000320     05  REQUEST-TOKEN-COUNT                PIC S9(4) COMP.
000330     05  REQUEST-TOKEN-TABLE OCCURS 10 TIMES
000340                        INDEXED BY REQUEST-TOKEN-IDX.
000350         10  REQUEST-TOKEN                 PIC X(40).
000360     05  REQUEST-TOKEN-NAMED REDEFINES REQUEST-TOKEN-TABLE.
000370         10  REQUEST-TOKEN-01               PIC X(40).
000380         10  REQUEST-TOKEN-02               PIC X(40).
000390         10  REQUEST-TOKEN-03               PIC X(40).
000400         10  REQUEST-TOKEN-04               PIC X(40).
000410         10  REQUEST-TOKEN-05               PIC X(40).
000420         10  REQUEST-TOKEN-06               PIC X(40).
000430         10  REQUEST-TOKEN-07               PIC X(40).
000440         10  REQUEST-TOKEN-08               PIC X(40).
000450         10  REQUEST-TOKEN-09               PIC X(40).
000460         10  REQUEST-TOKEN-10               PIC X(40).
000470     05  REQUEST-PARSED-LOCATION.                                  SS-0052
000480         10  REQUEST-PARSED-STORE-ID        PIC X(16).
000490         10  REQUEST-PARSED-AISLE-NBR       PIC X(12).
000500         10  REQUEST-PARSED-SHELF-ID        PIC X(12).
000510     05  RESPONSE-STATUS            PIC X(03).
000520         88  RESPONSE-IS-OK                VALUE "OK ".
000530         88  RESPONSE-IS-ERROR             VALUE "ERR".
000540     05  RESPONSE-OBJECT-ID         PIC X(20).                     SS-0052
000550     05  RESPONSE-REASON            PIC X(89).
000560     05  RESPONSE-REASON-R REDEFINES RESPONSE-REASON.
000570         10  RESPONSE-ACTION        PIC X(20).
000580         10  RESPONSE-EXPLANATION   PIC X(69).
000590     05  FILLER                        PIC X(20).
