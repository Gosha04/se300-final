000010*   --------------------------------------------------------------
000020*   WSUSER01.CBL
000030*   IN-MEMORY USER REGISTRY TABLE, KEYED BY E-MAIL ADDRESS.  BUILT
000040*   AND SEARCHED BY USER-REGISTRY-MAINT, REFRESHED FROM AND
000050*   REWRITTEN TO USER-MASTER BY THE BATCH DRIVER.
000060*   --------------------------------------------------------------
000070*   1998-11-08  RSC  ORIGINAL MEMBER.
000080*   1998-11-22  RSC  ADDED W-USER-CREDENTIAL-R REDEFINES SO THE
000090*                    DEFAULT-USER SEED CAN BE MOVED IN ONE SHOT.
000100*   --------------------------------------------------------------
000110 01  W-USER-TABLE.
000120     05  W-USER-COUNT                 PIC S9(4) COMP VALUE ZERO.
000130     05  W-USER-ENTRY OCCURS 200 TIMES
000140                        INDEXED BY W-USER-IDX.
000150         10  W-USER-EMAIL             PIC X(40).
000160         10  W-USER-CREDENTIAL.
000170             15  W-USER-PASSWORD      PIC X(20).
000180             15  W-USER-NAME          PIC X(30).
000190         10  W-USER-CREDENTIAL-R REDEFINES W-USER-CREDENTIAL
000200                                       PIC X(50).
000210         10  FILLER                    PIC X(10).
000220     05  FILLER                        PIC X(04) VALUE SPACES.
