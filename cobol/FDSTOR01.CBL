000010*   --------------------------------------------------------------
000020*   FDSTOR01.CBL  --  FD FOR THE STORE-MASTER SNAPSHOT FILE.  NINE
000030*   RECORD LAYOUTS SHARE THE ONE FD, EACH BEGINNING WITH A TWO-
000040*   CHARACTER REC-TYPE TAG.  WRITTEN AT END OF RUN, ONE TABLE AT A
000050*   TIME, IN KEY ORDER; NEVER READ BACK BY THIS SYSTEM.
000060*   --------------------------------------------------------------
000070*   1998-11-09  RSC  ORIGINAL MEMBER.
000080*   --------------------------------------------------------------
000090 FD  STORE-MASTER
000100     LABEL RECORDS ARE STANDARD.
000110 
000120 01  SM-STORE-RECORD.
000130     05  SM-STORE-REC-TYPE             PIC X(02) VALUE "ST".
000140     05  SM-STORE-ID                   PIC X(16).
000150     05  SM-STORE-NAME                 PIC X(30).
000160     05  SM-STORE-ADDRESS              PIC X(60).
000170     05  SM-STORE-DESCRIPTION          PIC X(60).
000180     05  FILLER                        PIC X(02).
000190 
000200 01  SM-AISLE-RECORD.
000210     05  SM-AISLE-REC-TYPE             PIC X(02) VALUE "AI".
000220     05  SM-AISLE-STORE-ID             PIC X(16).
000230     05  SM-AISLE-NUMBER               PIC X(12).
000240     05  SM-AISLE-NAME                 PIC X(30).
000250     05  SM-AISLE-DESCRIPTION          PIC X(60).
000260     05  SM-AISLE-LOCATION             PIC X(10).
000270     05  FILLER                        PIC X(10).
000280 
000290 01  SM-SHELF-RECORD.
000300     05  SM-SHELF-REC-TYPE             PIC X(02) VALUE "SH".
000310     05  SM-SHELF-STORE-ID             PIC X(16).
000320     05  SM-SHELF-AISLE-NUMBER         PIC X(12).
000330     05  SM-SHELF-ID                   PIC X(12).
000340     05  SM-SHELF-NAME                 PIC X(30).
000350     05  SM-SHELF-LEVEL                PIC X(06).
000360     05  SM-SHELF-DESCRIPTION          PIC X(60).
000370     05  SM-SHELF-TEMPERATURE          PIC X(12).
000380     05  FILLER                        PIC X(10).
000390 
000400 01  SM-PRODUCT-RECORD.
000410     05  SM-PRODUCT-REC-TYPE           PIC X(02) VALUE "PR".
000420     05  SM-PRODUCT-ID                 PIC X(12).
000430     05  SM-PRODUCT-NAME               PIC X(30).
000440     05  SM-PRODUCT-DESCRIPTION        PIC X(60).
000450     05  SM-PRODUCT-SIZE               PIC X(10).
000460     05  SM-PRODUCT-CATEGORY           PIC X(20).
000470     05  SM-PRODUCT-UNIT-PRICE         PIC S9(7)V99.
000480     05  SM-PRODUCT-TEMPERATURE        PIC X(12).
000490     05  FILLER                        PIC X(05).
000500 
000510 01  SM-INVENTORY-RECORD.
000520     05  SM-INV-REC-TYPE               PIC X(02) VALUE "IN".
000530     05  SM-INV-ID                     PIC X(12).
000540     05  SM-INV-STORE-ID               PIC X(16).
000550     05  SM-INV-AISLE-NUMBER           PIC X(12).
000560     05  SM-INV-SHELF-ID               PIC X(12).
000570     05  SM-INV-CAPACITY               PIC S9(9).
000580     05  SM-INV-COUNT-ON-HAND          PIC S9(9).
000590     05  SM-INV-PRODUCT-ID             PIC X(12).
000600     05  SM-INV-TYPE                   PIC X(08).
000610     05  FILLER                        PIC X(08).
000620 
000630 01  SM-CUSTOMER-RECORD.
000640     05  SM-CUST-REC-TYPE              PIC X(02) VALUE "CU".
000650     05  SM-CUST-ID                    PIC X(12).
000660     05  SM-CUST-FIRST-NAME            PIC X(20).
000670     05  SM-CUST-LAST-NAME             PIC X(20).
000680     05  SM-CUST-TYPE                  PIC X(10).
000690     05  SM-CUST-EMAIL                 PIC X(40).
000700     05  SM-CUST-ACCOUNT               PIC X(20).
000710     05  SM-CUST-AGE-GROUP             PIC X(06).
000720     05  SM-CUST-LOC-STORE-ID          PIC X(16).
000730     05  SM-CUST-LOC-AISLE             PIC X(12).
000740     05  SM-CUST-LAST-SEEN             PIC X(19).
000750     05  SM-CUST-BASKET-ID             PIC X(12).
000760     05  FILLER                        PIC X(01).
000770 
000780 01  SM-BASKET-RECORD.
000790     05  SM-BASKET-REC-TYPE            PIC X(02) VALUE "BA".
000800     05  SM-BASKET-ID                  PIC X(12).
000810     05  SM-BASKET-CUSTOMER-ID         PIC X(12).
000820     05  SM-BASKET-STORE-ID            PIC X(16).
000830     05  FILLER                        PIC X(08).
000840 
000850 01  SM-BASKET-ITEM-RECORD.
000860     05  SM-ITEM-REC-TYPE              PIC X(02) VALUE "BI".
000870     05  SM-ITEM-BASKET-ID             PIC X(12).
000880     05  SM-ITEM-PRODUCT-ID            PIC X(12).
000890     05  SM-ITEM-QUANTITY              PIC S9(5).
000900     05  FILLER                        PIC X(09).
000910 
000920 01  SM-DEVICE-RECORD.
000930     05  SM-DEVICE-REC-TYPE            PIC X(02) VALUE "DV".
000940     05  SM-DEVICE-ID                  PIC X(12).
000950     05  SM-DEVICE-NAME                PIC X(30).
000960     05  SM-DEVICE-TYPE                PIC X(12).
000970     05  SM-DEV-STORE-ID               PIC X(16).
000980     05  SM-DEV-AISLE-NUMBER           PIC X(12).
000990     05  FILLER                        PIC X(06).
