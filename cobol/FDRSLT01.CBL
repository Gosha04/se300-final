000010*   --------------------------------------------------------------
000020*   FDRSLT01.CBL -- FD FOR THE RESULTS-LOG PRINT FILE. 132
000030*   COLUMNS: 1-4 COMMAND SEQUENCE NUMBER, 6-8 STATUS, 10-21 VERB,
000040*   23-42 OBJECT ID, 44-132 DETAIL TEXT (ENTITY SUMMARY OR
000050*   REASON). ALSO USED FOR THE HEADING LINES AND THE
000060*   CONTROL-BREAK/TOTAL LINES WRITTEN AT THE OBJECT-TYPE BREAK AND
000070*   AT END OF RUN.
000080*   --------------------------------------------------------------
000090*   1998-11-04  RSC  ORIGINAL MEMBER.
000100*   --------------------------------------------------------------
000110 FD  RESULTS-LOG
000120     LABEL RECORDS ARE OMITTED.
000130 
000140 01  RESULTS-LOG-RECORD.
000150     05  RL-SEQUENCE-NUMBER            PIC 9(04).
000160     05  FILLER                        PIC X(01).
000170     05  RL-STATUS                     PIC X(03).
000180     05  FILLER                        PIC X(01).
000190     05  RL-VERB                       PIC X(12).
000200     05  FILLER                        PIC X(01).
000210     05  RL-OBJECT-ID                  PIC X(20).
000220     05  FILLER                        PIC X(01).
000230     05  RL-DETAIL-TEXT                PIC X(89).
