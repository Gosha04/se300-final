000010*   --------------------------------------------------------------
000020*   WSPROD01.CBL
000030*   IN-MEMORY MASTER TABLES FOR PRODUCT AND INVENTORY.  BUILT AND
000040*   SEARCHED BY PRODUCT-INVENTORY-MAINT, SNAPSHOT TO STORE-MASTER
000050*   BY THE BATCH DRIVER AT END OF RUN.
000060*   --------------------------------------------------------------
000070*   1998-11-05  RSC  ORIGINAL MEMBER (PRODUCT, INVENTORY TABLES).
000080*   1998-11-22  RSC  ADDED W-INV-LOCATION-KEY REDEFINES FOR THE
000090*                    THREE-PART INVENTORY LOCATION COMPARE.
000100*   --------------------------------------------------------------
000110 01  W-PRODUCT-TABLE.
000120     05  W-PRODUCT-COUNT              PIC S9(4) COMP VALUE ZERO.
000130     05  W-PRODUCT-ENTRY OCCURS 500 TIMES
000140                        INDEXED BY W-PRODUCT-IDX.
000150         10  W-PRODUCT-ID             PIC X(12).
000160         10  W-PRODUCT-NAME           PIC X(30).
000170         10  W-PRODUCT-DESCRIPTION    PIC X(60).
000180         10  W-PRODUCT-SIZE           PIC X(10).
000190         10  W-PRODUCT-CATEGORY       PIC X(20).
000200         10  W-PRODUCT-UNIT-PRICE     PIC S9(7)V99.
000210         10  W-PRODUCT-PRICE-R REDEFINES W-PRODUCT-UNIT-PRICE.
000220             15  W-PRODUCT-PRICE-DOLLARS  PIC S9(7).
000230             15  W-PRODUCT-PRICE-CENTS    PIC 99.
000240         10  W-PRODUCT-TEMPERATURE    PIC X(12).
000250             88  W-PRODUCT-TEMP-VALID     VALUE "FROZEN      "
000260                                                  "REFRIGERATED"
000270                                                  "AMBIENT     "
000280                                                  "WARM        "
000290                                                  "HOT         ".
000300         10  FILLER                    PIC X(18).
000310     05  FILLER                        PIC X(04) VALUE SPACES.
000320 
000330 01  W-INVENTORY-TABLE.
000340     05  W-INVENTORY-COUNT            PIC S9(4) COMP VALUE ZERO.
000350     05  W-INVENTORY-ENTRY OCCURS 5000 TIMES
000360                        INDEXED BY W-INVENTORY-IDX.
000370         10  W-INV-ID                 PIC X(12).
000380         10  W-INV-LOCATION.
000390             15  W-INV-STORE-ID       PIC X(16).
000400             15  W-INV-AISLE-NUMBER   PIC X(12).
000410             15  W-INV-SHELF-ID       PIC X(12).
000420         10  W-INV-LOCATION-KEY REDEFINES W-INV-LOCATION
000430                                       PIC X(40).
000440         10  W-INV-CAPACITY           PIC S9(9).
000450         10  W-INV-COUNT-ON-HAND      PIC S9(9).
000460         10  W-INV-PRODUCT-ID         PIC X(12).
000470         10  W-INV-TYPE               PIC X(08).
000480             88  W-INV-TYPE-STANDARD      VALUE "STANDARD".
000490             88  W-INV-TYPE-FLEXIBLE      VALUE "FLEXIBLE".
000500         10  FILLER                    PIC X(16).
000510     05  FILLER                        PIC X(04) VALUE SPACES.
