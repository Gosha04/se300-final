000010*   --------------------------------------------------------------
000020*   PROGRAM-ID.  DEVICE-MAINT.
000030*   AUTHOR.      R S CARVER.
000040*   INSTALLATION. RETAIL SYSTEMS GROUP.
000050*   DATE-WRITTEN. NOVEMBER 1998.
000060*   DATE-COMPILED.
000070*   SECURITY.    UNCLASSIFIED -- INTERNAL USE ONLY.
000080*   --------------------------------------------------------------
000090*   THIS PROGRAM OWNS THE IN-STORE DEVICE TABLE (CAMERAS,
000100*   MICROPHONES, ROBOTS, SPEAKERS, TURNSTILES) FOR THE SMART
000110*   STORE BATCH RUN.  IT IS CALLED BY SMART-STORE-BATCH ONCE PER
000120*   COMMAND LINE WHOSE OBJECT IS DEVICE, OR WHOSE VERB IS CREATE,
000130*   AND NEVER OPENS A FILE OF ITS OWN -- THE DRIVER SNAPSHOTS
000140*   W-DEVICE-TABLE TO STORE-MASTER AT END OF RUN.
000150*   --------------------------------------------------------------
000160*   CHANGE LOG.
000170*   --------------------------------------------------------------
000180*   1998-11-07  RSC  ORIGINAL MEMBER -- DEFINE AND SHOW DEVICE.
000190*   1998-11-19  RSC  ADDED THE PARENT STORE/AISLE EXISTENCE CHECK
000200*                    AHEAD OF THE INSERT (TICKET SS-0028).
000210*   1998-12-14  RSC  ADDED 3000-LOG-DEVICE-EVENT-OR-COMMAND FOR
000220*                    THE CREATE EVENT / CREATE COMMAND VERBS.
000230*   1999-01-05  DBW  DEVICE TABLE CAPACITY RAISED TO 500 ENTRIES
000240*                    AFTER THE WESTFIELD STORE ROLLOUT (TICKET
000250*                    SS-0041) OUTGREW THE ORIGINAL 200.
000260*   1999-02-20  RSC  RESPONSE-OBJECT-ID NOW SET ON EVERY EXIT
000270*                    PATH, INCLUDING THE REJECTS (TICKET SS-0052).
000280*   1999-08-11  DBW  Y2K REVIEW -- W-CUST-LAST-SEEN AND SIMILAR
000290*                    TIMESTAMP FIELDS ARE OWNED BY
000300*                    CUSTOMER-BASKET-MAINT, NOT THIS PROGRAM; NO
000310*                    FOUR-DIGIT-YEAR CHANGES REQUIRED HERE.
000320*                    SIGNED OFF.
000322*   2000-04-04  RSC  A CREATE EVENT LINE WITH AN EMPTY TOKEN 4
000324*                    (NO EVENT TEXT) LEFT W-EVENT-TEXT-LENGTH AT
000326*                    ZERO AND RESPONSE-EXPLANATION CAME BACK ALL
000328*                    SPACES, WHICH THE RESULTS-LOG PRINTS AS AN
000330*                    EMPTY FIELD -- LOOKED LIKE THE LINE NEVER RAN.
000332*                    3000-LOG-DEVICE-EVENT-OR-COMMAND NOW MOVES
000334*                    "(NO EVENT TEXT)" TO RESPONSE-EXPLANATION WHEN
000336*                    W-EVENT-TEXT-LENGTH IS ZERO (TICKET SS-0068).
000338*   2000-10-23  DBW  REVIEWED THE FIVE-VALUE W-DEVICE-TYPE-VALID
000340*                    LIST AGAINST THE VENDOR CATALOG FOR THE
000342*                    RIVERBEND ROLLOUT -- NO NEW DEVICE TYPES ORDERED.
000344*                    NO CHANGE REQUIRED.
000346*   2001-06-11  RSC  CONFIRMED THE 500-ENTRY DEVICE TABLE
000348*                    (TICKET SS-0041) STILL HAS HEADROOM AFTER THE
000350*                    RIVERBEND CAMERA AND TURNSTILE INSTALL.  NO
000352*                    CHANGE REQUIRED.  SIGNED OFF.
000354*   --------------------------------------------------------------
000364 IDENTIFICATION DIVISION.
000374 PROGRAM-ID. device-maint.
000384 AUTHOR. R S CARVER.
000394 INSTALLATION. RETAIL SYSTEMS GROUP.
000404 DATE-WRITTEN. NOVEMBER 1998.
000414 DATE-COMPILED.
000424 SECURITY. UNCLASSIFIED -- INTERNAL USE ONLY.
000434*
000444 ENVIRONMENT DIVISION.
000454 CONFIGURATION SECTION.
000464 SPECIAL-NAMES.
000474     C01 IS TOP-OF-FORM.
000484*
000494 DATA DIVISION.
000504 WORKING-STORAGE SECTION.
000514*
000524 COPY "wscase02.cbl".
000534*
000544 01  W-EVENT-TEXT-LENGTH              PIC S9(4) COMP.
000554*
000564 LINKAGE SECTION.
000574*
000584 COPY "WSCALL01.CBL".
000594 COPY "wsstor01.cbl".
000604 COPY "wsdev01.cbl".
000614*
000624 PROCEDURE DIVISION USING REQUEST-BLOCK
000634                          W-STORE-TABLE
000644                          W-AISLE-TABLE
000654                          W-DEVICE-TABLE.
000664*
000674 0000-DEVICE-MAINT-MAIN.
000684*
000694     IF REQUEST-OBJECT EQUAL "DEVICE  "
000704        PERFORM 1000-DEFINE-DEVICE
000714     ELSE
000724        IF REQUEST-OBJECT EQUAL "EVENT   "
000734           OR REQUEST-OBJECT EQUAL "COMMAND "
000744           PERFORM 3000-LOG-DEVICE-EVENT-OR-COMMAND
000754        ELSE
000764           IF REQUEST-VERB EQUAL "SHOW    "
000774              PERFORM 2000-SHOW-DEVICE.
000784*
000794     GOBACK.
000804*
000814 1000-DEFINE-DEVICE.
000824*
000834     MOVE REQUEST-TOKEN-03 TO RESPONSE-OBJECT-ID
000844                          W-SEARCH-DEVICE-ID.                      SS-0052
000854     PERFORM 8400-LOOK-FOR-DEVICE-RECORD.
000864     IF W-FOUND-DEVICE-RECORD EQUAL "Y"
000874        MOVE "ERR" TO RESPONSE-STATUS
000884        MOVE "REJECTED" TO RESPONSE-ACTION
000894        MOVE "Device Already Exists" TO RESPONSE-EXPLANATION
000904        GO TO 1000-EXIT.
000914*
000924     MOVE REQUEST-PARSED-STORE-ID
000934         TO W-SEARCH-STORE-ID.                                     SS-0028
000944     PERFORM 8100-LOOK-FOR-STORE-RECORD.
000954     IF W-FOUND-STORE-RECORD EQUAL "N"
000964        MOVE "ERR" TO RESPONSE-STATUS
000974        MOVE "REJECTED" TO RESPONSE-ACTION
000984        MOVE "Store Does Not Exist" TO RESPONSE-EXPLANATION
000994        GO TO 1000-EXIT.
001004*
001014     PERFORM 8120-LOOK-FOR-AISLE-RECORD.
001024     IF W-FOUND-AISLE-RECORD EQUAL "N"
001034        MOVE "ERR" TO RESPONSE-STATUS
001044        MOVE "REJECTED" TO RESPONSE-ACTION
001054        MOVE "Aisle Does Not Exist" TO RESPONSE-EXPLANATION
001064        GO TO 1000-EXIT.
001074*
001084     IF W-DEVICE-COUNT EQUAL 500
001094        MOVE "ERR" TO RESPONSE-STATUS
001104        MOVE "REJECTED" TO RESPONSE-ACTION
001114        MOVE "Device Table Full" TO RESPONSE-EXPLANATION
001124        GO TO 1000-EXIT.
001134*
001144     SET W-DEVICE-IDX TO W-DEVICE-COUNT.
001154     SET W-DEVICE-IDX UP BY 1.
001164     MOVE REQUEST-TOKEN-03 TO W-DEVICE-ID (W-DEVICE-IDX).
001174     MOVE REQUEST-TOKEN-04 TO W-DEVICE-NAME (W-DEVICE-IDX).
001184     MOVE REQUEST-TOKEN-05 TO W-DEVICE-TYPE (W-DEVICE-IDX).
001194     MOVE REQUEST-PARSED-STORE-ID TO W-DEV-STORE-ID (W-DEVICE-IDX).
001204     MOVE REQUEST-PARSED-AISLE-NBR TO W-DEV-AISLE-NUMBER
001214                                                 (W-DEVICE-IDX).
001224*
001234     IF W-DEVICE-TYPE-VALID (W-DEVICE-IDX)
001244        ADD 1 TO W-DEVICE-COUNT
001254        MOVE "OK " TO RESPONSE-STATUS
001264        MOVE "DEFINED" TO RESPONSE-ACTION
001274        MOVE "Device Provisioned" TO RESPONSE-EXPLANATION
001284     ELSE
001294        MOVE "ERR" TO RESPONSE-STATUS
001304        MOVE "REJECTED" TO RESPONSE-ACTION
001314        MOVE "Invalid Device Type" TO RESPONSE-EXPLANATION.
001324*
001334 1000-EXIT.
001344     EXIT.
001354*
001364 2000-SHOW-DEVICE.
001374*
001384     MOVE REQUEST-TOKEN-03 TO RESPONSE-OBJECT-ID
001394                          W-SEARCH-DEVICE-ID.
001404     PERFORM 8400-LOOK-FOR-DEVICE-RECORD.
001414     IF W-FOUND-DEVICE-RECORD EQUAL "N"
001424        MOVE "ERR" TO RESPONSE-STATUS
001434        MOVE "REJECTED" TO RESPONSE-ACTION
001444        MOVE "Device Does Not Exist" TO RESPONSE-EXPLANATION
001454        GO TO 2000-EXIT.
001464*
001474     MOVE "OK " TO RESPONSE-STATUS.
001484     MOVE "SHOWN" TO RESPONSE-ACTION.
001494     STRING W-DEVICE-NAME (W-DEVICE-IDX)     DELIMITED BY "  "
001504            " TYPE="                            DELIMITED BY SIZE
001514            W-DEVICE-TYPE (W-DEVICE-IDX)     DELIMITED BY "  "
001524            " LOC="                             DELIMITED BY SIZE
001534            W-DEV-STORE-ID (W-DEVICE-IDX)    DELIMITED BY "  "
001544            ":"                                 DELIMITED BY SIZE
001554            W-DEV-AISLE-NUMBER (W-DEVICE-IDX) DELIMITED BY "  "
001564            INTO RESPONSE-EXPLANATION.
001574*
001584 2000-EXIT.
001594     EXIT.
001604*
001614 3000-LOG-DEVICE-EVENT-OR-COMMAND.
001624*
001634*         DEVICE EVENTS AND COMMANDS ARE ACCEPTED-AND-LOGGED
001644*         ONLY -- THE DEVICE TABLE ITSELF IS NEVER CHANGED BY
001654*         THIS PATH.
001664*
001674     MOVE REQUEST-TOKEN-03 TO RESPONSE-OBJECT-ID
001684                          W-SEARCH-DEVICE-ID.
001694     PERFORM 8400-LOOK-FOR-DEVICE-RECORD.
001704     IF W-FOUND-DEVICE-RECORD EQUAL "N"
001714        MOVE "ERR" TO RESPONSE-STATUS
001724        MOVE "REJECTED" TO RESPONSE-ACTION
001734        MOVE "Device Does Not Exist" TO RESPONSE-EXPLANATION
001744        GO TO 3000-EXIT.
001754*
001764     MOVE ZERO TO W-EVENT-TEXT-LENGTH.
001774     INSPECT REQUEST-TOKEN-04 TALLYING W-EVENT-TEXT-LENGTH
001784             FOR CHARACTERS BEFORE INITIAL SPACES.
001794*
001804     MOVE "OK " TO RESPONSE-STATUS.
001814     IF REQUEST-OBJECT EQUAL "EVENT   "
001824        MOVE "LOGGED" TO RESPONSE-ACTION
001834     ELSE
001844        MOVE "LOGGED" TO RESPONSE-ACTION.
001854     IF W-EVENT-TEXT-LENGTH EQUAL ZERO                             SS-0068
001864        MOVE "(NO EVENT TEXT)" TO RESPONSE-EXPLANATION             SS-0068
001874     ELSE                                                          SS-0068
001884        MOVE REQUEST-TOKEN-04 (1:W-EVENT-TEXT-LENGTH)              SS-0068
001894             TO RESPONSE-EXPLANATION.                              SS-0068
001904*
001914 3000-EXIT.
001924     EXIT.
001934*
001944 COPY "PL-LOOK-FOR-STORE-RECORD.CBL".
001954 COPY "PL-LOOK-FOR-DEVICE-RECORD.CBL".
