000010*   --------------------------------------------------------------
000020*   FDERR01.CBL  --  FD FOR THE ERROR-LOG PRINT FILE.  SAME 132-
000030*   COLUMN GRID AS THE RESULTS-LOG SO THE TWO REPORTS LINE UP WHEN
000040*   READ SIDE BY SIDE, BUT NO HEADING OR TOTAL LINES ARE WRITTEN
000050*   HERE -- DETAIL ONLY, ONE LINE PER REJECTED COMMAND.
000060*   --------------------------------------------------------------
000070*   1998-11-04  RSC  ORIGINAL MEMBER.
000080*   --------------------------------------------------------------
000090 FD  ERROR-LOG
000100     LABEL RECORDS ARE OMITTED.
000110 
000120 01  ERROR-LOG-RECORD.
000130     05  EL-SEQUENCE-NUMBER            PIC 9(04).
000140     05  FILLER                        PIC X(01).
000150     05  EL-STATUS                     PIC X(03).
000160     05  FILLER                        PIC X(01).
000170     05  EL-VERB                       PIC X(12).
000180     05  FILLER                        PIC X(01).
000190     05  EL-OBJECT-ID                  PIC X(20).
000200     05  FILLER                        PIC X(01).
000210     05  EL-REJECT-REASON              PIC X(89).
