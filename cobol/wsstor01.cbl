000010*   --------------------------------------------------------------
000020*   WSSTOR01.CBL
000030*   IN-MEMORY MASTER TABLES FOR STORE, AISLE AND SHELF.  BUILT AND
000040*   SEARCHED BY STORE-AISLE-SHELF-MAINT, SNAPSHOT TO STORE-MASTER
000050*   BY THE BATCH DRIVER AT END OF RUN.
000060*   --------------------------------------------------------------
000070*   1998-11-04  RSC  ORIGINAL MEMBER (STORE, AISLE, SHELF TABLES).
000080*   1998-11-22  RSC  ADDED W-SHELF-KEY-VIEW REDEFINES FOR THE
000090*                    THREE-PART SHELF KEY COMPARE.
000100*   --------------------------------------------------------------
000110 01  W-STORE-TABLE.
000120     05  W-STORE-COUNT                PIC S9(4) COMP VALUE ZERO.
000130     05  W-STORE-ENTRY OCCURS 50 TIMES
000140                        INDEXED BY W-STORE-IDX.
000150         10  W-STORE-ID               PIC X(16).
000160         10  W-STORE-NAME             PIC X(30).
000170         10  W-STORE-ADDRESS          PIC X(60).
000180         10  W-STORE-DESCRIPTION      PIC X(60).
000190         10  W-STORE-STATUS-SW        PIC X(01).
000200             88  W-STORE-IS-ACTIVE        VALUE "A".
000210             88  W-STORE-IS-DELETED       VALUE "D".
000220         10  FILLER                    PIC X(33).
000230     05  FILLER                        PIC X(04) VALUE SPACES.
000240 
000250 01  W-AISLE-TABLE.
000260     05  W-AISLE-COUNT                PIC S9(4) COMP VALUE ZERO.
000270     05  W-AISLE-ENTRY OCCURS 500 TIMES
000280                        INDEXED BY W-AISLE-IDX.
000290         10  W-AISLE-STORE-ID         PIC X(16).
000300         10  W-AISLE-NUMBER           PIC X(12).
000310         10  W-AISLE-NAME             PIC X(30).
000320         10  W-AISLE-DESCRIPTION      PIC X(60).
000330         10  W-AISLE-LOCATION         PIC X(10).
000340             88  W-AISLE-LOC-FLOOR        VALUE "FLOOR     ".
000350             88  W-AISLE-LOC-STORE-ROOM   VALUE "STORE_ROOM".
000360             88  W-AISLE-LOC-VALID        VALUE "FLOOR     "
000370                                                  "STORE_ROOM".
000380         10  FILLER                    PIC X(20).
000390     05  FILLER                        PIC X(04) VALUE SPACES.
000400 
000410 01  W-SHELF-TABLE.
000420     05  W-SHELF-COUNT                PIC S9(4) COMP VALUE ZERO.
000430     05  W-SHELF-ENTRY OCCURS 2000 TIMES
000440                        INDEXED BY W-SHELF-IDX.
000450         10  W-SHELF-KEY.
000460             15  W-SHELF-STORE-ID     PIC X(16).
000470             15  W-SHELF-AISLE-NUMBER PIC X(12).
000480             15  W-SHELF-ID           PIC X(12).
000490         10  W-SHELF-COMPOSITE-KEY REDEFINES W-SHELF-KEY
000500                                       PIC X(40).
000510         10  W-SHELF-NAME             PIC X(30).
000520         10  W-SHELF-LEVEL            PIC X(06).
000530             88  W-SHELF-LEVEL-VALID      VALUE "HIGH  "
000540                                                  "MEDIUM"
000550                                                  "LOW   ".
000560         10  W-SHELF-DESCRIPTION      PIC X(60).
000570         10  W-SHELF-TEMPERATURE      PIC X(12).
000580             88  W-SHELF-TEMP-VALID       VALUE "FROZEN      "
000590                                                  "REFRIGERATED"
000600                                                  "AMBIENT     "
000610                                                  "WARM        "
000620                                                  "HOT         ".
000630         10  FILLER                    PIC X(20).
000640     05  FILLER                        PIC X(04) VALUE SPACES.
