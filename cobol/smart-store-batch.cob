000010*   --------------------------------------------------------------
000020*   PROGRAM-ID.  SMART-STORE-BATCH.
000030*   AUTHOR.      R S CARVER.
000040*   INSTALLATION. RETAIL SYSTEMS GROUP.
000050*   DATE-WRITTEN. NOVEMBER 1998.
000060*   DATE-COMPILED.
000070*   SECURITY.    UNCLASSIFIED -- INTERNAL USE ONLY.
000080*   --------------------------------------------------------------
000090*   THIS IS THE COMMAND-SCRIPT DRIVER FOR THE SMART STORE BATCH
000100*   RUN. IT READS ONE FREE-FORM COMMAND PER LINE FROM
000110*   COMMAND-SCRIPT, TOKENIZES IT, BUILDS THE REQUEST-BLOCK,
000120*   CALLS DOWN TO THE OBJECT-FAMILY MAINTENANCE PROGRAM THAT OWNS
000130*   THE TARGET TABLE, WRITES A RESULTS-LOG LINE FOR EVERY COMMAND
000140*   (AND AN ERROR-LOG LINE FOR EVERY REJECT), AND AT END OF RUN
000150*   SNAPSHOTS ALL NINE IN-MEMORY TABLES TO STORE-MASTER. THE USER
000160*   REGISTRY IS LOADED BEFORE THE FIRST COMMAND AND SAVED BACK
000170*   AFTER THE LAST.
000180*   --------------------------------------------------------------
000190*   CHANGE LOG.
000200*   --------------------------------------------------------------
000210*   1998-11-04  RSC  ORIGINAL MEMBER -- READ/TOKENIZE/DISPATCH
000220*                    SKELETON.
000230*   1998-11-15  RSC  ADDED THE OBJECT-TYPE CONTROL BREAK ON THE
000240*                    RESULTS-LOG (TICKET SS-0015).
000250*   1998-12-02  RSC  QUOTED-STRING TOKENS (TICKET SS-0019).
000260*   1998-12-14  RSC  ADDED THE DEVICE-MAINT AND
000270*                    CUSTOMER-BASKET-MAINT CALLS AFTER THOSE TWO
000280*                    MEMBERS CAME ON LINE.
000290*   1999-02-15  RSC  ADDED THE COMPOSITE-ID SPLIT AHEAD OF THE
000300*                    CALL SO A BAD storeId:aisleNumber TOKEN
000310*                    NEVER REACHES A MAINTENANCE PROGRAM (TICKET
000320*                    SS-0052).
000330*   1999-03-11  RSC  ADDED THE ONE-WORD BASKET VERBS AND
000340*                    CREATE_EVENT AFTER THE IN-AISLE SHOPPING
000350*                    PILOT WENT LIVE WITHOUT A TWO-WORD OBJECT ON
000360*                    EVERY LINE (TICKET SS-0057).  SEE PLGENERAL
000370*                    9060 FOR THE TOKEN RESHUFFLE THIS NEEDED.
000380*   1999-08-11  DBW  Y2K REVIEW -- THE ONLY DATE-LIKE VALUE THIS
000390*                    PROGRAM EVER SEES IS THE QUOTED LAST-SEEN
000400*                    TIMESTAMP ON AN UPDATE CUSTOMER LINE, AND IT
000410*                    IS PASSED THROUGH AS TEXT WITHOUT BEING
000420*                    PARSED.  NO CHANGE REQUIRED.  SIGNED OFF.
000430*   1999-09-30  DBW  A "#" COMMENT LINE IN THE SCRIPT WAS FALLING
000440*                    THROUGH TO THE TOKENIZER AND LOGGING AS AN
000450*                    UNRECOGNIZED COMMAND.  0100 NOW SKIPS IT THE
000460*                    SAME AS A BLANK LINE (TICKET SS-0061).
000470*   1999-09-30  DBW  RUN TOTALS WERE BLENDING COMMAND PROCESSOR
000480*                    REJECTS (BAD VERB, BAD LOCATION TOKEN) IN
000490*                    WITH STORE MODEL REJECTS FROM THE CALLED
000500*                    PROGRAMS.  ADDED 0115 AND W-STORE-ERRORS SO
000510*                    0900 PRINTS BOTH FIGURES SEPARATELY (TICKET
000520*                    SS-0061).
000530*   1999-10-14  DBW  THE customer-basket-maint CALL DID NOT PASS
000540*                    W-PRODUCT-TABLE, SO ADD_BASKET_ITEM COULD NOT
000550*                    CONFIRM THE PRODUCT ID ON THE LINE EXISTED.
000560*                    ADDED THE TABLE TO THE CALL (TICKET SS-0064).
000570*   2000-01-07  DBW  CENTURY ROLLOVER SMOKE TEST -- RAN THE FULL
000580*                    JANUARY-2000-DATED COMMAND-SCRIPT SUITE UNDER
000590*                    THE NEW YEAR; THE QUOTED LAST-SEEN TIMESTAMP
000600*                    ON THE UPDATE CUSTOMER LINES PASSED THROUGH
000610*                    AS TEXT FOUR-DIGIT AS EXPECTED.  NO CODE
000620*                    CHANGE.  SIGNED OFF.
000630*   2000-06-19  RSC  CHECKED A COMMAND-SCRIPT LINE ENDING IN
000640*                    TRAILING BLANKS AFTER THE LAST TOKEN AGAINST
000650*                    PL-TOKENIZE-COMMAND-LINE.CBL'S 7010-SKIP-
000660*                    LEADING-BLANKS -- IT ADVANCES PAST THE
000670*                    TRAILING RUN AND THE SCAN STOPS ON END OF
000680*                    LINE, SO REQUEST-TOKEN-COUNT DOES NOT PICK UP
000690*                    A SPURIOUS EMPTY TOKEN.  NO CHANGE REQUIRED.
000700*   2001-03-02  DBW  REVIEWED 0900 AGAINST THE FULL YEAR OF
000710*                    RESULTS-LOG OUTPUT FOR THE WESTFIELD AND
000720*                    RIVERBEND STORES -- STORE-LEVEL REJECT COUNTS
000730*                    IN THE SUMMARY MATCH THE ERROR-LOG DETAIL.
000740*                    NO CHANGE REQUIRED.  SIGNED OFF.
000750*   2001-07-30  RSC  UPDATE STORE AND DELETE STORE WERE REACHING
000760*                    STORE-AISLE-SHELF-MAINT EVEN THOUGH NEITHER
000770*                    VERB IS PART OF THE COMMAND SCRIPT GRAMMAR --
000780*                    A COMMENT OVER THERE EVEN SAID THOSE VERBS
000790*                    COULD NOT REACH THAT FAR.  0200 NOW ONLY
000800*                    CALLS STORE-AISLE-SHELF-MAINT FOR DEFINE OR
000810*                    SHOW ON STORE/AISLE/SHELF; ANY OTHER VERB ON
000820*                    THOSE OBJECTS COMES BACK "Unrecognized
000830*                    Command" (TICKET SS-0070).
000840*   2001-08-14  DBW  THE RESULTS-LOG HEADING NEVER CARRIED A RUN
000850*                    DATE, ONLY THE PROGRAM NAME AND COLUMN
000860*                    HEADINGS -- NO WAY TO TELL ONE RUN'S OUTPUT
000870*                    FROM ANOTHER'S WITHOUT CHECKING THE FILE'S OWN
000880*                    TIMESTAMP.  0030 NOW ACCEPTS THE RUN DATE AND
000890*                    PRINTS IT ON THE FIRST HEADING LINE
000900*                    (TICKET SS-0071).
000910*   --------------------------------------------------------------
000920 IDENTIFICATION DIVISION.
000930 PROGRAM-ID. smart-store-batch.
000940 AUTHOR. R S CARVER.
000950 INSTALLATION. RETAIL SYSTEMS GROUP.
000960 DATE-WRITTEN. NOVEMBER 1998.
000970 DATE-COMPILED.
000980 SECURITY. UNCLASSIFIED -- INTERNAL USE ONLY.
000990*
001000 ENVIRONMENT DIVISION.
001010 CONFIGURATION SECTION.
001020 SPECIAL-NAMES.
001030     C01 IS TOP-OF-FORM.
001040*
001050 INPUT-OUTPUT SECTION.
001060 FILE-CONTROL.
001070     COPY "SLCMD01.CBL".
001080     COPY "SLRSLT01.CBL".
001090     COPY "SLERR01.CBL".
001100     COPY "SLSTOR01.CBL".
001110*
001120 DATA DIVISION.
001130 FILE SECTION.
001140*
001150 COPY "FDCMD01.CBL".
001160 COPY "FDRSLT01.CBL".
001170 COPY "FDERR01.CBL".
001180 COPY "FDSTOR01.CBL".
001190*
001200 WORKING-STORAGE SECTION.
001210*
001220 COPY "wscmd01.cbl".
001230 COPY "wscase02.cbl".
001240 COPY "wsstor01.cbl".
001250 COPY "wsprod01.cbl".
001260 COPY "wscust01.cbl".
001270 COPY "wsdev01.cbl".
001280 COPY "wsuser01.cbl".
001290*
001300 COPY "WSCALL01.CBL".
001310*
001320 01  W-NEEDS-SPLIT-SWITCH             PIC X(01) VALUE "N".
001330     88  W-SPLIT-WAS-NEEDED               VALUE "Y".
001340*
001350 01  W-RUN-DATE-TODAY                 PIC 9(06).                  SS-0071
001360*
001370 01  W-RUN-DATE-BROKEN REDEFINES                                  SS-0071
001380         W-RUN-DATE-TODAY.                                        SS-0071
001390     05  W-RUN-DATE-YY                PIC 9(02).                  SS-0071
001400     05  W-RUN-DATE-MM                PIC 9(02).                  SS-0071
001410     05  W-RUN-DATE-DD                PIC 9(02).                  SS-0071
001420*
001430 01  W-RUN-DATE-EDIT                  PIC X(08) VALUE SPACES.     SS-0071
001440 77  W-ACCEPTED-DISPLAY               PIC ZZZZ9.
001450 77  W-REJECTED-DISPLAY               PIC ZZZZ9.
001460 77  W-LINES-READ-DISPLAY             PIC ZZZZZZ9.
001470 77  W-ACCEPTED-TOTAL-DISPLAY         PIC ZZZZZZ9.
001480 77  W-ERRORS-TOTAL-DISPLAY           PIC ZZZZZZ9.
001490 77  W-STORE-ERRORS-TOTAL-DISPLAY     PIC ZZZZZZ9.                 SS-0061
001500*
001510 PROCEDURE DIVISION.
001520*
001530 0000-MAIN-CONTROL.
001540*
001550     PERFORM 0010-INITIALIZATION.
001560     PERFORM 0100-PROCESS-COMMAND-SCRIPT
001570         UNTIL W-END-OF-SCRIPT.
001580     PERFORM 0900-WRITE-FINAL-TOTALS.
001590     PERFORM 0950-TERMINATION.
001600     STOP RUN.
001610*
001620 0010-INITIALIZATION.
001630*
001640     OPEN INPUT COMMAND-SCRIPT.
001650     IF W-CMD-FILE-STATUS NOT EQUAL "00"
001660        DISPLAY "SMART-STORE-BATCH -- COMMAND-SCRIPT WILL NOT "
001670                "OPEN, FILE STATUS " W-CMD-FILE-STATUS
001680        STOP RUN.
001690*
001700     OPEN OUTPUT RESULTS-LOG.
001710     OPEN OUTPUT ERROR-LOG.
001720     OPEN OUTPUT STORE-MASTER.
001730     IF W-STORE-MASTER-STATUS NOT EQUAL "00"
001740        DISPLAY "SMART-STORE-BATCH -- STORE-MASTER WILL NOT "
001750                "OPEN, FILE STATUS " W-STORE-MASTER-STATUS
001760        STOP RUN.
001770*
001780     PERFORM 0020-INITIALIZE-OBJECT-TOTALS.
001790     PERFORM 0030-WRITE-REPORT-HEADINGS.
001800*
001810     MOVE SPACES TO REQUEST-VERB.
001820     MOVE "LOAD                " TO REQUEST-VERB.
001830     CALL "user-registry-maint" USING REQUEST-BLOCK
001840                                       W-USER-TABLE.
001850*
001860     MOVE "N" TO W-EOF-SWITCH.
001870     MOVE ZERO TO W-COMMAND-SEQUENCE.
001880     PERFORM 0040-READ-COMMAND-LINE.
001890*
001900 0010-EXIT.
001910     EXIT.
001920*
001930 0020-INITIALIZE-OBJECT-TOTALS.
001940*
001950     MOVE SPACES TO W-CURRENT-OBJECT-TYPE
001960                    W-PREVIOUS-OBJECT-TYPE.
001970     SET W-OBJ-IDX TO 1.
001980     PERFORM 0025-CLEAR-ONE-OBJECT-TOTAL
001990         UNTIL W-OBJ-IDX GREATER THAN 9.
002000*
002010 0020-EXIT.
002020     EXIT.
002030*
002040 0025-CLEAR-ONE-OBJECT-TOTAL.
002050     MOVE SPACES TO W-OBJ-TYPE-NAME (W-OBJ-IDX).
002060     MOVE ZERO TO W-OBJ-ACCEPTED-COUNT (W-OBJ-IDX)
002070                  W-OBJ-REJECTED-COUNT (W-OBJ-IDX).
002080     SET W-OBJ-IDX UP BY 1.
002090*
002100 0025-EXIT.
002110     EXIT.
002120*
002130 0030-WRITE-REPORT-HEADINGS.
002140*
002150     ACCEPT W-RUN-DATE-TODAY FROM DATE.                            SS-0071
002160     MOVE W-RUN-DATE-MM TO W-RUN-DATE-EDIT (1:2).                  SS-0071
002170     MOVE "/" TO W-RUN-DATE-EDIT (3:1).                            SS-0071
002180     MOVE W-RUN-DATE-DD TO W-RUN-DATE-EDIT (4:2).                  SS-0071
002190     MOVE "/" TO W-RUN-DATE-EDIT (6:1).                            SS-0071
002200     MOVE W-RUN-DATE-YY TO W-RUN-DATE-EDIT (7:2).                  SS-0071
002210*
002220     MOVE SPACES TO RESULTS-LOG-RECORD.
002230     MOVE "SMART STORE COMMAND PROCESSOR -- RESULTS LOG"
002240          TO RL-DETAIL-TEXT.
002250     MOVE "RUN DATE " TO RL-DETAIL-TEXT (47:9).                    SS-0071
002260     MOVE W-RUN-DATE-EDIT TO RL-DETAIL-TEXT (56:8).                SS-0071
002270     WRITE RESULTS-LOG-RECORD AFTER ADVANCING C01.
002280*
002290     MOVE SPACES TO RESULTS-LOG-RECORD.
002300     MOVE "SEQ  STS VERB         OBJECT ID            DETAIL"
002310          TO RL-DETAIL-TEXT.
002320     MOVE "    " TO RL-VERB.
002330     WRITE RESULTS-LOG-RECORD AFTER ADVANCING 2 LINES.
002340*
002350 0030-EXIT.
002360     EXIT.
002370*
002380 0040-READ-COMMAND-LINE.
002390     READ COMMAND-SCRIPT
002400         AT END MOVE "Y" TO W-EOF-SWITCH.
002410*
002420 0040-EXIT.
002430     EXIT.
002440*
002450 0100-PROCESS-COMMAND-SCRIPT.
002460*
002470*    A BLANK LINE OR A LINE STARTING WITH "#" IS A COMMENT IN THE
002480*    COMMAND SCRIPT -- SKIP IT AND READ ON WITHOUT TOKENIZING OR
002490*    LOGGING ANYTHING (TICKET SS-0061).
002500     IF COMMAND-SCRIPT-RECORD EQUAL SPACES
002510        OR COMMAND-SCRIPT-RECORD (1:1) EQUAL "#"                   SS-0061
002520        PERFORM 0040-READ-COMMAND-LINE
002530        GO TO 0100-EXIT.
002540*
002550     ADD 1 TO W-LINES-READ.
002560     MOVE COMMAND-SCRIPT-RECORD TO W-COMMAND-LINE.
002570     MOVE 200 TO W-LINE-LENGTH.
002580     PERFORM 7000-TOKENIZE-COMMAND-LINE.
002590*
002600     IF REQUEST-TOKEN-COUNT EQUAL ZERO
002610        PERFORM 0040-READ-COMMAND-LINE
002620        GO TO 0100-EXIT.
002630*
002640     ADD 1 TO W-COMMAND-SEQUENCE.
002650     MOVE "N" TO W-DRIVER-REJECT-SWITCH.                           SS-0061
002660     PERFORM 0110-BUILD-REQUEST-BLOCK.
002670     PERFORM 0200-DISPATCH-COMMAND.
002680     PERFORM 0350-CLASSIFY-OBJECT-TYPE-FOR-REPORT.
002690     PERFORM 0360-CHECK-OBJECT-TYPE-BREAK.
002700     PERFORM 0300-WRITE-RESULT-LINE.
002710*
002720     IF RESPONSE-IS-ERROR
002730        PERFORM 0310-WRITE-ERROR-LINE
002740        ADD 1 TO W-OBJ-REJECTED-COUNT (W-OBJ-IDX)
002750        PERFORM 0115-TALLY-ERROR-BY-SOURCE
002760     ELSE
002770        ADD 1 TO W-COMMANDS-ACCEPTED
002780        ADD 1 TO W-OBJ-ACCEPTED-COUNT (W-OBJ-IDX).
002790*
002800     PERFORM 0040-READ-COMMAND-LINE.
002810*
002820 0100-EXIT.
002830     EXIT.
002840*
002850 0110-BUILD-REQUEST-BLOCK.
002860*
002870     MOVE SPACES TO REQUEST-VERB REQUEST-OBJECT
002880                    REQUEST-PARSED-LOCATION RESPONSE-STATUS
002890                    RESPONSE-OBJECT-ID RESPONSE-REASON.
002900     MOVE "N" TO W-NEEDS-SPLIT-SWITCH.
002910*
002920     IF REQUEST-TOKEN-01 EQUAL "GET_CUSTOMER_BASKET "
002930        OR REQUEST-TOKEN-01 EQUAL "ADD_BASKET_ITEM     "
002940        OR REQUEST-TOKEN-01 EQUAL "REMOVE_BASKET_ITEM  "
002950        OR REQUEST-TOKEN-01 EQUAL "CLEAR_BASKET        "
002960        MOVE REQUEST-TOKEN-01                                      SS-0057
002970           TO REQUEST-VERB
002980        PERFORM 9060-SHIFT-TOKENS-FOR-ONE-WORD-VERB
002990     ELSE
003000        IF REQUEST-TOKEN-01 EQUAL "CREATE_EVENT        "
003010           MOVE "CREATE              " TO REQUEST-VERB
003020           MOVE "EVENT       " TO REQUEST-OBJECT
003030           PERFORM 9060-SHIFT-TOKENS-FOR-ONE-WORD-VERB
003040        ELSE
003050           MOVE REQUEST-TOKEN-01 TO REQUEST-VERB
003060           MOVE REQUEST-TOKEN-02 TO REQUEST-OBJECT.
003070*
003080     PERFORM 9030-UPPERCASE-VERB-AND-OBJECT.
003090     PERFORM 0120-SPLIT-COMPOSITE-TOKEN-IF-NEEDED.
003100*
003110 0110-EXIT.
003120     EXIT.
003130*
003140*    SEPARATES A COMMAND PROCESSOR REJECT (BAD VERB/OBJECT OR A
003150*    MALFORMED LOCATION TOKEN, RAISED RIGHT HERE IN THE DRIVER)
003160*    FROM A STORE MODEL REJECT (THE CALLED PROGRAM CAME BACK
003170*    "ERR" ON ITS OWN BUSINESS RULES) SO 0900 CAN PRINT BOTH
003180*    FIGURES SEPARATELY (TICKET SS-0061).
003190 0115-TALLY-ERROR-BY-SOURCE.                                       SS-0061
003200*
003210     IF W-DRIVER-REJECTED
003220        ADD 1 TO W-COMMAND-ERRORS
003230     ELSE
003240        ADD 1 TO W-STORE-ERRORS.
003250*
003260 0115-EXIT.
003270     EXIT.
003280*
003290 0120-SPLIT-COMPOSITE-TOKEN-IF-NEEDED.                             SS-0052
003300*
003310*         ONLY SOME VERB/OBJECT COMBINATIONS CARRY A PUNCTUATED
003320*         storeId:aisleNumber[:shelfId] TOKEN.  THE OTHERS (DEFINE
003330*         AISLE, FOR ONE) TAKE THE PARTS AS SEPARATE TOKENS AND
003340*         SPLIT NOTHING HERE.
003350*
003360     IF REQUEST-OBJECT EQUAL "AISLE       "
003370        AND REQUEST-VERB EQUAL "SHOW                "
003380        MOVE REQUEST-TOKEN-03 TO W-COMPOSITE-SOURCE-TOKEN
003390        PERFORM 9040-SPLIT-AISLE-COMPOSITE-ID
003400        MOVE "Y" TO W-NEEDS-SPLIT-SWITCH
003410     ELSE
003420        IF REQUEST-OBJECT EQUAL "SHELF       "
003430           AND REQUEST-VERB EQUAL "DEFINE              "
003440           MOVE REQUEST-TOKEN-03 TO W-COMPOSITE-SOURCE-TOKEN
003450           PERFORM 9040-SPLIT-AISLE-COMPOSITE-ID
003460           MOVE "Y" TO W-NEEDS-SPLIT-SWITCH
003470        ELSE
003480           IF REQUEST-OBJECT EQUAL "SHELF       "
003490              AND REQUEST-VERB EQUAL "SHOW                "
003500              MOVE REQUEST-TOKEN-03 TO W-COMPOSITE-SOURCE-TOKEN
003510              PERFORM 9050-SPLIT-SHELF-COMPOSITE-ID
003520              MOVE "Y" TO W-NEEDS-SPLIT-SWITCH
003530           ELSE
003540              IF REQUEST-OBJECT EQUAL "INVENTORY   "
003550                 AND REQUEST-VERB EQUAL "DEFINE              "
003560                 MOVE REQUEST-TOKEN-04 TO W-COMPOSITE-SOURCE-TOKEN
003570                 PERFORM 9050-SPLIT-SHELF-COMPOSITE-ID
003580                 MOVE "Y" TO W-NEEDS-SPLIT-SWITCH
003590              ELSE
003600                 IF REQUEST-OBJECT EQUAL "DEVICE      "
003610                    AND REQUEST-VERB EQUAL "DEFINE"
003620                    MOVE REQUEST-TOKEN-06 TO W-COMPOSITE-SOURCE-TOKEN
003630                    PERFORM 9040-SPLIT-AISLE-COMPOSITE-ID
003640                    MOVE "Y" TO W-NEEDS-SPLIT-SWITCH
003650                 ELSE
003660                    IF REQUEST-OBJECT EQUAL "CUSTOMER    "
003670                       AND REQUEST-VERB EQUAL "UPDATE"
003680                       MOVE REQUEST-TOKEN-04 TO
003690                                 W-COMPOSITE-SOURCE-TOKEN
003700                       PERFORM 9040-SPLIT-AISLE-COMPOSITE-ID
003710                       MOVE "Y" TO W-NEEDS-SPLIT-SWITCH.
003720*
003730 0120-EXIT.
003740     EXIT.
003750*
003760 0200-DISPATCH-COMMAND.
003770*
003780     IF W-SPLIT-WAS-NEEDED
003790        AND W-COMPOSITE-VALID-SWITCH EQUAL "N"
003800        MOVE "ERR" TO RESPONSE-STATUS
003810        MOVE "REJECTED" TO RESPONSE-ACTION
003820        MOVE "Malformed Location Token"
003830             TO RESPONSE-EXPLANATION
003840        MOVE REQUEST-TOKEN-03 TO RESPONSE-OBJECT-ID
003850        MOVE "Y" TO W-DRIVER-REJECT-SWITCH                         SS-0061
003860        GO TO 0200-EXIT.
003870*
003880     IF REQUEST-OBJECT EQUAL "STORE       "
003890        OR REQUEST-OBJECT EQUAL "AISLE       "
003900        OR REQUEST-OBJECT EQUAL "SHELF       "
003910        IF REQUEST-VERB EQUAL "DEFINE      "                       SS-0070
003920           OR REQUEST-VERB EQUAL "SHOW        "                    SS-0070
003930           CALL "store-aisle-shelf-maint" USING REQUEST-BLOCK      SS-0070
003940               W-STORE-TABLE W-AISLE-TABLE W-SHELF-TABLE           SS-0070
003950        ELSE                                                       SS-0070
003960           MOVE "ERR" TO RESPONSE-STATUS                           SS-0070
003970           MOVE "REJECTED" TO RESPONSE-ACTION                      SS-0070
003980           MOVE "Unrecognized Command"                             SS-0070
003990                TO RESPONSE-EXPLANATION                            SS-0070
004000           MOVE "Y" TO W-DRIVER-REJECT-SWITCH                      SS-0070
004010     ELSE
004020        IF REQUEST-OBJECT EQUAL "PRODUCT     "
004030           OR REQUEST-OBJECT EQUAL "INVENTORY   "
004040           CALL "product-inventory-maint" USING REQUEST-BLOCK
004050                  W-STORE-TABLE W-AISLE-TABLE W-SHELF-TABLE
004060                  W-PRODUCT-TABLE W-INVENTORY-TABLE
004070        ELSE
004080           IF REQUEST-OBJECT EQUAL "DEVICE      "
004090              OR REQUEST-OBJECT EQUAL "EVENT       "
004100              OR REQUEST-OBJECT EQUAL "COMMAND     "
004110              CALL "device-maint" USING REQUEST-BLOCK
004120                  W-STORE-TABLE W-AISLE-TABLE W-DEVICE-TABLE
004130           ELSE
004140              IF REQUEST-OBJECT EQUAL "CUSTOMER    "
004150                 OR REQUEST-OBJECT EQUAL "BASKET      "
004160                 OR REQUEST-OBJECT EQUAL "BASKET_ITEMS"
004170                 OR REQUEST-VERB EQUAL "GET_CUSTOMER_BASKET "
004180                 OR REQUEST-VERB EQUAL "ADD_BASKET_ITEM     "
004190                 OR REQUEST-VERB EQUAL "REMOVE_BASKET_ITEM  "
004200                 OR REQUEST-VERB EQUAL "CLEAR_BASKET        "
004210                 CALL "customer-basket-maint" USING
004220                      REQUEST-BLOCK W-STORE-TABLE
004230                      W-AISLE-TABLE W-CUSTOMER-TABLE
004240                      W-BASKET-TABLE W-BASKET-ITEM-TABLE
004250                      W-PRODUCT-TABLE                              SS-0064
004260              ELSE
004270                 MOVE "ERR" TO RESPONSE-STATUS
004280                 MOVE "REJECTED" TO RESPONSE-ACTION
004290                 MOVE "Unrecognized Command"
004300                      TO RESPONSE-EXPLANATION
004310                 MOVE "Y" TO W-DRIVER-REJECT-SWITCH.               SS-0061
004320*
004330 0200-EXIT.
004340     EXIT.
004350*
004360 0300-WRITE-RESULT-LINE.
004370*
004380     MOVE SPACES TO RESULTS-LOG-RECORD.
004390     MOVE W-COMMAND-SEQUENCE TO RL-SEQUENCE-NUMBER.
004400     MOVE RESPONSE-STATUS TO RL-STATUS.
004410     MOVE REQUEST-VERB (1:12) TO RL-VERB.
004420     MOVE RESPONSE-OBJECT-ID TO RL-OBJECT-ID.
004430     MOVE RESPONSE-REASON TO RL-DETAIL-TEXT.
004440     WRITE RESULTS-LOG-RECORD.
004450*
004460 0300-EXIT.
004470     EXIT.
004480*
004490 0310-WRITE-ERROR-LINE.
004500*
004510     MOVE SPACES TO ERROR-LOG-RECORD.
004520     MOVE W-COMMAND-SEQUENCE TO EL-SEQUENCE-NUMBER.
004530     MOVE RESPONSE-STATUS TO EL-STATUS.
004540     MOVE REQUEST-VERB (1:12) TO EL-VERB.
004550     MOVE RESPONSE-OBJECT-ID TO EL-OBJECT-ID.
004560     MOVE RESPONSE-REASON TO EL-REJECT-REASON.
004570     WRITE ERROR-LOG-RECORD.
004580*
004590 0310-EXIT.
004600     EXIT.
004610*
004620 0350-CLASSIFY-OBJECT-TYPE-FOR-REPORT.                             SS-0015
004630*
004640*         GROUPS THE RESULTS-LOG SUBTOTALS BY BUSINESS OBJECT
004650*         RATHER THAN BY THE RAW VERB/OBJECT PAIR -- EVENT AND
004660*         COMMAND SHARE ONE BUCKET, AND ALL FIVE BASKET-SHOPPING
004670*         VERBS SHARE THE BASKET BUCKET.
004680*
004690     IF REQUEST-OBJECT EQUAL "STORE       "
004700        MOVE "STORE     " TO W-CURRENT-OBJECT-TYPE
004710     ELSE
004720        IF REQUEST-OBJECT EQUAL "AISLE       "
004730           MOVE "AISLE     " TO W-CURRENT-OBJECT-TYPE
004740        ELSE
004750           IF REQUEST-OBJECT EQUAL "SHELF       "
004760              MOVE "SHELF     " TO W-CURRENT-OBJECT-TYPE
004770           ELSE
004780              IF REQUEST-OBJECT EQUAL "PRODUCT     "
004790                 MOVE "PRODUCT   " TO W-CURRENT-OBJECT-TYPE
004800              ELSE
004810                 IF REQUEST-OBJECT EQUAL "INVENTORY   "
004820                    MOVE "INVENTORY " TO W-CURRENT-OBJECT-TYPE
004830                 ELSE
004840                    IF REQUEST-OBJECT EQUAL "DEVICE      "
004850                       MOVE "DEVICE    "
004860                            TO W-CURRENT-OBJECT-TYPE
004870                    ELSE
004880                       IF REQUEST-OBJECT EQUAL "EVENT"
004890                          OR REQUEST-OBJECT EQUAL "COMMAND"
004900                          MOVE "EVENT     "
004910                               TO W-CURRENT-OBJECT-TYPE
004920                       ELSE
004930                          IF REQUEST-OBJECT EQUAL "CUSTOMER"
004940                             MOVE "CUSTOMER  "
004950                                  TO W-CURRENT-OBJECT-TYPE
004960                          ELSE
004970                             IF REQUEST-OBJECT EQUAL "BASKET"
004980                               OR REQUEST-OBJECT
004990                                        EQUAL "BASKET_ITEMS"
005000                               OR REQUEST-VERB
005010                                 EQUAL "GET_CUSTOMER_BASKET "
005020                               OR REQUEST-VERB
005030                                 EQUAL "ADD_BASKET_ITEM     "
005040                               OR REQUEST-VERB
005050                                 EQUAL "REMOVE_BASKET_ITEM  "
005060                               OR REQUEST-VERB
005070                                 EQUAL "CLEAR_BASKET        "
005080                               MOVE "BASKET    "
005090                                    TO W-CURRENT-OBJECT-TYPE
005100                             ELSE
005110                               MOVE "UNKNOWN   "
005120                                    TO W-CURRENT-OBJECT-TYPE.
005130*
005140 0350-EXIT.
005150     EXIT.
005160*
005170 0360-CHECK-OBJECT-TYPE-BREAK.
005180*
005190     IF W-PREVIOUS-OBJECT-TYPE NOT EQUAL SPACES
005200        AND W-CURRENT-OBJECT-TYPE NOT EQUAL
005210                                       W-PREVIOUS-OBJECT-TYPE
005220        PERFORM 0370-WRITE-OBJECT-BREAK-LINE.
005230*
005240     PERFORM 0380-FIND-OR-ADD-OBJECT-TYPE-ENTRY.
005250     MOVE W-CURRENT-OBJECT-TYPE TO W-PREVIOUS-OBJECT-TYPE.
005260*
005270 0360-EXIT.
005280     EXIT.
005290*
005300 0370-WRITE-OBJECT-BREAK-LINE.
005310*
005320     MOVE W-OBJ-ACCEPTED-COUNT (W-OBJ-IDX)
005330          TO W-ACCEPTED-DISPLAY.
005340     MOVE W-OBJ-REJECTED-COUNT (W-OBJ-IDX)
005350          TO W-REJECTED-DISPLAY.
005360     MOVE SPACES TO RESULTS-LOG-RECORD.
005370     MOVE W-COMMAND-SEQUENCE TO RL-SEQUENCE-NUMBER.
005380     STRING "TOTAL "                       DELIMITED BY SIZE
005390            W-OBJ-TYPE-NAME (W-OBJ-IDX)  DELIMITED BY "  "
005400            " ACCEPTED="                     DELIMITED BY SIZE
005410            W-ACCEPTED-DISPLAY             DELIMITED BY SIZE
005420            " REJECTED="                     DELIMITED BY SIZE
005430            W-REJECTED-DISPLAY             DELIMITED BY SIZE
005440            INTO RL-DETAIL-TEXT.
005450     WRITE RESULTS-LOG-RECORD.
005460*
005470 0370-EXIT.
005480     EXIT.
005490*
005500 0380-FIND-OR-ADD-OBJECT-TYPE-ENTRY.
005510*
005520     SET W-OBJ-IDX TO 1.
005530     PERFORM 0390-SEARCH-OBJECT-TYPE-TABLE
005540         UNTIL W-OBJ-IDX GREATER THAN 9
005550            OR W-OBJ-TYPE-NAME (W-OBJ-IDX)
005560                                 EQUAL W-CURRENT-OBJECT-TYPE.
005570*
005580 0380-EXIT.
005590     EXIT.
005600*
005610 0390-SEARCH-OBJECT-TYPE-TABLE.
005620     IF W-OBJ-TYPE-NAME (W-OBJ-IDX) EQUAL SPACES
005630        MOVE W-CURRENT-OBJECT-TYPE TO
005640                                 W-OBJ-TYPE-NAME (W-OBJ-IDX)
005650     ELSE
005660        IF W-OBJ-TYPE-NAME (W-OBJ-IDX)
005670                                 NOT EQUAL W-CURRENT-OBJECT-TYPE
005680           SET W-OBJ-IDX UP BY 1.
005690*
005700 0390-EXIT.
005710     EXIT.
005720*
005730 0900-WRITE-FINAL-TOTALS.
005740*
005750     IF W-PREVIOUS-OBJECT-TYPE NOT EQUAL SPACES
005760        PERFORM 0370-WRITE-OBJECT-BREAK-LINE.
005770*
005780     MOVE W-LINES-READ TO W-LINES-READ-DISPLAY.
005790     MOVE W-COMMANDS-ACCEPTED TO W-ACCEPTED-TOTAL-DISPLAY.
005800     MOVE W-COMMAND-ERRORS TO W-ERRORS-TOTAL-DISPLAY.
005810     MOVE W-STORE-ERRORS TO W-STORE-ERRORS-TOTAL-DISPLAY.          SS-0061
005820*
005830     MOVE SPACES TO RESULTS-LOG-RECORD.
005840     MOVE W-COMMAND-SEQUENCE TO RL-SEQUENCE-NUMBER.
005850     STRING "RUN TOTALS -- LINES READ="   DELIMITED BY SIZE
005860            W-LINES-READ-DISPLAY          DELIMITED BY SIZE
005870            " ACCEPTED="                    DELIMITED BY SIZE
005880            W-ACCEPTED-TOTAL-DISPLAY       DELIMITED BY SIZE
005890            " REJECTED="                     DELIMITED BY SIZE
005900            W-ERRORS-TOTAL-DISPLAY         DELIMITED BY SIZE
005910            " STORE ERRORS="                 DELIMITED BY SIZE     SS-0061
005920            W-STORE-ERRORS-TOTAL-DISPLAY   DELIMITED BY SIZE
005930            INTO RL-DETAIL-TEXT.
005940     WRITE RESULTS-LOG-RECORD AFTER ADVANCING 2 LINES.
005950*
005960 0900-EXIT.
005970     EXIT.
005980*
005990 0950-TERMINATION.
006000*
006010     MOVE SPACES TO REQUEST-VERB.
006020     MOVE "SAVE                " TO REQUEST-VERB.
006030     CALL "user-registry-maint" USING REQUEST-BLOCK
006040                                       W-USER-TABLE.
006050*
006060     PERFORM 0960-SNAPSHOT-STORE-MASTER.
006070*
006080     CLOSE COMMAND-SCRIPT RESULTS-LOG ERROR-LOG STORE-MASTER.
006090*
006100 0950-EXIT.
006110     EXIT.
006120*
006130 0960-SNAPSHOT-STORE-MASTER.
006140*
006150     SET W-STORE-IDX TO 1.
006160     PERFORM 0961-WRITE-ONE-STORE-ROW
006170         UNTIL W-STORE-IDX GREATER THAN W-STORE-COUNT.
006180     SET W-AISLE-IDX TO 1.
006190     PERFORM 0962-WRITE-ONE-AISLE-ROW
006200         UNTIL W-AISLE-IDX GREATER THAN W-AISLE-COUNT.
006210     SET W-SHELF-IDX TO 1.
006220     PERFORM 0963-WRITE-ONE-SHELF-ROW
006230         UNTIL W-SHELF-IDX GREATER THAN W-SHELF-COUNT.
006240     SET W-PRODUCT-IDX TO 1.
006250     PERFORM 0964-WRITE-ONE-PRODUCT-ROW
006260         UNTIL W-PRODUCT-IDX GREATER THAN W-PRODUCT-COUNT.
006270     SET W-INVENTORY-IDX TO 1.
006280     PERFORM 0965-WRITE-ONE-INVENTORY-ROW
006290         UNTIL W-INVENTORY-IDX GREATER THAN W-INVENTORY-COUNT.
006300     SET W-CUSTOMER-IDX TO 1.
006310     PERFORM 0966-WRITE-ONE-CUSTOMER-ROW
006320         UNTIL W-CUSTOMER-IDX GREATER THAN W-CUSTOMER-COUNT.
006330     SET W-BASKET-IDX TO 1.
006340     PERFORM 0967-WRITE-ONE-BASKET-ROW
006350         UNTIL W-BASKET-IDX GREATER THAN W-BASKET-COUNT.
006360     SET W-ITEM-IDX TO 1.
006370     PERFORM 0968-WRITE-ONE-ITEM-ROW
006380         UNTIL W-ITEM-IDX GREATER THAN W-ITEM-COUNT.
006390     SET W-DEVICE-IDX TO 1.
006400     PERFORM 0969-WRITE-ONE-DEVICE-ROW
006410         UNTIL W-DEVICE-IDX GREATER THAN W-DEVICE-COUNT.
006420*
006430 0960-EXIT.
006440     EXIT.
006450*
006460 0961-WRITE-ONE-STORE-ROW.
006470     MOVE "ST" TO SM-STORE-REC-TYPE.
006480     MOVE W-STORE-ID (W-STORE-IDX) TO SM-STORE-ID.
006490     MOVE W-STORE-NAME (W-STORE-IDX) TO SM-STORE-NAME.
006500     MOVE W-STORE-ADDRESS (W-STORE-IDX) TO SM-STORE-ADDRESS.
006510     MOVE W-STORE-DESCRIPTION (W-STORE-IDX)
006520          TO SM-STORE-DESCRIPTION.
006530     WRITE SM-STORE-RECORD.
006540     SET W-STORE-IDX UP BY 1.
006550*
006560 0961-EXIT.
006570     EXIT.
006580*
006590 0962-WRITE-ONE-AISLE-ROW.
006600     MOVE "AI" TO SM-AISLE-REC-TYPE.
006610     MOVE W-AISLE-STORE-ID (W-AISLE-IDX) TO SM-AISLE-STORE-ID.
006620     MOVE W-AISLE-NUMBER (W-AISLE-IDX) TO SM-AISLE-NUMBER.
006630     MOVE W-AISLE-NAME (W-AISLE-IDX) TO SM-AISLE-NAME.
006640     MOVE W-AISLE-DESCRIPTION (W-AISLE-IDX)
006650          TO SM-AISLE-DESCRIPTION.
006660     MOVE W-AISLE-LOCATION (W-AISLE-IDX) TO SM-AISLE-LOCATION.
006670     WRITE SM-AISLE-RECORD.
006680     SET W-AISLE-IDX UP BY 1.
006690*
006700 0962-EXIT.
006710     EXIT.
006720*
006730 0963-WRITE-ONE-SHELF-ROW.
006740     MOVE "SH" TO SM-SHELF-REC-TYPE.
006750     MOVE W-SHELF-STORE-ID (W-SHELF-IDX) TO SM-SHELF-STORE-ID.
006760     MOVE W-SHELF-AISLE-NUMBER (W-SHELF-IDX)
006770          TO SM-SHELF-AISLE-NUMBER.
006780     MOVE W-SHELF-ID (W-SHELF-IDX) TO SM-SHELF-ID.
006790     MOVE W-SHELF-NAME (W-SHELF-IDX) TO SM-SHELF-NAME.
006800     MOVE W-SHELF-LEVEL (W-SHELF-IDX) TO SM-SHELF-LEVEL.
006810     MOVE W-SHELF-DESCRIPTION (W-SHELF-IDX)
006820          TO SM-SHELF-DESCRIPTION.
006830     MOVE W-SHELF-TEMPERATURE (W-SHELF-IDX)
006840          TO SM-SHELF-TEMPERATURE.
006850     WRITE SM-SHELF-RECORD.
006860     SET W-SHELF-IDX UP BY 1.
006870*
006880 0963-EXIT.
006890     EXIT.
006900*
006910 0964-WRITE-ONE-PRODUCT-ROW.
006920     MOVE "PR" TO SM-PRODUCT-REC-TYPE.
006930     MOVE W-PRODUCT-ID (W-PRODUCT-IDX) TO SM-PRODUCT-ID.
006940     MOVE W-PRODUCT-NAME (W-PRODUCT-IDX) TO SM-PRODUCT-NAME.
006950     MOVE W-PRODUCT-DESCRIPTION (W-PRODUCT-IDX)
006960          TO SM-PRODUCT-DESCRIPTION.
006970     MOVE W-PRODUCT-SIZE (W-PRODUCT-IDX) TO SM-PRODUCT-SIZE.
006980     MOVE W-PRODUCT-CATEGORY (W-PRODUCT-IDX)
006990          TO SM-PRODUCT-CATEGORY.
007000     MOVE W-PRODUCT-UNIT-PRICE (W-PRODUCT-IDX)
007010          TO SM-PRODUCT-UNIT-PRICE.
007020     MOVE W-PRODUCT-TEMPERATURE (W-PRODUCT-IDX)
007030          TO SM-PRODUCT-TEMPERATURE.
007040     WRITE SM-PRODUCT-RECORD.
007050     SET W-PRODUCT-IDX UP BY 1.
007060*
007070 0964-EXIT.
007080     EXIT.
007090*
007100 0965-WRITE-ONE-INVENTORY-ROW.
007110     MOVE "IN" TO SM-INV-REC-TYPE.
007120     MOVE W-INV-ID (W-INVENTORY-IDX) TO SM-INV-ID.
007130     MOVE W-INV-STORE-ID (W-INVENTORY-IDX) TO SM-INV-STORE-ID.
007140     MOVE W-INV-AISLE-NUMBER (W-INVENTORY-IDX)
007150          TO SM-INV-AISLE-NUMBER.
007160     MOVE W-INV-SHELF-ID (W-INVENTORY-IDX) TO SM-INV-SHELF-ID.
007170     MOVE W-INV-CAPACITY (W-INVENTORY-IDX) TO SM-INV-CAPACITY.
007180     MOVE W-INV-COUNT-ON-HAND (W-INVENTORY-IDX)
007190          TO SM-INV-COUNT-ON-HAND.
007200     MOVE W-INV-PRODUCT-ID (W-INVENTORY-IDX)
007210          TO SM-INV-PRODUCT-ID.
007220     MOVE W-INV-TYPE (W-INVENTORY-IDX) TO SM-INV-TYPE.
007230     WRITE SM-INVENTORY-RECORD.
007240     SET W-INVENTORY-IDX UP BY 1.
007250*
007260 0965-EXIT.
007270     EXIT.
007280*
007290 0966-WRITE-ONE-CUSTOMER-ROW.
007300     MOVE "CU" TO SM-CUST-REC-TYPE.
007310     MOVE W-CUST-ID (W-CUSTOMER-IDX) TO SM-CUST-ID.
007320     MOVE W-CUST-FIRST-NAME (W-CUSTOMER-IDX)
007330          TO SM-CUST-FIRST-NAME.
007340     MOVE W-CUST-LAST-NAME (W-CUSTOMER-IDX)
007350          TO SM-CUST-LAST-NAME.
007360     MOVE W-CUST-TYPE (W-CUSTOMER-IDX) TO SM-CUST-TYPE.
007370     MOVE W-CUST-EMAIL (W-CUSTOMER-IDX) TO SM-CUST-EMAIL.
007380     MOVE W-CUST-ACCOUNT (W-CUSTOMER-IDX) TO SM-CUST-ACCOUNT.
007390     MOVE W-CUST-AGE-GROUP (W-CUSTOMER-IDX)
007400          TO SM-CUST-AGE-GROUP.
007410     MOVE W-CUST-LOC-STORE-ID (W-CUSTOMER-IDX)
007420          TO SM-CUST-LOC-STORE-ID.
007430     MOVE W-CUST-LOC-AISLE (W-CUSTOMER-IDX)
007440          TO SM-CUST-LOC-AISLE.
007450     MOVE W-CUST-LAST-SEEN (W-CUSTOMER-IDX)
007460          TO SM-CUST-LAST-SEEN.
007470     MOVE W-CUST-BASKET-ID (W-CUSTOMER-IDX)
007480          TO SM-CUST-BASKET-ID.
007490     WRITE SM-CUSTOMER-RECORD.
007500     SET W-CUSTOMER-IDX UP BY 1.
007510*
007520 0966-EXIT.
007530     EXIT.
007540*
007550 0967-WRITE-ONE-BASKET-ROW.
007560     MOVE "BA" TO SM-BASKET-REC-TYPE.
007570     MOVE W-BASKET-ID (W-BASKET-IDX) TO SM-BASKET-ID.
007580     MOVE W-BASKET-CUSTOMER-ID (W-BASKET-IDX)
007590          TO SM-BASKET-CUSTOMER-ID.
007600     MOVE W-BASKET-STORE-ID (W-BASKET-IDX)
007610          TO SM-BASKET-STORE-ID.
007620     WRITE SM-BASKET-RECORD.
007630     SET W-BASKET-IDX UP BY 1.
007640*
007650 0967-EXIT.
007660     EXIT.
007670*
007680 0968-WRITE-ONE-ITEM-ROW.
007690     MOVE "BI" TO SM-ITEM-REC-TYPE.
007700     MOVE W-ITEM-BASKET-ID (W-ITEM-IDX) TO SM-ITEM-BASKET-ID.
007710     MOVE W-ITEM-PRODUCT-ID (W-ITEM-IDX) TO SM-ITEM-PRODUCT-ID.
007720     MOVE W-ITEM-QUANTITY (W-ITEM-IDX) TO SM-ITEM-QUANTITY.
007730     WRITE SM-BASKET-ITEM-RECORD.
007740     SET W-ITEM-IDX UP BY 1.
007750*
007760 0968-EXIT.
007770     EXIT.
007780*
007790 0969-WRITE-ONE-DEVICE-ROW.
007800     MOVE "DV" TO SM-DEVICE-REC-TYPE.
007810     MOVE W-DEVICE-ID (W-DEVICE-IDX) TO SM-DEVICE-ID.
007820     MOVE W-DEVICE-NAME (W-DEVICE-IDX) TO SM-DEVICE-NAME.
007830     MOVE W-DEVICE-TYPE (W-DEVICE-IDX) TO SM-DEVICE-TYPE.
007840     MOVE W-DEV-STORE-ID (W-DEVICE-IDX) TO SM-DEV-STORE-ID.
007850     MOVE W-DEV-AISLE-NUMBER (W-DEVICE-IDX)
007860          TO SM-DEV-AISLE-NUMBER.
007870     WRITE SM-DEVICE-RECORD.
007880     SET W-DEVICE-IDX UP BY 1.
007890*
007900 0969-EXIT.
007910     EXIT.
007920*
007930 COPY "PL-TOKENIZE-COMMAND-LINE.CBL".
007940 COPY "PLGENERAL.CBL".
