000010*   --------------------------------------------------------------
000020*   SLCMD01.CBL  --  SELECT FOR THE COMMAND-SCRIPT INPUT FILE.
000030*   --------------------------------------------------------------
000040*   1998-11-04  RSC  ORIGINAL MEMBER.
000050*   --------------------------------------------------------------
000060     SELECT COMMAND-SCRIPT
000070            ASSIGN TO CMDSCRPT
000080            ORGANIZATION IS LINE SEQUENTIAL
000090            FILE STATUS IS W-CMD-FILE-STATUS.
