000010*   --------------------------------------------------------------
000020*   FDUSER01.CBL  --  FD FOR THE USER-MASTER FILE.  FIXED, 90
000030*   BYTES, ONE RECORD PER REGISTERED USER, KEYED BY USER-EMAIL.
000040*   (RECORD IS EXACTLY EMAIL + PASSWORD + NAME -- NO FILLER PAD IS
000050*   CARRIED HERE SO THE FILE STAYS THE 90-BYTE WIDTH THE REGISTRY
000060*   WAS BUILT TO.)
000070*   --------------------------------------------------------------
000080*   1998-11-08  RSC  ORIGINAL MEMBER.
000090*   --------------------------------------------------------------
000100 FD  USER-MASTER
000110     LABEL RECORDS ARE STANDARD
000120     RECORD CONTAINS 90 CHARACTERS.
000130 
000140 01  USER-MASTER-RECORD.
000150     05  USER-EMAIL                    PIC X(40).
000160     05  USER-PASSWORD                 PIC X(20).
000170     05  USER-NAME                     PIC X(30).
