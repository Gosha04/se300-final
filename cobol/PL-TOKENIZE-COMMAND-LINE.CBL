000010*   --------------------------------------------------------------
000020*   PL-TOKENIZE-COMMAND-LINE.CBL -- SPLITS W-COMMAND-LINE INTO
000030*   BLANK-DELIMITED TOKENS, TREATING A DOUBLE-QUOTED RUN OF TEXT
000040*   AS ONE TOKEN EVEN WHEN IT CONTAINS EMBEDDED BLANKS (SO A STORE
000050*   NAME OR DESCRIPTION CAN CARRY SPACES). RESULT GOES INTO
000060*   REQUEST-TOKEN-TABLE, REQUEST-TOKEN-COUNT SET TO THE NUMBER FOUND.
000070*   --------------------------------------------------------------
000080*   1998-11-04  RSC  ORIGINAL MEMBER -- BLANK-DELIMITED TOKENS
000090*                    ONLY.
000100*   1998-12-02  RSC  ADDED QUOTED-STRING HANDLING AFTER TICKET
000110*                    SS-0019 (DESCRIPTIONS WITH EMBEDDED BLANKS
000120*                    WERE BEING SPLIT INTO SEPARATE TOKENS).
000130*   --------------------------------------------------------------
000140 7000-TOKENIZE-COMMAND-LINE.
000150*
000160     MOVE ZERO  TO REQUEST-TOKEN-COUNT.
000170     MOVE 1     TO W-SCAN-POINTER.
000180     SET W-TOK-IDX TO 1.
000190*
000200     PERFORM 7010-SKIP-LEADING-BLANKS.
000210     PERFORM 7020-EXTRACT-ONE-TOKEN
000220         UNTIL W-SCAN-POINTER GREATER THAN W-LINE-LENGTH
000230            OR REQUEST-TOKEN-COUNT EQUAL 10.
000240*
000250 7000-EXIT.
000260     EXIT.
000270*
000280 7010-SKIP-LEADING-BLANKS.
000290     IF W-SCAN-POINTER NOT GREATER THAN W-LINE-LENGTH
000300        IF W-COMMAND-LINE (W-SCAN-POINTER:1) EQUAL SPACE
000310           SET W-SCAN-POINTER UP BY 1
000320           GO TO 7010-SKIP-LEADING-BLANKS.
000330*
000340 7010-EXIT.
000350     EXIT.
000360*
000370 7020-EXTRACT-ONE-TOKEN.
000380*
000390     MOVE SPACES TO W-ONE-TOKEN.
000400     MOVE ZERO   TO W-TOKEN-CHAR-COUNT.
000410*
000420     IF W-COMMAND-LINE (W-SCAN-POINTER:1) EQUAL QUOTE-CHAR
000430        SET W-SCAN-POINTER UP BY 1
000440        PERFORM 7030-COPY-UNTIL-CLOSE-QUOTE                        SS-0019
000450            UNTIL W-SCAN-POINTER GREATER THAN W-LINE-LENGTH
000460               OR W-COMMAND-LINE (W-SCAN-POINTER:1)
000470                                            EQUAL QUOTE-CHAR
000480        SET W-SCAN-POINTER UP BY 1
000490     ELSE
000500        PERFORM 7040-COPY-UNTIL-BLANK
000510            UNTIL W-SCAN-POINTER GREATER THAN W-LINE-LENGTH
000520               OR W-COMMAND-LINE (W-SCAN-POINTER:1)
000530                                            EQUAL SPACE.
000540*
000550     SET REQUEST-TOKEN-IDX TO W-TOK-IDX.
000560     MOVE W-ONE-TOKEN TO REQUEST-TOKEN (REQUEST-TOKEN-IDX).
000570     ADD 1 TO REQUEST-TOKEN-COUNT.
000580     SET W-TOK-IDX UP BY 1.
000590     PERFORM 7010-SKIP-LEADING-BLANKS.
000600*
000610 7020-EXIT.
000620     EXIT.
000630*
000640 7030-COPY-UNTIL-CLOSE-QUOTE.
000650     ADD 1 TO W-TOKEN-CHAR-COUNT.
000660     MOVE W-COMMAND-LINE (W-SCAN-POINTER:1)
000670          TO W-ONE-TOKEN (W-TOKEN-CHAR-COUNT:1).
000680     SET W-SCAN-POINTER UP BY 1.
000690*
000700 7030-EXIT.
000710     EXIT.
000720*
000730 7040-COPY-UNTIL-BLANK.
000740     ADD 1 TO W-TOKEN-CHAR-COUNT.
000750     MOVE W-COMMAND-LINE (W-SCAN-POINTER:1)
000760          TO W-ONE-TOKEN (W-TOKEN-CHAR-COUNT:1).
000770     SET W-SCAN-POINTER UP BY 1.
000780*
000790 7040-EXIT.
000800     EXIT.
