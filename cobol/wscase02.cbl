000010*   --------------------------------------------------------------
000020*   WSCASE02.CBL -- SHARED SEARCH-KEY, FOUND-SWITCH AND EDIT WORK
000030*   AREA. EVERY MAINTENANCE SUBPROGRAM MOVES THE TOKEN IT IS ABOUT
000040*   TO LOOK UP INTO THE APPROPRIATE W-SEARCH-xxx FIELD BEFORE
000050*   CALLING THE MATCHING PL-LOOK-FOR-xxx-RECORD PARAGRAPH, WHICH
000060*   ANSWERS BACK THROUGH THE MATCHING W-FOUND-xxx-RECORD SWITCH.
000070*   KEEPS COMPANY WITH THIS SHOP'S OLDER "WSCASE01" WORK-AREA
000080*   IDIOM.
000090*   --------------------------------------------------------------
000100*   1998-11-11  RSC  ORIGINAL MEMBER.
000110*   1999-01-06  RSC  ADDED THE FOUND SWITCHES FOR EACH RECORD
000120*                    FAMILY SO A PARAGRAPH CAN TEST ONE FLAG
000130*                    RATHER THAN COMPARE AN INDEX TO ITS COUNT.
000140*   --------------------------------------------------------------
000150 01  W-SEARCH-KEY-AREA.
000160     05  W-SEARCH-STORE-ID            PIC X(16).
000170     05  W-SEARCH-PRODUCT-ID          PIC X(12).
000180     05  W-SEARCH-INVENTORY-ID        PIC X(12).
000190     05  W-SEARCH-CUST-ID             PIC X(12).
000200     05  W-SEARCH-DEVICE-ID           PIC X(12).
000210     05  W-SEARCH-BASKET-ID           PIC X(12).
000220     05  W-SEARCH-ITEM-PRODUCT-ID     PIC X(12).
000230     05  W-SEARCH-USER-EMAIL          PIC X(40).
000240     05  FILLER                        PIC X(10).
000250 
000260 01  W-FOUND-SWITCH-AREA.
000270     05  W-FOUND-STORE-RECORD         PIC X(01) VALUE "N".
000280     05  W-FOUND-AISLE-RECORD         PIC X(01) VALUE "N".
000290     05  W-FOUND-SHELF-RECORD         PIC X(01) VALUE "N".
000300     05  W-FOUND-PRODUCT-RECORD       PIC X(01) VALUE "N".
000310     05  W-FOUND-INVENTORY-RECORD     PIC X(01) VALUE "N".
000320     05  W-FOUND-CUST-RECORD          PIC X(01) VALUE "N".
000330     05  W-FOUND-BASKET-RECORD        PIC X(01) VALUE "N".
000340     05  W-FOUND-ITEM-RECORD          PIC X(01) VALUE "N".
000350     05  W-FOUND-DEVICE-RECORD        PIC X(01) VALUE "N".
000360     05  W-FOUND-USER-RECORD          PIC X(01) VALUE "N".
000370     05  FILLER                        PIC X(10).
000380 
000390 01  W-EDIT-WORK-AREA.
000400     05  W-EDIT-FIELD                 PIC X(12).
000410     05  W-EDIT-VALID                 PIC X(01).
000420         88  W-EDIT-FIELD-IS-VALID        VALUE "Y".
000430     05  FILLER                        PIC X(10).
