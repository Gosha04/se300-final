000010*   --------------------------------------------------------------
000020*   SLRSLT01.CBL  --  SELECT FOR THE RESULTS-LOG PRINT FILE.
000030*   --------------------------------------------------------------
000040*   1998-11-04  RSC  ORIGINAL MEMBER.
000050*   --------------------------------------------------------------
000060     SELECT RESULTS-LOG
000070            ASSIGN TO RSLTLOG
000080            ORGANIZATION IS LINE SEQUENTIAL.
