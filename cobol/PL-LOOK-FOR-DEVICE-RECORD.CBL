000010*   --------------------------------------------------------------
000020*   PL-LOOK-FOR-DEVICE-RECORD.CBL  --  SEARCHES THE IN-MEMORY
000030*   DEVICE TABLE FOR W-SEARCH-DEVICE-ID.  ON RETURN
000040*   W-FOUND-DEVICE-RECORD IS "Y" OR "N" AND, WHEN FOUND,
000050*   W-DEVICE-IDX POINTS AT THE ENTRY.
000060*   --------------------------------------------------------------
000070*   1998-11-18  RSC  ORIGINAL MEMBER.
000080*   --------------------------------------------------------------
000090 8400-LOOK-FOR-DEVICE-RECORD.
000100*
000110     MOVE "N" TO W-FOUND-DEVICE-RECORD.
000120     SET W-DEVICE-IDX TO 1.
000130     PERFORM 8410-SEARCH-DEVICE-TABLE
000140         UNTIL W-DEVICE-IDX GREATER THAN W-DEVICE-COUNT
000150            OR W-FOUND-DEVICE-RECORD EQUAL "Y".
000160     IF W-FOUND-DEVICE-RECORD EQUAL "N"
000170        SET W-DEVICE-IDX TO 1.
000180*
000190 8400-EXIT.
000200     EXIT.
000210*
000220 8410-SEARCH-DEVICE-TABLE.
000230     IF W-DEVICE-ID (W-DEVICE-IDX) EQUAL W-SEARCH-DEVICE-ID
000240        MOVE "Y" TO W-FOUND-DEVICE-RECORD
000250     ELSE
000260        SET W-DEVICE-IDX UP BY 1.
000270*
000280 8410-EXIT.
000290     EXIT.
