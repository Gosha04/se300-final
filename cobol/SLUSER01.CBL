000010*   --------------------------------------------------------------
000020*   SLUSER01.CBL  --  SELECT FOR THE USER-MASTER FILE (THE USER
000030*   REGISTRY), MAINTAINED IN E-MAIL ORDER.
000040*   --------------------------------------------------------------
000050*   1998-11-08  RSC  ORIGINAL MEMBER.
000060*   --------------------------------------------------------------
000070     SELECT USER-MASTER
000080            ASSIGN TO USRMSTR
000090            ORGANIZATION IS SEQUENTIAL
000100            FILE STATUS IS W-USER-FILE-STATUS.
