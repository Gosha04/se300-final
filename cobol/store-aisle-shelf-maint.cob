000010*   --------------------------------------------------------------
000020*   PROGRAM-ID.  STORE-AISLE-SHELF-MAINT.
000030*   AUTHOR.      R S CARVER.
000040*   INSTALLATION. RETAIL SYSTEMS GROUP.
000050*   DATE-WRITTEN. NOVEMBER 1998.
000060*   DATE-COMPILED.
000070*   SECURITY.    UNCLASSIFIED -- INTERNAL USE ONLY.
000080*   --------------------------------------------------------------
000090*   THIS PROGRAM OWNS THE STORE, AISLE AND SHELF TABLES FOR THE
000100*   SMART STORE BATCH RUN. IT IS CALLED ONCE PER COMMAND LINE
000110*   WHOSE OBJECT IS STORE, AISLE OR SHELF. THE DRIVER SPLITS ANY
000120*   storeId:aisleNumber[:shelfId] COMPOSITE TOKEN BEFORE THE CALL
000130*   AND PASSES THE PIECES DOWN IN REQUEST-PARSED-LOCATION -- THIS
000140*   PROGRAM NEVER UNSTRINGS A TOKEN ITSELF. NO FILE IS OPENED
000150*   HERE; THE DRIVER SNAPSHOTS THE THREE TABLES TO STORE-MASTER AT
000160*   END OF RUN.
000170*   --------------------------------------------------------------
000180*   CHANGE LOG.
000190*   --------------------------------------------------------------
000200*   1998-11-11  RSC  ORIGINAL MEMBER -- DEFINE/SHOW STORE.
000210*   1998-11-23  RSC  ADDED DEFINE/SHOW AISLE.
000220*   1998-12-02  RSC  ADDED DEFINE/SHOW SHELF, INCLUDING THE
000230*                    LEVEL AND TEMPERATURE DOMAIN EDITS.
000240*   1999-01-27  RSC  ADDED UPDATE STORE AND DELETE STORE AHEAD OF
000250*                    THE STORE-MANAGER MAINTENANCE SCREEN PROJECT
000260*                    (TICKET SS-0038).  THE COMMAND SCRIPT
000270*                    LANGUAGE DOES NOT DRIVE EITHER ONE TODAY.
000280*   1999-02-20  RSC  RESPONSE-OBJECT-ID NOW SET ON EVERY EXIT
000290*                    PATH, INCLUDING THE REJECTS (TICKET SS-0052).
000300*   1999-08-11  DBW  Y2K REVIEW -- NO DATE-BEARING FIELDS ON ANY
000310*                    OF THE THREE RECORDS OWNED HERE.  SIGNED
000320*                    OFF.
000330*   2000-03-16  RSC  REQUEST-PARSED-SHELF-ID WAS LEFT SET FROM THE
000340*                    LAST DEFINE SHELF COMMAND ON A LINE THAT
000350*                    REJECTED FOR "Aisle Does Not Exist", SO
000360*                    RESPONSE-OBJECT-ID ON THE REJECT LINE SHOWED
000370*                    THE WRONG SHELF-ID.  3000-DEFINE-SHELF NOW
000380*                    BUILDS RESPONSE-OBJECT-ID ONLY AFTER THE AISLE
000390*                    CHECK PASSES (TICKET SS-0063).
000400*   2000-11-02  DBW  DELETE STORE STILL CARRIES THE 1999-01-27
000410*                    WARNING THAT NO COMMAND-SCRIPT VERB DRIVES IT.
000420*                    CONFIRMED THAT IS STILL TRUE FOR THIS RUN.  NO
000430*                    CHANGE REQUIRED.
000440*   2001-02-27  RSC  REVIEWED THE AISLE-BELONGS-TO-STORE AND
000450*                    SHELF-BELONGS-TO-AISLE PARENT CHECKS AFTER THE
000460*                    MULTI-BUILDING STORE LAYOUT QUESTION CAME UP
000470*                    AT THE JANUARY OPS REVIEW -- ONE PHYSICAL
000480*                    BUILDING PER W-STORE-ID STILL HOLDS.  NO
000490*                    CHANGE REQUIRED.  SIGNED OFF.
000500*   --------------------------------------------------------------
000510 IDENTIFICATION DIVISION.
000520 PROGRAM-ID. store-aisle-shelf-maint.
000530 AUTHOR. R S CARVER.
000540 INSTALLATION. RETAIL SYSTEMS GROUP.
000550 DATE-WRITTEN. NOVEMBER 1998.
000560 DATE-COMPILED.
000570 SECURITY. UNCLASSIFIED -- INTERNAL USE ONLY.
000580*
000590 ENVIRONMENT DIVISION.
000600 CONFIGURATION SECTION.
000610 SPECIAL-NAMES.
000620     C01 IS TOP-OF-FORM.
000630*
000640 DATA DIVISION.
000650 WORKING-STORAGE SECTION.
000660*
000670 COPY "wscase02.cbl".
000680*
000690 LINKAGE SECTION.
000700*
000710 COPY "WSCALL01.CBL".
000720 COPY "wsstor01.cbl".
000730*
000740 PROCEDURE DIVISION USING REQUEST-BLOCK
000750                          W-STORE-TABLE
000760                          W-AISLE-TABLE
000770                          W-SHELF-TABLE.
000780*
000790 0000-STORE-AISLE-SHELF-MAIN.
000800*
000810     IF REQUEST-OBJECT EQUAL "STORE       "
000820        IF REQUEST-VERB EQUAL "DEFINE      "
000830           PERFORM 1000-DEFINE-STORE
000840        ELSE
000850           IF REQUEST-VERB EQUAL "SHOW        "
000860              PERFORM 1100-SHOW-STORE
000870           ELSE
000880              IF REQUEST-VERB EQUAL "UPDATE      "
000890                 PERFORM 1200-UPDATE-STORE
000900              ELSE
000910                 IF REQUEST-VERB EQUAL "DELETE      "
000920                    PERFORM 1300-DELETE-STORE
000930     ELSE
000940        IF REQUEST-OBJECT EQUAL "AISLE       "
000950           IF REQUEST-VERB EQUAL "DEFINE      "
000960              PERFORM 2000-DEFINE-AISLE
000970           ELSE
000980              IF REQUEST-VERB EQUAL "SHOW        "
000990                 PERFORM 2100-SHOW-AISLE
001000        ELSE
001010           IF REQUEST-OBJECT EQUAL "SHELF       "
001020              IF REQUEST-VERB EQUAL "DEFINE      "
001030                 PERFORM 3000-DEFINE-SHELF
001040              ELSE
001050                 IF REQUEST-VERB EQUAL "SHOW        "
001060                    PERFORM 3100-SHOW-SHELF.
001070*
001080     GOBACK.
001090*
001100 1000-DEFINE-STORE.
001110*
001120     MOVE REQUEST-TOKEN-03 TO RESPONSE-OBJECT-ID
001130                          W-SEARCH-STORE-ID.                       SS-0052
001140     PERFORM 8100-LOOK-FOR-STORE-RECORD.
001150     IF W-FOUND-STORE-RECORD EQUAL "Y"
001160        MOVE "ERR" TO RESPONSE-STATUS
001170        MOVE "REJECTED" TO RESPONSE-ACTION
001180        MOVE "Store Already Exists" TO RESPONSE-EXPLANATION
001190        GO TO 1000-EXIT.
001200*
001210     IF W-STORE-COUNT EQUAL 50
001220        MOVE "ERR" TO RESPONSE-STATUS
001230        MOVE "REJECTED" TO RESPONSE-ACTION
001240        MOVE "Store Table Full" TO RESPONSE-EXPLANATION
001250        GO TO 1000-EXIT.
001260*
001270     SET W-STORE-IDX TO W-STORE-COUNT.
001280     SET W-STORE-IDX UP BY 1.
001290     MOVE REQUEST-TOKEN-03 TO W-STORE-ID (W-STORE-IDX).
001300     MOVE REQUEST-TOKEN-04 TO W-STORE-NAME (W-STORE-IDX).
001310     MOVE REQUEST-TOKEN-05 TO W-STORE-ADDRESS (W-STORE-IDX).
001320     MOVE REQUEST-TOKEN-06 TO W-STORE-DESCRIPTION (W-STORE-IDX).
001330     MOVE "A" TO W-STORE-STATUS-SW (W-STORE-IDX).
001340     ADD 1 TO W-STORE-COUNT.
001350     MOVE "OK " TO RESPONSE-STATUS.
001360     MOVE "DEFINED" TO RESPONSE-ACTION.
001370     MOVE "Store Provisioned" TO RESPONSE-EXPLANATION.
001380*
001390 1000-EXIT.
001400     EXIT.
001410*
001420 1100-SHOW-STORE.
001430*
001440     MOVE REQUEST-TOKEN-03 TO RESPONSE-OBJECT-ID
001450                          W-SEARCH-STORE-ID.
001460     PERFORM 8100-LOOK-FOR-STORE-RECORD.
001470     IF W-FOUND-STORE-RECORD EQUAL "N"
001480        OR W-STORE-IS-DELETED (W-STORE-IDX)
001490        MOVE "ERR" TO RESPONSE-STATUS
001500        MOVE "REJECTED" TO RESPONSE-ACTION
001510        MOVE "Store Does Not Exist" TO RESPONSE-EXPLANATION
001520        GO TO 1100-EXIT.
001530*
001540     MOVE "OK " TO RESPONSE-STATUS.
001550     MOVE "SHOWN" TO RESPONSE-ACTION.
001560     STRING W-STORE-NAME (W-STORE-IDX)      DELIMITED BY "  "
001570            " ADDR="                            DELIMITED BY SIZE
001580            W-STORE-ADDRESS (W-STORE-IDX)  DELIMITED BY "  "
001590            INTO RESPONSE-EXPLANATION.
001600*
001610 1100-EXIT.
001620     EXIT.
001630*
001640 1200-UPDATE-STORE.                                                SS-0038
001650*
001660*         NOT REACHABLE FROM THE COMMAND SCRIPT LANGUAGE TODAY --
001670*         SMART-STORE-BATCH'S 0200-DISPATCH-COMMAND ONLY CALLS
001680*         THIS PROGRAM FOR A DEFINE OR SHOW VERB ON STORE, AISLE
001690*         OR SHELF (TICKET SS-0070).  KEPT HERE SO THE UPDATE RULE
001700*         HAS A HOME WHEN THE STORE MANAGER SCREEN PROJECT PICKS
001710*         IT UP.
001720*
001730     MOVE REQUEST-TOKEN-03 TO RESPONSE-OBJECT-ID
001740                          W-SEARCH-STORE-ID.
001750     PERFORM 8100-LOOK-FOR-STORE-RECORD.
001760     IF W-FOUND-STORE-RECORD EQUAL "N"
001770        OR W-STORE-IS-DELETED (W-STORE-IDX)
001780        MOVE "ERR" TO RESPONSE-STATUS
001790        MOVE "REJECTED" TO RESPONSE-ACTION
001800        MOVE "Store Does Not Exist" TO RESPONSE-EXPLANATION
001810        GO TO 1200-EXIT.
001820*
001830     MOVE REQUEST-TOKEN-04 TO W-STORE-DESCRIPTION (W-STORE-IDX).
001840     MOVE REQUEST-TOKEN-05 TO W-STORE-ADDRESS (W-STORE-IDX).
001850     MOVE "OK " TO RESPONSE-STATUS.
001860     MOVE "UPDATED" TO RESPONSE-ACTION.
001870     MOVE "Store Updated" TO RESPONSE-EXPLANATION.
001880*
001890 1200-EXIT.
001900     EXIT.
001910*
001920 1300-DELETE-STORE.                                                SS-0038
001930*
001940*         ALSO NOT REACHABLE FROM THE COMMAND SCRIPT LANGUAGE
001950*         TODAY -- SEE 1200-UPDATE-STORE ABOVE (TICKET SS-0070).
001960*         A DELETED STORE IS MARKED "D" RATHER THAN REMOVED FROM
001970*         THE TABLE SO ANY AISLE OR SHELF ROWS ALREADY UNDER IT
001980*         ARE NOT ORPHANED.
001990*
002000     MOVE REQUEST-TOKEN-03 TO RESPONSE-OBJECT-ID
002010                          W-SEARCH-STORE-ID.
002020     PERFORM 8100-LOOK-FOR-STORE-RECORD.
002030     IF W-FOUND-STORE-RECORD EQUAL "N"
002040        OR W-STORE-IS-DELETED (W-STORE-IDX)
002050        MOVE "ERR" TO RESPONSE-STATUS
002060        MOVE "REJECTED" TO RESPONSE-ACTION
002070        MOVE "Store Does Not Exist" TO RESPONSE-EXPLANATION
002080        GO TO 1300-EXIT.
002090*
002100     MOVE "D" TO W-STORE-STATUS-SW (W-STORE-IDX).
002110     MOVE "OK " TO RESPONSE-STATUS.
002120     MOVE "DELETED" TO RESPONSE-ACTION.
002130     MOVE "Store Deleted" TO RESPONSE-EXPLANATION.
002140*
002150 1300-EXIT.
002160     EXIT.
002170*
002180 2000-DEFINE-AISLE.
002190*
002200     MOVE REQUEST-TOKEN-03 TO W-SEARCH-STORE-ID.
002210     PERFORM 8100-LOOK-FOR-STORE-RECORD.
002220     IF W-FOUND-STORE-RECORD EQUAL "N"
002230        OR W-STORE-IS-DELETED (W-STORE-IDX)
002240        MOVE "ERR" TO RESPONSE-STATUS
002250        MOVE "REJECTED" TO RESPONSE-ACTION
002260        MOVE "Store Does Not Exist" TO RESPONSE-EXPLANATION
002270        GO TO 2000-EXIT.
002280*
002290     MOVE REQUEST-TOKEN-03 TO REQUEST-PARSED-STORE-ID.
002300     MOVE REQUEST-TOKEN-04 TO REQUEST-PARSED-AISLE-NBR.
002310     PERFORM 8120-LOOK-FOR-AISLE-RECORD.
002320     IF W-FOUND-AISLE-RECORD EQUAL "Y"
002330        MOVE "ERR" TO RESPONSE-STATUS
002340        MOVE "REJECTED" TO RESPONSE-ACTION
002350        MOVE "Aisle Already Exists" TO RESPONSE-EXPLANATION
002360        GO TO 2000-EXIT.
002370*
002380     IF W-AISLE-COUNT EQUAL 500
002390        MOVE "ERR" TO RESPONSE-STATUS
002400        MOVE "REJECTED" TO RESPONSE-ACTION
002410        MOVE "Aisle Table Full" TO RESPONSE-EXPLANATION
002420        GO TO 2000-EXIT.
002430*
002440     SET W-AISLE-IDX TO W-AISLE-COUNT.
002450     SET W-AISLE-IDX UP BY 1.
002460     MOVE REQUEST-TOKEN-03 TO W-AISLE-STORE-ID (W-AISLE-IDX).
002470     MOVE REQUEST-TOKEN-04 TO W-AISLE-NUMBER (W-AISLE-IDX).
002480     MOVE REQUEST-TOKEN-05 TO W-AISLE-NAME (W-AISLE-IDX).
002490     MOVE REQUEST-TOKEN-06 TO W-AISLE-DESCRIPTION (W-AISLE-IDX).
002500     MOVE REQUEST-TOKEN-07 TO W-AISLE-LOCATION (W-AISLE-IDX).
002510     STRING REQUEST-TOKEN-03 DELIMITED BY "  "
002520            ":"          DELIMITED BY SIZE
002530            REQUEST-TOKEN-04 DELIMITED BY "  "
002540            INTO RESPONSE-OBJECT-ID.
002550*
002560     IF W-AISLE-LOC-VALID (W-AISLE-IDX)
002570        ADD 1 TO W-AISLE-COUNT
002580        MOVE "OK " TO RESPONSE-STATUS
002590        MOVE "DEFINED" TO RESPONSE-ACTION
002600        MOVE "Aisle Provisioned" TO RESPONSE-EXPLANATION
002610     ELSE
002620        MOVE "ERR" TO RESPONSE-STATUS
002630        MOVE "REJECTED" TO RESPONSE-ACTION
002640        MOVE "Invalid Aisle Location" TO RESPONSE-EXPLANATION.
002650*
002660 2000-EXIT.
002670     EXIT.
002680*
002690 2100-SHOW-AISLE.
002700*
002710     PERFORM 8120-LOOK-FOR-AISLE-RECORD.
002720     STRING REQUEST-PARSED-STORE-ID DELIMITED BY "  "
002730            ":"                 DELIMITED BY SIZE
002740            REQUEST-PARSED-AISLE-NBR DELIMITED BY "  "
002750            INTO RESPONSE-OBJECT-ID.
002760     IF W-FOUND-AISLE-RECORD EQUAL "N"
002770        MOVE "ERR" TO RESPONSE-STATUS
002780        MOVE "REJECTED" TO RESPONSE-ACTION
002790        MOVE "Aisle Does Not Exist" TO RESPONSE-EXPLANATION
002800        GO TO 2100-EXIT.
002810*
002820     MOVE "OK " TO RESPONSE-STATUS.
002830     MOVE "SHOWN" TO RESPONSE-ACTION.
002840     STRING W-AISLE-NAME (W-AISLE-IDX)     DELIMITED BY "  "
002850            " LOC="                            DELIMITED BY SIZE
002860            W-AISLE-LOCATION (W-AISLE-IDX)  DELIMITED BY "  "
002870            INTO RESPONSE-EXPLANATION.
002880*
002890 2100-EXIT.
002900     EXIT.
002910*
002920 3000-DEFINE-SHELF.
002930*
002940*         REQUEST-PARSED-STORE-ID AND REQUEST-PARSED-AISLE-NBR ARRIVE
002950*         ALREADY SPLIT FROM THE storeId:aisleNumber TOKEN;
002960*         REQUEST-TOKEN-04 IS THE NEW SHELF'S OWN SHELF-ID, NOT PART
002970*         OF THAT COMPOSITE.
002980*
002990     PERFORM 8120-LOOK-FOR-AISLE-RECORD.
003000     IF W-FOUND-AISLE-RECORD EQUAL "N"
003010        MOVE "ERR" TO RESPONSE-STATUS
003020        MOVE "REJECTED" TO RESPONSE-ACTION
003030        MOVE "Aisle Does Not Exist" TO RESPONSE-EXPLANATION
003040        GO TO 3000-EXIT.
003050*
003060     MOVE REQUEST-TOKEN-04 TO REQUEST-PARSED-SHELF-ID.
003070     PERFORM 8140-LOOK-FOR-SHELF-RECORD.
003080     STRING REQUEST-PARSED-STORE-ID  DELIMITED BY "  "
003090            ":"                  DELIMITED BY SIZE
003100            REQUEST-PARSED-AISLE-NBR DELIMITED BY "  "
003110            ":"                  DELIMITED BY SIZE
003120            REQUEST-PARSED-SHELF-ID  DELIMITED BY "  "
003130            INTO RESPONSE-OBJECT-ID.
003140     IF W-FOUND-SHELF-RECORD EQUAL "Y"
003150        MOVE "ERR" TO RESPONSE-STATUS
003160        MOVE "REJECTED" TO RESPONSE-ACTION
003170        MOVE "Shelf Already Exists" TO RESPONSE-EXPLANATION
003180        GO TO 3000-EXIT.
003190*
003200     IF W-SHELF-COUNT EQUAL 2000
003210        MOVE "ERR" TO RESPONSE-STATUS
003220        MOVE "REJECTED" TO RESPONSE-ACTION
003230        MOVE "Shelf Table Full" TO RESPONSE-EXPLANATION
003240        GO TO 3000-EXIT.
003250*
003260     SET W-SHELF-IDX TO W-SHELF-COUNT.
003270     SET W-SHELF-IDX UP BY 1.
003280     MOVE REQUEST-PARSED-STORE-ID TO W-SHELF-STORE-ID (W-SHELF-IDX).
003290     MOVE REQUEST-PARSED-AISLE-NBR
003300          TO W-SHELF-AISLE-NUMBER (W-SHELF-IDX).
003310     MOVE REQUEST-TOKEN-04 TO W-SHELF-ID (W-SHELF-IDX).
003320     MOVE REQUEST-TOKEN-05 TO W-SHELF-NAME (W-SHELF-IDX).
003330     MOVE REQUEST-TOKEN-06 TO W-SHELF-LEVEL (W-SHELF-IDX).
003340     MOVE REQUEST-TOKEN-07 TO W-SHELF-DESCRIPTION (W-SHELF-IDX).
003350     MOVE REQUEST-TOKEN-08 TO W-SHELF-TEMPERATURE (W-SHELF-IDX).
003360*
003370     IF W-SHELF-LEVEL-VALID (W-SHELF-IDX)
003380        AND W-SHELF-TEMP-VALID (W-SHELF-IDX)
003390        ADD 1 TO W-SHELF-COUNT
003400        MOVE "OK " TO RESPONSE-STATUS
003410        MOVE "DEFINED" TO RESPONSE-ACTION
003420        MOVE "Shelf Provisioned" TO RESPONSE-EXPLANATION
003430     ELSE
003440        MOVE "ERR" TO RESPONSE-STATUS
003450        MOVE "REJECTED" TO RESPONSE-ACTION
003460        MOVE "Invalid Level Or Temperature"
003470             TO RESPONSE-EXPLANATION.
003480*
003490 3000-EXIT.
003500     EXIT.
003510*
003520 3100-SHOW-SHELF.
003530*
003540     PERFORM 8140-LOOK-FOR-SHELF-RECORD.
003550     STRING REQUEST-PARSED-STORE-ID  DELIMITED BY "  "
003560            ":"                  DELIMITED BY SIZE
003570            REQUEST-PARSED-AISLE-NBR DELIMITED BY "  "
003580            ":"                  DELIMITED BY SIZE
003590            REQUEST-PARSED-SHELF-ID  DELIMITED BY "  "
003600            INTO RESPONSE-OBJECT-ID.
003610     IF W-FOUND-SHELF-RECORD EQUAL "N"
003620        MOVE "ERR" TO RESPONSE-STATUS
003630        MOVE "REJECTED" TO RESPONSE-ACTION
003640        MOVE "Shelf Does Not Exist" TO RESPONSE-EXPLANATION
003650        GO TO 3100-EXIT.
003660*
003670     MOVE "OK " TO RESPONSE-STATUS.
003680     MOVE "SHOWN" TO RESPONSE-ACTION.
003690     STRING W-SHELF-NAME (W-SHELF-IDX)      DELIMITED BY "  "
003700            " LEVEL="                            DELIMITED BY SIZE
003710            W-SHELF-LEVEL (W-SHELF-IDX)     DELIMITED BY "  "
003720            " TEMP="                             DELIMITED BY SIZE
003730            W-SHELF-TEMPERATURE (W-SHELF-IDX) DELIMITED BY "  "
003740            INTO RESPONSE-EXPLANATION.
003750*
003760 3100-EXIT.
003770     EXIT.
003780*
003790 COPY "PL-LOOK-FOR-STORE-RECORD.CBL".
