000010*   --------------------------------------------------------------
000020*   PL-LOOK-FOR-PRODUCT-RECORD.CBL -- SEARCHES THE IN-MEMORY
000030*   PRODUCT AND INVENTORY TABLES (BOTH MAINTAINED BY
000040*   PRODUCT-INVENTORY-MAINT). ON RETURN THE MATCHING W-FOUND-xxx
000050*   SWITCH IS "Y" OR "N" AND, WHEN FOUND, THE MATCHING INDEX
000060*   POINTS AT THE ENTRY.
000070*   --------------------------------------------------------------
000080*   1998-11-14  RSC  ORIGINAL MEMBER (PRODUCT SEARCH ONLY).
000090*   1998-11-24  RSC  ADDED THE INVENTORY SEARCH.
000100*   --------------------------------------------------------------
000110 8200-LOOK-FOR-PRODUCT-RECORD.
000120*
000130     MOVE "N" TO W-FOUND-PRODUCT-RECORD.
000140     SET W-PRODUCT-IDX TO 1.
000150     PERFORM 8210-SEARCH-PRODUCT-TABLE
000160         UNTIL W-PRODUCT-IDX GREATER THAN W-PRODUCT-COUNT
000170            OR W-FOUND-PRODUCT-RECORD EQUAL "Y".
000180     IF W-FOUND-PRODUCT-RECORD EQUAL "N"
000190        SET W-PRODUCT-IDX TO 1.
000200*
000210 8200-EXIT.
000220     EXIT.
000230*
000240 8210-SEARCH-PRODUCT-TABLE.
000250     IF W-PRODUCT-ID (W-PRODUCT-IDX) EQUAL W-SEARCH-PRODUCT-ID
000260        MOVE "Y" TO W-FOUND-PRODUCT-RECORD
000270     ELSE
000280        SET W-PRODUCT-IDX UP BY 1.
000290*
000300 8210-EXIT.
000310     EXIT.
000320*
000330 8220-LOOK-FOR-INVENTORY-RECORD.
000340*
000350     MOVE "N" TO W-FOUND-INVENTORY-RECORD.
000360     SET W-INVENTORY-IDX TO 1.
000370     PERFORM 8230-SEARCH-INVENTORY-TABLE
000380         UNTIL W-INVENTORY-IDX GREATER THAN W-INVENTORY-COUNT
000390            OR W-FOUND-INVENTORY-RECORD EQUAL "Y".
000400     IF W-FOUND-INVENTORY-RECORD EQUAL "N"
000410        SET W-INVENTORY-IDX TO 1.
000420*
000430 8220-EXIT.
000440     EXIT.
000450*
000460 8230-SEARCH-INVENTORY-TABLE.
000470     IF W-INV-ID (W-INVENTORY-IDX) EQUAL W-SEARCH-INVENTORY-ID
000480        MOVE "Y" TO W-FOUND-INVENTORY-RECORD
000490     ELSE
000500        SET W-INVENTORY-IDX UP BY 1.
000510*
000520 8230-EXIT.
000530     EXIT.
