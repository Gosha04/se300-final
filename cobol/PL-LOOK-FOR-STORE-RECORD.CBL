000010*   --------------------------------------------------------------
000020*   PL-LOOK-FOR-STORE-RECORD.CBL -- SEARCHES THE IN-MEMORY STORE,
000030*   AISLE AND SHELF TABLES (ALL THREE ARE MAINTAINED BY
000040*   STORE-AISLE-SHELF-MAINT, SO THEIR LOOKUPS TRAVEL TOGETHER IN
000050*   ONE PARAGRAPH LIBRARY, MATCHING THE OLD SHOP HABIT OF ONE
000060*   PL-LOOK-FOR MEMBER PER MAINTENANCE PROGRAM RATHER THAN PER
000070*   RECORD TYPE). ON RETURN W-FOUND-STORE-RECORD, -AISLE-RECORD
000080*   OR -SHELF-RECORD IS "Y" OR "N" AND, WHEN FOUND, THE MATCHING
000090*   INDEX POINTS AT THE ENTRY.
000100*   --------------------------------------------------------------
000110*   1998-11-11  RSC  ORIGINAL MEMBER (STORE SEARCH ONLY).
000120*   1998-11-23  RSC  ADDED THE AISLE AND SHELF SEARCHES SO THE
000130*                    PARENT-EXISTENCE CHECKS FOR A NEW SHELF OR
000140*                    INVENTORY RECORD HAVE A HOME.
000150*   --------------------------------------------------------------
000160 8100-LOOK-FOR-STORE-RECORD.
000170*
000180     MOVE "N" TO W-FOUND-STORE-RECORD.
000190     SET W-STORE-IDX TO 1.
000200     PERFORM 8110-SEARCH-STORE-TABLE
000210         UNTIL W-STORE-IDX GREATER THAN W-STORE-COUNT
000220            OR W-FOUND-STORE-RECORD EQUAL "Y".
000230     IF W-FOUND-STORE-RECORD EQUAL "N"
000240        SET W-STORE-IDX TO 1.
000250*
000260 8100-EXIT.
000270     EXIT.
000280*
000290 8110-SEARCH-STORE-TABLE.
000300     IF W-STORE-ID (W-STORE-IDX) EQUAL W-SEARCH-STORE-ID
000310        MOVE "Y" TO W-FOUND-STORE-RECORD
000320     ELSE
000330        SET W-STORE-IDX UP BY 1.
000340*
000350 8110-EXIT.
000360     EXIT.
000370*
000380 8120-LOOK-FOR-AISLE-RECORD.
000390*
000400*         SEARCHES ON REQUEST-PARSED-STORE-ID AND
000410*         REQUEST-PARSED-AISLE-NBR, AS SPLIT OUT OF THE
000420*         storeId:aisleNumber TOKEN BY THE DRIVER BEFORE THE CALL.
000430*
000440     MOVE "N" TO W-FOUND-AISLE-RECORD.
000450     SET W-AISLE-IDX TO 1.
000460     PERFORM 8130-SEARCH-AISLE-TABLE
000470         UNTIL W-AISLE-IDX GREATER THAN W-AISLE-COUNT
000480            OR W-FOUND-AISLE-RECORD EQUAL "Y".
000490     IF W-FOUND-AISLE-RECORD EQUAL "N"
000500        SET W-AISLE-IDX TO 1.
000510*
000520 8120-EXIT.
000530     EXIT.
000540*
000550 8130-SEARCH-AISLE-TABLE.
000560     IF W-AISLE-STORE-ID (W-AISLE-IDX) EQUAL REQUEST-PARSED-STORE-ID
000570        AND W-AISLE-NUMBER (W-AISLE-IDX)
000580                                  EQUAL REQUEST-PARSED-AISLE-NBR
000590        MOVE "Y" TO W-FOUND-AISLE-RECORD
000600     ELSE
000610        SET W-AISLE-IDX UP BY 1.
000620*
000630 8130-EXIT.
000640     EXIT.
000650*
000660 8140-LOOK-FOR-SHELF-RECORD.
000670*
000680*         SEARCHES ON THE FULL THREE-PART SHELF KEY AS SPLIT OUT
000690*         OF THE storeId:aisleNumber:shelfId TOKEN BY THE DRIVER.
000700*
000710     MOVE "N" TO W-FOUND-SHELF-RECORD.
000720     SET W-SHELF-IDX TO 1.
000730     PERFORM 8150-SEARCH-SHELF-TABLE
000740         UNTIL W-SHELF-IDX GREATER THAN W-SHELF-COUNT
000750            OR W-FOUND-SHELF-RECORD EQUAL "Y".
000760     IF W-FOUND-SHELF-RECORD EQUAL "N"
000770        SET W-SHELF-IDX TO 1.
000780*
000790 8140-EXIT.
000800     EXIT.
000810*
000820 8150-SEARCH-SHELF-TABLE.
000830     IF W-SHELF-STORE-ID (W-SHELF-IDX) EQUAL REQUEST-PARSED-STORE-ID
000840        AND W-SHELF-AISLE-NUMBER (W-SHELF-IDX)
000850                                  EQUAL REQUEST-PARSED-AISLE-NBR
000860        AND W-SHELF-ID (W-SHELF-IDX) EQUAL REQUEST-PARSED-SHELF-ID
000870        MOVE "Y" TO W-FOUND-SHELF-RECORD
000880     ELSE
000890        SET W-SHELF-IDX UP BY 1.
000900*
000910 8150-EXIT.
000920     EXIT.
