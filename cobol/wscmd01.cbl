000010*   --------------------------------------------------------------
000020*   WSCMD01.CBL
000030*   WORKING STORAGE FOR THE COMMAND PROCESSOR: THE RAW SCRIPT
000040*   LINE, RUN TOTALS, THE PER-OBJECT-TYPE CONTROL-BREAK TABLE,
000050*   AND THE COMPOSITE-ID SPLIT AREAS.  COPIED ONLY BY
000060*   SMART-STORE-BATCH.
000070*   --------------------------------------------------------------
000080*   1998-11-04  RSC  ORIGINAL MEMBER.
000090*   1998-11-15  RSC  ADDED W-OBJECT-TYPE-TOTALS FOR THE
000100*                    RESULTS-LOG CONTROL BREAK.
000110*   1998-11-22  RSC  ADDED COMPOSITE-ID REDEFINES SO THE SPLIT
000120*                    PARTS CAN ALSO BE SEEN AS ONE PACKED STRING.
000130*   1998-12-02  RSC  ADDED W-TOKENIZER-WORK-AREA FOR THE QUOTED-
000140*                    STRING SCAN (TICKET SS-0019).
000150*   1999-03-11  RSC  ADDED W-CMD-FILE-STATUS AND THE STORE-MASTER
000160*                    CONTROL AREA -- BOTH USED TO BE LOCALS IN THE
000170*                    DRIVER, MOVED HERE SO THIS MEMBER CARRIES
000180*                    EVERY FILE STATUS THE DRIVER NEEDS (TICKET
000190*                    SS-0057).
000195*   1999-04-08  DBW  ADDED W-DRIVER-REJECT-SWITCH SO THE DRIVER
000196*                    CAN TELL A COMMAND PROCESSOR REJECT (BAD VERB,
000197*                    BAD LOCATION TOKEN) FROM A STORE MODEL REJECT
000198*                    (CALLED PROGRAM CAME BACK ERR) WHEN IT TALLIES
000199*                    RUN TOTALS (TICKET SS-0061).
000200*   --------------------------------------------------------------
000210 01  W-COMMAND-WORK-AREA.
000220     05  W-COMMAND-LINE               PIC X(200).
000230     05  W-LINE-LENGTH                PIC S9(4) COMP.
000240     05  W-CMD-FILE-STATUS            PIC X(02).                   SS-0057
000250     05  W-EOF-SWITCH                 PIC X(01).
000260         88  W-END-OF-SCRIPT              VALUE "Y".
000270     05  W-OPEN-ERROR-SWITCH          PIC X(01).
000280         88  W-SCRIPT-OPEN-FAILED         VALUE "Y".
000285     05  W-DRIVER-REJECT-SWITCH       PIC X(01).                   SS-0061
000286         88  W-DRIVER-REJECTED            VALUE "Y".
000290     05  FILLER                        PIC X(08).
000300 
000310 01  W-STORE-MASTER-CONTROL-AREA.
000320     05  W-STORE-MASTER-STATUS        PIC X(02).
000330     05  FILLER                        PIC X(10).
000340 
000350 01  W-RUN-TOTALS.
000360     05  W-LINES-READ                 PIC S9(7) COMP VALUE ZERO.
000370     05  W-COMMANDS-ACCEPTED          PIC S9(7) COMP VALUE ZERO.
000380     05  W-COMMAND-ERRORS             PIC S9(7) COMP VALUE ZERO.
000390     05  W-STORE-ERRORS               PIC S9(7) COMP VALUE ZERO.
000400     05  W-COMMAND-SEQUENCE           PIC S9(7) COMP VALUE ZERO.
000410     05  FILLER                        PIC X(10).
000420 
000430 01  W-OBJECT-TYPE-TOTALS.
000440     05  W-OBJ-TOTAL-ENTRY OCCURS 9 TIMES
000450                        INDEXED BY W-OBJ-IDX.
000460         10  W-OBJ-TYPE-NAME          PIC X(10).
000470         10  W-OBJ-ACCEPTED-COUNT     PIC S9(5) COMP.
000480         10  W-OBJ-REJECTED-COUNT     PIC S9(5) COMP.
000490     05  W-CURRENT-OBJECT-TYPE        PIC X(10).
000500     05  W-PREVIOUS-OBJECT-TYPE       PIC X(10).
000510     05  FILLER                        PIC X(10).
000520 
000530*   COMPOSITE-ID WORK AREAS -- AISLE = STOREID:AISLENUMBER,
000540*   SHELF/INVENTORY LOCATION = STOREID:AISLENUMBER:SHELFID.  THE
000550*   R-SUFFIX ITEMS LET A PARAGRAPH TEST THE WHOLE PUNCTUATED
000560*   STRING AT ONCE (E.G. FOR LOGGING) INSTEAD OF FIELD BY FIELD.
000570 01  W-COMPOSITE-WORK-AREA.
000580     05  W-COMPOSITE-AISLE-ID.
000590         10  W-COMPOSITE-AISLE-STORE  PIC X(16).
000600         10  FILLER                    PIC X(01) VALUE ":".
000610         10  W-COMPOSITE-AISLE-NUMBER PIC X(12).
000620     05  W-COMPOSITE-AISLE-R REDEFINES W-COMPOSITE-AISLE-ID
000630                                       PIC X(29).
000640     05  W-COMPOSITE-SHELF-ID.
000650         10  W-COMPOSITE-SHELF-STORE  PIC X(16).
000660         10  FILLER                    PIC X(01) VALUE ":".
000670         10  W-COMPOSITE-SHELF-AISLE  PIC X(12).
000680         10  FILLER                    PIC X(01) VALUE ":".
000690         10  W-COMPOSITE-SHELF-SHELF  PIC X(12).
000700     05  W-COMPOSITE-SHELF-R REDEFINES W-COMPOSITE-SHELF-ID
000710                                       PIC X(43).
000720     05  W-COMPOSITE-TOKEN-COUNT      PIC S9(4) COMP.
000730     05  W-COMPOSITE-VALID-SWITCH     PIC X(01).
000740         88  W-COMPOSITE-IS-VALID         VALUE "Y".
000750     05  FILLER                        PIC X(10).
000760 
000770 01  W-SPLIT-WORK-AREA.
000780     05  W-COMPOSITE-SOURCE-TOKEN     PIC X(40).
000790     05  W-SPLIT-PART-1               PIC X(16).
000800     05  W-SPLIT-PART-2               PIC X(12).
000810     05  W-SPLIT-PART-3               PIC X(12).
000820     05  FILLER                        PIC X(10).
000830 
000840 01  W-TOKENIZER-WORK-AREA.                                        SS-0019
000850     05  W-SCAN-POINTER               PIC S9(4) COMP.
000860     05  W-TOK-IDX                    PIC S9(4) COMP.
000870     05  W-TOKEN-CHAR-COUNT           PIC S9(4) COMP.
000880     05  W-ONE-TOKEN                  PIC X(40).
000890     05  QUOTE-CHAR                    PIC X(01) VALUE '"'.
000900     05  FILLER                        PIC X(10).
