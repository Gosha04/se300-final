000010*   --------------------------------------------------------------
000020*   SLERR01.CBL  --  SELECT FOR THE ERROR-LOG PRINT FILE.  ONE
000030*   LINE IS WRITTEN HERE FOR EVERY REJECTED COMMAND -- THIS FILE
000040*   IS THE FIRST PLACE THE OPERATOR LOOKS AFTER A RUN ABENDS OR
000050*   COMES BACK WITH A NON-ZERO REJECT COUNT.
000060*   --------------------------------------------------------------
000070*   1998-11-04  RSC  ORIGINAL MEMBER.
000080*   --------------------------------------------------------------
000090     SELECT ERROR-LOG
000100            ASSIGN TO ERRLOG
000110            ORGANIZATION IS LINE SEQUENTIAL.
