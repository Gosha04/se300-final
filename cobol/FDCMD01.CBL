000010*   --------------------------------------------------------------
000020*   FDCMD01.CBL  --  FD FOR THE COMMAND-SCRIPT INPUT FILE.  A
000030*   COMMAND LINE IS FREE-FORM TEXT, UP TO 200 CHARACTERS, TOKENS
000040*   SEPARATED BY BLANKS, DOUBLE QUOTES ALLOWED AROUND A TOKEN THAT
000050*   CONTAINS EMBEDDED BLANKS.
000060*   --------------------------------------------------------------
000070*   1998-11-04  RSC  ORIGINAL MEMBER.
000080*   --------------------------------------------------------------
000090 FD  COMMAND-SCRIPT
000100     LABEL RECORDS ARE OMITTED.
000110 
000120 01  COMMAND-SCRIPT-RECORD             PIC X(200).
