000010*   --------------------------------------------------------------
000020*   PLGENERAL.CBL  --  GENERAL-PURPOSE PARAGRAPHS SHARED BY THE
000030*   BATCH DRIVER AND ALL FOUR MAINTENANCE SUBPROGRAMS.  COMPOSITE-
000040*   KEY BUILDING, NUMERIC-FIELD EDITING AND VERB UPPERCASING ALL
000050*   LIVE HERE SO EACH SUBPROGRAM DOES NOT REINVENT THEM.
000060*   --------------------------------------------------------------
000070*   1998-11-05  RSC  ORIGINAL MEMBER -- COMPOSITE KEYS AND THE
000080*                    NUMERIC-FIELD EDIT.
000090*   1999-02-08  RSC  ADDED 9030-UPPERCASE-VERB-AND-OBJECT AFTER
000100*                    TICKET SS-0047 (OPERATORS TYPING LOWER CASE
000110*                    VERBS IN THE COMMAND SCRIPT).
000120*   1999-02-15  RSC  ADDED THE COMPOSITE-ID SPLIT PARAGRAPHS SO A
000130*                    MALFORMED storeId:aisleNumber OR
000140*                    storeId:aisleNumber:shelfId TOKEN IS CAUGHT
000150*                    AS A COMMAND ERROR BEFORE THE CALL DOWN TO
000160*                    THE OBJECT-FAMILY MAINTENANCE PROGRAM.
000170*   1999-03-11  RSC  ADDED 9060 TO RESHUFFLE THE TOKEN TABLE FOR
000180*                    THE ONE-WORD BASKET VERBS AND CREATE_EVENT --
000190*                    THESE HAVE NO OBJECT WORD OF THEIR OWN, SO
000200*                    THE DATA TOKENS HAVE TO BE SLID DOWN ONE SLOT
000210*                    BEFORE THE MAINTENANCE PROGRAMS SEE THEM, OR
000220*                    THEY WOULD LAND ONE POSITION SHORT OF WHERE
000230*                    EVERY OTHER VERB PUTS THEM (TICKET SS-0057).
000240*   --------------------------------------------------------------
000250 9000-BUILD-AISLE-COMPOSITE-KEY.
000260*
000270*         BUILDS STORE-ID:AISLE-NUMBER FOR THE PARENT-AISLE LOOKUP
000280*         USED WHEN A SHELF, INVENTORY RECORD OR DEVICE IS ADDED.
000290*
000300     MOVE REQUEST-PARSED-STORE-ID   TO W-COMPOSITE-AISLE-STORE.
000310     MOVE REQUEST-PARSED-AISLE-NBR  TO W-COMPOSITE-AISLE-NUMBER.
000320*
000330 9000-EXIT.
000340     EXIT.
000350*
000360 9010-BUILD-SHELF-COMPOSITE-KEY.
000370*
000380*         BUILDS STORE-ID:AISLE-NUMBER:SHELF-ID FOR THE PARENT-
000390*         SHELF LOOKUP USED WHEN AN INVENTORY RECORD IS ADDED.
000400*
000410     MOVE REQUEST-PARSED-STORE-ID   TO W-COMPOSITE-SHELF-STORE.
000420     MOVE REQUEST-PARSED-AISLE-NBR  TO W-COMPOSITE-SHELF-AISLE.
000430     MOVE REQUEST-PARSED-SHELF-ID   TO W-COMPOSITE-SHELF-SHELF.
000440*
000450 9010-EXIT.
000460     EXIT.
000470*
000480 9020-EDIT-NUMERIC-FIELD.
000490*
000500*         CHECKS W-EDIT-FIELD FOR AN ALL-NUMERIC, NON-NEGATIVE
000510*         VALUE.  W-EDIT-VALID IS SET "N" ON ANY NON-DIGIT
000520*         CHARACTER, INCLUDING A LEADING SIGN OR EMBEDDED SPACE.
000530*
000540     MOVE "Y" TO W-EDIT-VALID.
000550     IF W-EDIT-FIELD NOT NUMERIC
000560        MOVE "N" TO W-EDIT-VALID.
000570*
000580 9020-EXIT.
000590     EXIT.
000600*
000610 9030-UPPERCASE-VERB-AND-OBJECT.                                   SS-0047
000620*
000630*         COMMAND SCRIPTS ARE SUPPOSED TO ARRIVE IN UPPER CASE BUT
000640*         SOME OPERATOR-TYPED SCRIPTS DO NOT.  FOLD THE VERB AND
000650*         OBJECT TOKENS TO UPPER CASE BEFORE THE DISPATCH TABLE
000660*         COMPARE SO A LOWER-CASE COMMAND IS NOT REJECTED
000670*         OUTRIGHT.
000680*
000690     INSPECT REQUEST-VERB
000700             CONVERTING "abcdefghijklmnopqrstuvwxyz"
000710                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
000720     INSPECT REQUEST-OBJECT
000730             CONVERTING "abcdefghijklmnopqrstuvwxyz"
000740                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
000750*
000760 9030-EXIT.
000770     EXIT.
000780*
000790 9040-SPLIT-AISLE-COMPOSITE-ID.                                    SS-0052
000800*
000810*         SPLITS A TWO-PART storeId:aisleNumber TOKEN.  BOTH PARTS
000820*         MUST BE PRESENT AND NO THIRD PART MAY FOLLOW.
000830*
000840     MOVE SPACES TO W-SPLIT-PART-1 W-SPLIT-PART-2
000850                    W-SPLIT-PART-3.
000860     MOVE "N" TO W-COMPOSITE-VALID-SWITCH.
000870     UNSTRING W-COMPOSITE-SOURCE-TOKEN DELIMITED BY ":"
000880              INTO W-SPLIT-PART-1 W-SPLIT-PART-2
000890                   W-SPLIT-PART-3.
000900     IF W-SPLIT-PART-1 NOT EQUAL SPACES
000910        AND W-SPLIT-PART-2 NOT EQUAL SPACES
000920        AND W-SPLIT-PART-3 EQUAL SPACES
000930        MOVE "Y" TO W-COMPOSITE-VALID-SWITCH
000940        MOVE W-SPLIT-PART-1 TO REQUEST-PARSED-STORE-ID
000950        MOVE W-SPLIT-PART-2 TO REQUEST-PARSED-AISLE-NBR.
000960*
000970 9040-EXIT.
000980     EXIT.
000990*
001000 9050-SPLIT-SHELF-COMPOSITE-ID.
001010*
001020*         SPLITS A THREE-PART storeId:aisleNumber:shelfId TOKEN.
001030*         ALL THREE PARTS MUST BE PRESENT.
001040*
001050     MOVE SPACES TO W-SPLIT-PART-1 W-SPLIT-PART-2
001060                    W-SPLIT-PART-3.
001070     MOVE "N" TO W-COMPOSITE-VALID-SWITCH.
001080     UNSTRING W-COMPOSITE-SOURCE-TOKEN DELIMITED BY ":"
001090              INTO W-SPLIT-PART-1 W-SPLIT-PART-2
001100                   W-SPLIT-PART-3.
001110     IF W-SPLIT-PART-1 NOT EQUAL SPACES
001120        AND W-SPLIT-PART-2 NOT EQUAL SPACES
001130        AND W-SPLIT-PART-3 NOT EQUAL SPACES
001140        MOVE "Y" TO W-COMPOSITE-VALID-SWITCH
001150        MOVE W-SPLIT-PART-1 TO REQUEST-PARSED-STORE-ID
001160        MOVE W-SPLIT-PART-2 TO REQUEST-PARSED-AISLE-NBR
001170        MOVE W-SPLIT-PART-3 TO REQUEST-PARSED-SHELF-ID.
001180*
001190 9050-EXIT.
001200     EXIT.
001210*
001220 9060-SHIFT-TOKENS-FOR-ONE-WORD-VERB.                              SS-0057
001230*
001240*         A ONE-WORD VERB (GET_CUSTOMER_BASKET, ADD_BASKET_ITEM,
001250*         REMOVE_BASKET_ITEM, CLEAR_BASKET, CREATE_EVENT) LEAVES
001260*         ITS FIRST DATA VALUE SITTING IN REQUEST-TOKEN-02 BECAUSE
001270*         THERE IS NO SEPARATE OBJECT WORD TO OCCUPY THAT SLOT.
001280*         SLIDE EVERY TOKEN FROM REQUEST-TOKEN-02 ON UP ONE POSITION SO
001290*         THE DATA STARTS AT REQUEST-TOKEN-03, THE SAME POSITION EVERY
001300*         TWO-WORD VERB USES.
001310*
001320     SET REQUEST-TOKEN-IDX TO REQUEST-TOKEN-COUNT.
001330     PERFORM 9070-SHIFT-ONE-TOKEN-DOWN
001340         UNTIL REQUEST-TOKEN-IDX LESS THAN 2.
001350     ADD 1 TO REQUEST-TOKEN-COUNT.
001360*
001370 9060-EXIT.
001380     EXIT.
001390*
001400 9070-SHIFT-ONE-TOKEN-DOWN.
001410     MOVE REQUEST-TOKEN (REQUEST-TOKEN-IDX)
001411        TO REQUEST-TOKEN (REQUEST-TOKEN-IDX + 1).
001420     SET REQUEST-TOKEN-IDX DOWN BY 1.
001430*
001440 9070-EXIT.
001450     EXIT.
