000010*   --------------------------------------------------------------
000020*   SLSTOR01.CBL  --  SELECT FOR THE STORE-MASTER SNAPSHOT FILE.
000030*   ONE PHYSICAL FILE CARRIES ALL NINE STORE-MODEL RECORD TYPES,
000040*   EACH TAGGED BY ITS OWN REC-TYPE CODE AND WRITTEN IN ITS OWN
000050*   PASS, GROUPED BY TYPE, IN KEY ORDER.
000060*   --------------------------------------------------------------
000070*   1998-11-09  RSC  ORIGINAL MEMBER.
000080*   --------------------------------------------------------------
000090     SELECT STORE-MASTER
000100            ASSIGN TO STORMSTR
000110            ORGANIZATION IS SEQUENTIAL
000120            FILE STATUS IS W-STORE-MASTER-STATUS.
