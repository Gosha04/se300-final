000010*   --------------------------------------------------------------
000020*   PROGRAM-ID.  CUSTOMER-BASKET-MAINT.
000030*   AUTHOR.      R S CARVER.
000040*   INSTALLATION. RETAIL SYSTEMS GROUP.
000050*   DATE-WRITTEN. NOVEMBER 1998.
000060*   DATE-COMPILED.
000070*   SECURITY.    UNCLASSIFIED -- INTERNAL USE ONLY.
000080*   --------------------------------------------------------------
000090*   THIS PROGRAM OWNS THE CUSTOMER, BASKET AND BASKET-ITEM TABLES.
000100*   IT IS CALLED ONCE PER COMMAND LINE WHOSE OBJECT IS CUSTOMER OR
000110*   BASKET, OR WHOSE VERB IS ONE OF THE SINGLE-WORD BASKET VERBS
000120*   (GET_CUSTOMER_BASKET, ADD_BASKET_ITEM, REMOVE_BASKET_ITEM,
000130*   CLEAR_BASKET). UPDATING A CUSTOMER'S LOCATION NEEDS THE STORE
000140*   AND AISLE TABLES FOR THE PARENT CHECK; THOSE ARE PASSED IN
000150*   HERE READ-ONLY. NO FILE IS OPENED HERE; THE DRIVER SNAPSHOTS
000160*   ALL THREE TABLES TO STORE-MASTER AT END OF RUN.
000170*   --------------------------------------------------------------
000180*   CHANGE LOG.
000190*   --------------------------------------------------------------
000200*   1998-11-16  RSC  ORIGINAL MEMBER -- DEFINE/SHOW CUSTOMER.
000210*   1998-11-25  RSC  ADDED DEFINE BASKET AND ASSIGN BASKET.
000220*   1998-12-03  RSC  ADDED UPDATE CUSTOMER (LOCATION AND
000230*                    LAST-SEEN).
000240*   1998-12-18  RSC  ADDED GET_CUSTOMER_BASKET, ADD_BASKET_ITEM,
000250*                    REMOVE_BASKET_ITEM AND CLEAR_BASKET AFTER THE
000260*                    IN-AISLE SHOPPING PILOT (TICKET SS-0033). THE
000270*                    GUEST-CUSTOMER SHOPPING RESTRICTION LIVES IN
000280*                    2300-ADD-BASKET-ITEM.
000290*   1999-01-14  RSC  ADDED SHOW BASKET_ITEMS.
000300*   1999-02-20  RSC  RESPONSE-OBJECT-ID NOW SET ON EVERY EXIT
000310*                    PATH, INCLUDING THE REJECTS (TICKET SS-0052).
000320*   1999-08-11  DBW  Y2K REVIEW -- W-CUST-LAST-SEEN IS STORED AS
000330*                    THE FOUR-DIGIT-YEAR TEXT "YYYY-MM-DD
000340*                    HH:MM:SS"
000350*                    HANDED DOWN FROM THE COMMAND SCRIPT, SO THIS
000360*                    PROGRAM DOES NO DATE ARITHMETIC OF ITS OWN.
000370*                    SIGNED OFF.
000372*   1999-10-14  DBW  2300-ADD-BASKET-ITEM SET W-SEARCH-PRODUCT-ID
000374*                    BUT NEVER LOOKED IT UP -- A BASKET ITEM COULD
000376*                    BE ADDED FOR A PRODUCT ID THAT DOES NOT EXIST
000378*                    ANYWHERE IN THE STORE MODEL.  W-PRODUCT-TABLE
000379*                    AND PL-LOOK-FOR-PRODUCT-RECORD ARE NOW PASSED
000380*                    IN AND CALLED, AND THE ADD IS REJECTED
000381*                    "Product Does Not Exist" WHEN THE LOOKUP
000382*                    COMES BACK EMPTY (TICKET SS-0064).
000383*   2000-01-11  DBW  CENTURY ROLLOVER SMOKE TEST -- RAN UPDATE
000384*                    CUSTOMER WITH A 2000-DATED LAST-SEEN
000385*                    TIMESTAMP; W-CUST-LAST-SEEN CARRIES IT AS
000386*                    TEXT UNCHANGED.  NO CODE CHANGE.  SIGNED OFF.
000387*   2000-07-05  RSC  CLEAR_BASKET LEFT W-ITEM-COUNT UNCHANGED
000388*                    AFTER DELETING A CUSTOMER'S ROWS FROM
000389*                    W-BASKET-ITEM-TABLE, SO THE HIGH-WATER MARK
000391*                    USED BY 2300 TO PICK A NEW ROW NEVER SHRANK.
000392*                    2500-CLEAR-BASKET NOW COMPACTS THE TABLE THE
000393*                    SAME WAY 2500-REMOVE-BASKET-ITEM ALREADY DID
000394*                    (TICKET SS-0067).
000395*   2001-04-18  DBW  REVIEWED THE GUEST-CUSTOMER SHOPPING
000396*                    RESTRICTION IN 2300 AGAINST THE CURRENT
000397*                    GUEST REGISTRATION RULES -- STILL CORRECT.
000398*                    NO CHANGE REQUIRED.  SIGNED OFF.
000399*   --------------------------------------------------------------
000410 IDENTIFICATION DIVISION.
000420 PROGRAM-ID. customer-basket-maint.
000430 AUTHOR. R S CARVER.
000440 INSTALLATION. RETAIL SYSTEMS GROUP.
000450 DATE-WRITTEN. NOVEMBER 1998.
000460 DATE-COMPILED.
000470 SECURITY. UNCLASSIFIED -- INTERNAL USE ONLY.
000480*
000490 ENVIRONMENT DIVISION.
000500 CONFIGURATION SECTION.
000510 SPECIAL-NAMES.
000520     C01 IS TOP-OF-FORM.
000530*
000540 DATA DIVISION.
000550 WORKING-STORAGE SECTION.
000560*
000570 COPY "wscase02.cbl".
000580*
000590 01  W-BASKET-WORK-AREA.
000600     05  W-ITEM-WRITE-PTR             PIC S9(4) COMP.
000610     05  W-ITEM-REMOVE-QTY            PIC S9(5).
000620     05  W-ITEM-NEW-QTY               PIC S9(5).
000630     05  FILLER                        PIC X(10).
000640*
000650 LINKAGE SECTION.
000660*
000670 COPY "WSCALL01.CBL".
000680 COPY "wsstor01.cbl".
000690 COPY "wscust01.cbl".
000700 COPY "wsprod01.cbl".                                             SS-0064
000710*
000720 PROCEDURE DIVISION USING REQUEST-BLOCK
000730                          W-STORE-TABLE
000740                          W-AISLE-TABLE
000750                          W-CUSTOMER-TABLE
000760                          W-BASKET-TABLE
000770                          W-BASKET-ITEM-TABLE
000780                          W-PRODUCT-TABLE.                        SS-0064
000790*
000800 0000-CUSTOMER-BASKET-MAIN.
000810*
000820     IF REQUEST-OBJECT EQUAL "CUSTOMER    "
000830        IF REQUEST-VERB EQUAL "DEFINE      "
000840           PERFORM 1000-DEFINE-CUSTOMER
000850        ELSE
000860           IF REQUEST-VERB EQUAL "SHOW        "
000870              PERFORM 1100-SHOW-CUSTOMER
000880           ELSE
000890              IF REQUEST-VERB EQUAL "UPDATE      "
000900                 PERFORM 1200-UPDATE-CUSTOMER-LOCATION
000910     ELSE
000920        IF REQUEST-OBJECT EQUAL "BASKET      "
000930           IF REQUEST-VERB EQUAL "DEFINE      "
000940              PERFORM 2000-DEFINE-BASKET
000950           ELSE
000960              IF REQUEST-VERB EQUAL "ASSIGN      "
000970                 PERFORM 2050-ASSIGN-BASKET-TO-CUSTOMER
000980        ELSE
000990           IF REQUEST-OBJECT EQUAL "BASKET_ITEMS"
001000              PERFORM 2100-SHOW-BASKET-ITEMS
001010           ELSE
001020              IF REQUEST-VERB EQUAL "GET_CUSTOMER_BASKET "
001030                 PERFORM 2200-GET-CUSTOMER-BASKET
001040              ELSE
001050                 IF REQUEST-VERB EQUAL "ADD_BASKET_ITEM     "
001060                    PERFORM 2300-ADD-BASKET-ITEM
001070                 ELSE
001080                    IF REQUEST-VERB
001090                              EQUAL "REMOVE_BASKET_ITEM  "
001100                       PERFORM 2400-REMOVE-BASKET-ITEM
001110                    ELSE
001120                       IF REQUEST-VERB
001130                                 EQUAL "CLEAR_BASKET        "
001140                          PERFORM 2500-CLEAR-BASKET.
001150*
001160     GOBACK.
001170*
001180 1000-DEFINE-CUSTOMER.
001190*
001200     MOVE REQUEST-TOKEN-03 TO RESPONSE-OBJECT-ID
001210                          W-SEARCH-CUST-ID.
001220     PERFORM 8300-LOOK-FOR-CUSTOMER-RECORD.
001230     IF W-FOUND-CUST-RECORD EQUAL "Y"
001240        MOVE "ERR" TO RESPONSE-STATUS
001250        MOVE "REJECTED" TO RESPONSE-ACTION
001260        MOVE "Customer Already Exists"
001270             TO RESPONSE-EXPLANATION
001280        GO TO 1000-EXIT.
001290*
001300     IF W-CUSTOMER-COUNT EQUAL 1000
001310        MOVE "ERR" TO RESPONSE-STATUS
001320        MOVE "REJECTED" TO RESPONSE-ACTION
001330        MOVE "Customer Table Full" TO RESPONSE-EXPLANATION
001340        GO TO 1000-EXIT.
001350*
001360     SET W-CUSTOMER-IDX TO W-CUSTOMER-COUNT.
001370     SET W-CUSTOMER-IDX UP BY 1.
001380     MOVE REQUEST-TOKEN-03 TO W-CUST-ID (W-CUSTOMER-IDX).
001390     MOVE REQUEST-TOKEN-04 TO W-CUST-FIRST-NAME (W-CUSTOMER-IDX).
001400     MOVE REQUEST-TOKEN-05 TO W-CUST-LAST-NAME (W-CUSTOMER-IDX).
001410     MOVE REQUEST-TOKEN-06 TO W-CUST-TYPE (W-CUSTOMER-IDX).
001420     MOVE REQUEST-TOKEN-07 TO W-CUST-EMAIL (W-CUSTOMER-IDX).
001430     MOVE REQUEST-TOKEN-08 TO W-CUST-ACCOUNT (W-CUSTOMER-IDX).
001440     MOVE REQUEST-TOKEN-09 TO W-CUST-AGE-GROUP (W-CUSTOMER-IDX).
001450     MOVE SPACES TO W-CUST-LOC-STORE-ID (W-CUSTOMER-IDX)
001460                    W-CUST-LOC-AISLE (W-CUSTOMER-IDX)
001470                    W-CUST-LAST-SEEN (W-CUSTOMER-IDX)
001480                    W-CUST-BASKET-ID (W-CUSTOMER-IDX).
001490*
001500     IF W-CUST-TYPE-VALID (W-CUSTOMER-IDX)
001510        ADD 1 TO W-CUSTOMER-COUNT
001520        MOVE "OK " TO RESPONSE-STATUS
001530        MOVE "DEFINED" TO RESPONSE-ACTION
001540        MOVE "Customer Provisioned" TO RESPONSE-EXPLANATION
001550     ELSE
001560        MOVE "ERR" TO RESPONSE-STATUS
001570        MOVE "REJECTED" TO RESPONSE-ACTION
001580        MOVE "Invalid Customer Type" TO RESPONSE-EXPLANATION.
001590*
001600 1000-EXIT.
001610     EXIT.
001620*
001630 1100-SHOW-CUSTOMER.
001640*
001650     MOVE REQUEST-TOKEN-03 TO RESPONSE-OBJECT-ID
001660                          W-SEARCH-CUST-ID.
001670     PERFORM 8300-LOOK-FOR-CUSTOMER-RECORD.
001680     IF W-FOUND-CUST-RECORD EQUAL "N"
001690        MOVE "ERR" TO RESPONSE-STATUS
001700        MOVE "REJECTED" TO RESPONSE-ACTION
001710        MOVE "Customer Does Not Exist"
001720             TO RESPONSE-EXPLANATION
001730        GO TO 1100-EXIT.
001740*
001750     MOVE "OK " TO RESPONSE-STATUS.
001760     MOVE "SHOWN" TO RESPONSE-ACTION.
001770     STRING W-CUST-FULL-NAME (W-CUSTOMER-IDX)
001780                                             DELIMITED BY "  "
001790            " TYPE="                         DELIMITED BY SIZE
001800            W-CUST-TYPE (W-CUSTOMER-IDX)   DELIMITED BY "  "
001810            INTO RESPONSE-EXPLANATION.
001820*
001830 1100-EXIT.
001840     EXIT.
001850*
001860 1200-UPDATE-CUSTOMER-LOCATION.
001870*
001880*         REQUEST-PARSED-STORE-ID/AISLE-NBR ARRIVE ALREADY SPLIT FROM
001890*         THE storeId:aisleNumber TOKEN.  REQUEST-TOKEN-05 IS THE
001900*         QUOTED "YYYY-MM-DD HH:MM:SS" LAST-SEEN TIMESTAMP.
001910*
001920     MOVE REQUEST-TOKEN-03 TO RESPONSE-OBJECT-ID
001930                          W-SEARCH-CUST-ID.
001940     PERFORM 8300-LOOK-FOR-CUSTOMER-RECORD.
001950     IF W-FOUND-CUST-RECORD EQUAL "N"
001960        MOVE "ERR" TO RESPONSE-STATUS
001970        MOVE "REJECTED" TO RESPONSE-ACTION
001980        MOVE "Customer Does Not Exist"
001990             TO RESPONSE-EXPLANATION
002000        GO TO 1200-EXIT.
002010*
002020     PERFORM 8120-LOOK-FOR-AISLE-RECORD.
002030     IF W-FOUND-AISLE-RECORD EQUAL "N"
002040        MOVE "ERR" TO RESPONSE-STATUS
002050        MOVE "REJECTED" TO RESPONSE-ACTION
002060        MOVE "Aisle Does Not Exist" TO RESPONSE-EXPLANATION
002070        GO TO 1200-EXIT.
002080*
002090     MOVE REQUEST-PARSED-STORE-ID TO W-CUST-LOC-STORE-ID
002100                                                (W-CUSTOMER-IDX).
002110     MOVE REQUEST-PARSED-AISLE-NBR TO W-CUST-LOC-AISLE
002120                                                (W-CUSTOMER-IDX).
002130     MOVE REQUEST-TOKEN-05 TO W-CUST-LAST-SEEN (W-CUSTOMER-IDX).
002140     MOVE "OK " TO RESPONSE-STATUS.
002150     MOVE "UPDATED" TO RESPONSE-ACTION.
002160     MOVE "Customer Location Updated" TO RESPONSE-EXPLANATION.
002170*
002180 1200-EXIT.
002190     EXIT.
002200*
002210 2000-DEFINE-BASKET.
002220*
002230     MOVE REQUEST-TOKEN-03 TO RESPONSE-OBJECT-ID
002240                          W-SEARCH-BASKET-ID.
002250     PERFORM 8320-LOOK-FOR-BASKET-RECORD.
002260     IF W-FOUND-BASKET-RECORD EQUAL "Y"
002270        MOVE "ERR" TO RESPONSE-STATUS
002280        MOVE "REJECTED" TO RESPONSE-ACTION
002290        MOVE "Basket Already Exists" TO RESPONSE-EXPLANATION
002300        GO TO 2000-EXIT.
002310*
002320     IF W-BASKET-COUNT EQUAL 1000
002330        MOVE "ERR" TO RESPONSE-STATUS
002340        MOVE "REJECTED" TO RESPONSE-ACTION
002350        MOVE "Basket Table Full" TO RESPONSE-EXPLANATION
002360        GO TO 2000-EXIT.
002370*
002380     SET W-BASKET-IDX TO W-BASKET-COUNT.
002390     SET W-BASKET-IDX UP BY 1.
002400     MOVE REQUEST-TOKEN-03 TO W-BASKET-ID (W-BASKET-IDX).
002410     MOVE SPACES TO W-BASKET-CUSTOMER-ID (W-BASKET-IDX)
002420                    W-BASKET-STORE-ID (W-BASKET-IDX).
002430     ADD 1 TO W-BASKET-COUNT.
002440     MOVE "OK " TO RESPONSE-STATUS.
002450     MOVE "DEFINED" TO RESPONSE-ACTION.
002460     MOVE "Basket Provisioned" TO RESPONSE-EXPLANATION.
002470*
002480 2000-EXIT.
002490     EXIT.
002500*
002510 2050-ASSIGN-BASKET-TO-CUSTOMER.
002520*
002530     MOVE REQUEST-TOKEN-03 TO RESPONSE-OBJECT-ID
002540                          W-SEARCH-BASKET-ID.
002550     PERFORM 8320-LOOK-FOR-BASKET-RECORD.
002560     IF W-FOUND-BASKET-RECORD EQUAL "N"
002570        MOVE "ERR" TO RESPONSE-STATUS
002580        MOVE "REJECTED" TO RESPONSE-ACTION
002590        MOVE "Basket Does Not Exist" TO RESPONSE-EXPLANATION
002600        GO TO 2050-EXIT.
002610*
002620     MOVE REQUEST-TOKEN-04 TO W-SEARCH-CUST-ID.
002630     PERFORM 8300-LOOK-FOR-CUSTOMER-RECORD.
002640     IF W-FOUND-CUST-RECORD EQUAL "N"
002650        MOVE "ERR" TO RESPONSE-STATUS
002660        MOVE "REJECTED" TO RESPONSE-ACTION
002670        MOVE "Customer Does Not Exist"
002680             TO RESPONSE-EXPLANATION
002690        GO TO 2050-EXIT.
002700*
002710     MOVE REQUEST-TOKEN-04 TO W-BASKET-CUSTOMER-ID (W-BASKET-IDX).
002720     MOVE W-CUST-LOC-STORE-ID (W-CUSTOMER-IDX)
002730          TO W-BASKET-STORE-ID (W-BASKET-IDX).
002740     MOVE REQUEST-TOKEN-03 TO W-CUST-BASKET-ID (W-CUSTOMER-IDX).
002750     MOVE "OK " TO RESPONSE-STATUS.
002760     MOVE "ASSIGNED" TO RESPONSE-ACTION.
002770     MOVE "Basket Assigned To Customer"
002780          TO RESPONSE-EXPLANATION.
002790*
002800 2050-EXIT.
002810     EXIT.
002820*
002830 2100-SHOW-BASKET-ITEMS.                                           SS-0033
002840*
002850     MOVE REQUEST-TOKEN-03 TO RESPONSE-OBJECT-ID
002860                          W-SEARCH-BASKET-ID.
002870     PERFORM 8320-LOOK-FOR-BASKET-RECORD.
002880     IF W-FOUND-BASKET-RECORD EQUAL "N"
002890        MOVE "ERR" TO RESPONSE-STATUS
002900        MOVE "REJECTED" TO RESPONSE-ACTION
002910        MOVE "Basket Does Not Exist" TO RESPONSE-EXPLANATION
002920        GO TO 2100-EXIT.
002930*
002940     MOVE ZERO TO W-ITEM-WRITE-PTR.
002950     SET W-ITEM-IDX TO 1.
002960     PERFORM 2110-COUNT-ONE-ITEM-ROW
002970         UNTIL W-ITEM-IDX GREATER THAN W-ITEM-COUNT.
002980     MOVE "OK " TO RESPONSE-STATUS.
002990     MOVE "SHOWN" TO RESPONSE-ACTION.
003000     STRING "ITEM LINES="              DELIMITED BY SIZE
003010            W-ITEM-WRITE-PTR          DELIMITED BY SIZE
003020            INTO RESPONSE-EXPLANATION.
003030*
003040 2100-EXIT.
003050     EXIT.
003060*
003070 2110-COUNT-ONE-ITEM-ROW.
003080     IF W-ITEM-BASKET-ID (W-ITEM-IDX) EQUAL W-SEARCH-BASKET-ID
003090        ADD 1 TO W-ITEM-WRITE-PTR.
003100     SET W-ITEM-IDX UP BY 1.
003110*
003120 2110-EXIT.
003130     EXIT.
003140*
003150 2200-GET-CUSTOMER-BASKET.                                         SS-0033
003160*
003170     MOVE REQUEST-TOKEN-03 TO RESPONSE-OBJECT-ID
003180                          W-SEARCH-CUST-ID.
003190     PERFORM 8300-LOOK-FOR-CUSTOMER-RECORD.
003200     IF W-FOUND-CUST-RECORD EQUAL "N"
003210        MOVE "ERR" TO RESPONSE-STATUS
003220        MOVE "REJECTED" TO RESPONSE-ACTION
003230        MOVE "Customer Does Not Exist"
003240             TO RESPONSE-EXPLANATION
003250        GO TO 2200-EXIT.
003260*
003270     IF W-CUST-BASKET-ID (W-CUSTOMER-IDX) EQUAL SPACES
003280        MOVE "ERR" TO RESPONSE-STATUS
003290        MOVE "REJECTED" TO RESPONSE-ACTION
003300        MOVE "No Basket Assigned" TO RESPONSE-EXPLANATION
003310        GO TO 2200-EXIT.
003320*
003330     MOVE "OK " TO RESPONSE-STATUS.
003340     MOVE "SHOWN" TO RESPONSE-ACTION.
003350     MOVE W-CUST-BASKET-ID (W-CUSTOMER-IDX)
003360          TO RESPONSE-EXPLANATION.
003370*
003380 2200-EXIT.
003390     EXIT.
003400*
003410 2300-ADD-BASKET-ITEM.                                             SS-0033
003420*
003430     MOVE REQUEST-TOKEN-03 TO RESPONSE-OBJECT-ID
003440                          W-SEARCH-BASKET-ID.
003450     PERFORM 8320-LOOK-FOR-BASKET-RECORD.
003460     IF W-FOUND-BASKET-RECORD EQUAL "N"
003470        MOVE "ERR" TO RESPONSE-STATUS
003480        MOVE "REJECTED" TO RESPONSE-ACTION
003490        MOVE "Basket Does Not Exist" TO RESPONSE-EXPLANATION
003500        GO TO 2300-EXIT.
003510*
003520     IF W-BASKET-CUSTOMER-ID (W-BASKET-IDX) EQUAL SPACES
003530        MOVE "ERR" TO RESPONSE-STATUS
003540        MOVE "REJECTED" TO RESPONSE-ACTION
003550        MOVE "Guest Customers Cannot Shop"
003560             TO RESPONSE-EXPLANATION
003570        GO TO 2300-EXIT.
003580*
003590     MOVE W-BASKET-CUSTOMER-ID (W-BASKET-IDX)
003600          TO W-SEARCH-CUST-ID.
003610     PERFORM 8300-LOOK-FOR-CUSTOMER-RECORD.
003620     IF W-FOUND-CUST-RECORD EQUAL "Y"
003630        AND W-CUST-IS-GUEST (W-CUSTOMER-IDX)
003640        MOVE "ERR" TO RESPONSE-STATUS
003650        MOVE "REJECTED" TO RESPONSE-ACTION
003660        MOVE "Guest Customers Cannot Shop"
003670             TO RESPONSE-EXPLANATION
003680        GO TO 2300-EXIT.
003690*
003700     IF REQUEST-TOKEN-05 NOT NUMERIC
003710        MOVE "ERR" TO RESPONSE-STATUS
003720        MOVE "REJECTED" TO RESPONSE-ACTION
003730        MOVE "Item Count Not Numeric" TO RESPONSE-EXPLANATION
003740        GO TO 2300-EXIT.
003750*
003760     MOVE REQUEST-TOKEN-04 TO W-SEARCH-PRODUCT-ID.
003770     PERFORM 8200-LOOK-FOR-PRODUCT-RECORD.                        SS-0064
003780     IF W-FOUND-PRODUCT-RECORD EQUAL "N"                          SS-0064
003790        MOVE "ERR" TO RESPONSE-STATUS                             SS-0064
003800        MOVE "REJECTED" TO RESPONSE-ACTION                        SS-0064
003810        MOVE "Product Does Not Exist" TO RESPONSE-EXPLANATION     SS-0064
003820        GO TO 2300-EXIT.                                          SS-0064
003830*
003840     IF REQUEST-TOKEN-05 NOT GREATER THAN ZERO
003850        MOVE "ERR" TO RESPONSE-STATUS
003860        MOVE "REJECTED" TO RESPONSE-ACTION
003870        MOVE "Item Count Must Be Positive"
003880             TO RESPONSE-EXPLANATION
003890        GO TO 2300-EXIT.
003900*
003910     MOVE REQUEST-TOKEN-04 TO W-SEARCH-ITEM-PRODUCT-ID.
003920     PERFORM 8340-LOOK-FOR-ITEM-RECORD.
003930     IF W-FOUND-ITEM-RECORD EQUAL "Y"
003940        ADD REQUEST-TOKEN-05 TO W-ITEM-QUANTITY (W-ITEM-IDX)
003950     ELSE
003960        IF W-ITEM-COUNT EQUAL 5000
003970           MOVE "ERR" TO RESPONSE-STATUS
003980           MOVE "REJECTED" TO RESPONSE-ACTION
003990           MOVE "Basket Item Table Full"
004000                TO RESPONSE-EXPLANATION
004010           GO TO 2300-EXIT
004020        ELSE
004030           SET W-ITEM-IDX TO W-ITEM-COUNT
004040           SET W-ITEM-IDX UP BY 1
004050           MOVE REQUEST-TOKEN-03 TO W-ITEM-BASKET-ID (W-ITEM-IDX)
004060           MOVE REQUEST-TOKEN-04 TO W-ITEM-PRODUCT-ID (W-ITEM-IDX)
004070           MOVE REQUEST-TOKEN-05 TO W-ITEM-QUANTITY (W-ITEM-IDX)
004080           ADD 1 TO W-ITEM-COUNT.
004090*
004100     MOVE "OK " TO RESPONSE-STATUS.
004110     MOVE "ADDED" TO RESPONSE-ACTION.
004120     MOVE "Basket Item Added" TO RESPONSE-EXPLANATION.
004130*
004140 2300-EXIT.
004150     EXIT.
004160*
004170 2400-REMOVE-BASKET-ITEM.                                          SS-0033
004180*
004190     MOVE REQUEST-TOKEN-03 TO RESPONSE-OBJECT-ID
004200                          W-SEARCH-BASKET-ID.
004210     PERFORM 8320-LOOK-FOR-BASKET-RECORD.
004220     IF W-FOUND-BASKET-RECORD EQUAL "N"
004230        MOVE "ERR" TO RESPONSE-STATUS
004240        MOVE "REJECTED" TO RESPONSE-ACTION
004250        MOVE "Basket Does Not Exist" TO RESPONSE-EXPLANATION
004260        GO TO 2400-EXIT.
004270*
004280     MOVE REQUEST-TOKEN-04 TO W-SEARCH-ITEM-PRODUCT-ID.
004290     PERFORM 8340-LOOK-FOR-ITEM-RECORD.
004300     IF W-FOUND-ITEM-RECORD EQUAL "N"
004310        MOVE "ERR" TO RESPONSE-STATUS
004320        MOVE "REJECTED" TO RESPONSE-ACTION
004330        MOVE "Product Not In Basket" TO RESPONSE-EXPLANATION
004340        GO TO 2400-EXIT.
004350*
004360     IF REQUEST-TOKEN-05 NOT NUMERIC
004370        MOVE "ERR" TO RESPONSE-STATUS
004380        MOVE "REJECTED" TO RESPONSE-ACTION
004390        MOVE "Item Count Not Numeric" TO RESPONSE-EXPLANATION
004400        GO TO 2400-EXIT.
004410*
004420     MOVE REQUEST-TOKEN-05 TO W-ITEM-REMOVE-QTY.
004430     IF W-ITEM-REMOVE-QTY GREATER THAN
004440                              W-ITEM-QUANTITY (W-ITEM-IDX)
004450        MOVE "ERR" TO RESPONSE-STATUS
004460        MOVE "REJECTED" TO RESPONSE-ACTION
004470        MOVE "Remove Quantity Exceeds Item Count"
004480             TO RESPONSE-EXPLANATION
004490        GO TO 2400-EXIT.
004500*
004510     SUBTRACT W-ITEM-REMOVE-QTY FROM W-ITEM-QUANTITY
004520                                               (W-ITEM-IDX)
004530              GIVING W-ITEM-NEW-QTY.
004540     MOVE W-ITEM-NEW-QTY TO W-ITEM-QUANTITY (W-ITEM-IDX).
004550     IF W-ITEM-NEW-QTY EQUAL ZERO
004560        PERFORM 2410-DELETE-ITEM-ROW.
004570*
004580     MOVE "OK " TO RESPONSE-STATUS.
004590     MOVE "REMOVED" TO RESPONSE-ACTION.
004600     MOVE "Basket Item Removed" TO RESPONSE-EXPLANATION.
004610*
004620 2400-EXIT.
004630     EXIT.
004640*
004650 2410-DELETE-ITEM-ROW.
004660*
004670*         W-ITEM-IDX STILL POINTS AT THE ROW TO REMOVE.  SLIDE
004680*         EVERYTHING AFTER IT UP ONE SLOT AND SHRINK THE COUNT.
004690*
004700     PERFORM 2420-SHIFT-ITEM-TABLE-UP
004710         UNTIL W-ITEM-IDX GREATER THAN W-ITEM-COUNT - 1.
004720     SUBTRACT 1 FROM W-ITEM-COUNT.
004730*
004740 2410-EXIT.
004750     EXIT.
004760*
004770 2420-SHIFT-ITEM-TABLE-UP.
004780     MOVE W-ITEM-ENTRY (W-ITEM-IDX + 1)
004790          TO W-ITEM-ENTRY (W-ITEM-IDX).
004800     SET W-ITEM-IDX UP BY 1.
004810*
004820 2420-EXIT.
004830     EXIT.
004840*
004850 2500-CLEAR-BASKET.                                                SS-0033
004860*
004870     MOVE REQUEST-TOKEN-03 TO RESPONSE-OBJECT-ID
004880                          W-SEARCH-BASKET-ID.
004890     PERFORM 8320-LOOK-FOR-BASKET-RECORD.
004900     IF W-FOUND-BASKET-RECORD EQUAL "N"
004910        MOVE "ERR" TO RESPONSE-STATUS
004920        MOVE "REJECTED" TO RESPONSE-ACTION
004930        MOVE "Basket Does Not Exist" TO RESPONSE-EXPLANATION
004940        GO TO 2500-EXIT.
004950*
004960     MOVE ZERO TO W-ITEM-WRITE-PTR.
004970     SET W-ITEM-IDX TO 1.
004980     PERFORM 2510-COMPACT-ONE-ITEM-ROW
004990         UNTIL W-ITEM-IDX GREATER THAN W-ITEM-COUNT.
005000     MOVE W-ITEM-WRITE-PTR TO W-ITEM-COUNT.
005010*
005020     IF W-BASKET-CUSTOMER-ID (W-BASKET-IDX) NOT EQUAL SPACES
005030        MOVE W-BASKET-CUSTOMER-ID (W-BASKET-IDX)
005040             TO W-SEARCH-CUST-ID
005050        PERFORM 8300-LOOK-FOR-CUSTOMER-RECORD
005060        IF W-FOUND-CUST-RECORD EQUAL "Y"
005070           MOVE SPACES TO W-CUST-BASKET-ID (W-CUSTOMER-IDX).
005080*
005090     MOVE SPACES TO W-BASKET-CUSTOMER-ID (W-BASKET-IDX).
005100     MOVE "OK " TO RESPONSE-STATUS.
005110     MOVE "CLEARED" TO RESPONSE-ACTION.
005120     MOVE "Basket Cleared" TO RESPONSE-EXPLANATION.
005130*
005140 2500-EXIT.
005150     EXIT.
005160*
005170 2510-COMPACT-ONE-ITEM-ROW.
005180*
005190     IF W-ITEM-BASKET-ID (W-ITEM-IDX) NOT EQUAL
005200                                              W-SEARCH-BASKET-ID
005210        ADD 1 TO W-ITEM-WRITE-PTR
005220        IF W-ITEM-WRITE-PTR NOT EQUAL W-ITEM-IDX
005230           MOVE W-ITEM-ENTRY (W-ITEM-IDX)
005240                TO W-ITEM-ENTRY (W-ITEM-WRITE-PTR).
005250     SET W-ITEM-IDX UP BY 1.
005260*
005270 2510-EXIT.
005280     EXIT.
005290*
005300 COPY "PL-LOOK-FOR-STORE-RECORD.CBL".
005310 COPY "PL-LOOK-FOR-CUSTOMER-RECORD.CBL".
005320 COPY "PL-LOOK-FOR-PRODUCT-RECORD.CBL".                            SS-0064
