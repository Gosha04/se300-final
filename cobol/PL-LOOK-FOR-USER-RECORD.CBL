000010*   --------------------------------------------------------------
000020*   PL-LOOK-FOR-USER-RECORD.CBL -- SEARCHES THE IN-MEMORY USER
000030*   REGISTRY FOR W-SEARCH-USER-EMAIL. ON RETURN
000040*   W-FOUND-USER-RECORD IS "Y" OR "N" AND, WHEN FOUND,
000050*   W-USER-IDX POINTS AT THE ENTRY.
000060*   --------------------------------------------------------------
000070*   1998-11-08  RSC  ORIGINAL MEMBER.
000080*   --------------------------------------------------------------
000090 8500-LOOK-FOR-USER-RECORD.
000100*
000110     MOVE "N" TO W-FOUND-USER-RECORD.
000120     SET W-USER-IDX TO 1.
000130     PERFORM 8510-SEARCH-USER-TABLE
000140         UNTIL W-USER-IDX GREATER THAN W-USER-COUNT
000150            OR W-FOUND-USER-RECORD EQUAL "Y".
000160     IF W-FOUND-USER-RECORD EQUAL "N"
000170        SET W-USER-IDX TO 1.
000180*
000190 8500-EXIT.
000200     EXIT.
000210*
000220 8510-SEARCH-USER-TABLE.
000230     IF W-USER-EMAIL (W-USER-IDX) EQUAL W-SEARCH-USER-EMAIL
000240        MOVE "Y" TO W-FOUND-USER-RECORD
000250     ELSE
000260        SET W-USER-IDX UP BY 1.
000270*
000280 8510-EXIT.
000290     EXIT.
